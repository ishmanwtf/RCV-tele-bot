    IDENTIFICATION DIVISION.
    PROGRAM-ID. POLL-DETAIL-REPORT.
    AUTHOR. R T HALVORSEN.
    INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
    DATE-WRITTEN. 02/13/1994.
    DATE-COMPILED.
    SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
*----------------------------------------------------------------
*    POLL-DETAIL-REPORT - THE PD TRANSACTION.  SHOWS A POLL'S ID,
*    QUESTION, NUMBERED OPTION LIST AND ENROLLED VOTER COUNT.
*    LINES ARE BUILT ONE AT A TIME INTO THE SHARED LINE TABLE FOR
*    THE DRIVER TO PRINT, SINCE ONLY THE DRIVER HOLDS REPORT-OUT
*    OPEN.
*----------------------------------------------------------------
*    CHANGE LOG
*    DATE       BY    REQUEST#     DESCRIPTION
*----------------------------------------------------------------
*    02/13/94   RTH   ELEC-0002    ORIGINAL PROGRAM WRITTEN.
*    09/19/94   RTH   ELEC-0014    ACCESS RULE ADDED - CREATOR OR
*                                  ENROLLED VOTER ONLY.
*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
*                                  CARRIES NO DATE FIELDS, NOTHING
*                                  TO REMEDIATE.  SIGNED OFF.
*----------------------------------------------------------------
    ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    INPUT-OUTPUT SECTION.
    FILE-CONTROL.

        COPY "SLPOLLS.CBL".
        COPY "SLOPTS.CBL".
        COPY "SLVOTERS.CBL".

    DATA DIVISION.
    FILE SECTION.

        COPY "FDPOLLS.CBL".
        COPY "FDOPTS.CBL".
        COPY "FDVOTERS.CBL".

    WORKING-STORAGE SECTION.

        01  FS-POLLS                    PIC X(02) VALUE SPACES.
        01  FS-OPTS                     PIC X(02) VALUE SPACES.
        01  FS-VOTERS                   PIC X(02) VALUE SPACES.

        01  W-REJECT-SWITCH             PIC X(01) VALUE "N".
            88  REQUEST-REJECTED               VALUE "Y".

        01  W-FOUND-POLL-RECORD         PIC X(01) VALUE "N".
            88  FOUND-POLL-RECORD               VALUE "Y".

        01  W-FOUND-VOTER-RECORD        PIC X(01) VALUE "N".
            88  FOUND-VOTER-RECORD              VALUE "Y".

        01  W-HAS-ACCESS-SWITCH         PIC X(01) VALUE "N".
            88  REQUESTER-HAS-ACCESS             VALUE "Y".

        01  W-BROWSE-SWITCH             PIC X(01) VALUE "N".
            88  NO-MORE-BROWSE-ROWS             VALUE "Y".

        01  W-VOTER-COUNT               PIC 9(05) COMP-3 VALUE ZERO.

        01  W-DETAIL-LINE.
            05  W-DL-NUMBER             PIC Z9.
            05  FILLER                  PIC X(02) VALUE ". ".
            05  W-DL-TEXT               PIC X(100).
            05  FILLER                  PIC X(56).

        01  W-DETAIL-LINE-VIEW REDEFINES W-DETAIL-LINE PIC X(160).

        01  W-QUESTION-LINE.
            05  FILLER                  PIC X(10) VALUE "QUESTION: ".
            05  W-QL-TEXT               PIC X(100).

        01  W-QUESTION-LINE-VIEW REDEFINES W-QUESTION-LINE
                                     PIC X(110).

        01  W-COUNT-LINE.
            05  FILLER                  PIC X(20)
                                VALUE "ENROLLED VOTERS: ".
            05  W-CL-COUNT              PIC ZZZZ9.
            05  FILLER                  PIC X(50).

        01  W-COUNT-LINE-VIEW REDEFINES W-COUNT-LINE PIC X(75).

        01  W-MESSAGE-BUILD-AREA.
            05  W-MESSAGE-LEAD          PIC X(20).
            05  W-MESSAGE-NUMBER        PIC ZZZZZ9.
            05  W-MESSAGE-TAIL          PIC X(80).
            05  FILLER                  PIC X(001).

        01  W-MESSAGE-BUILD-BYTES REDEFINES W-MESSAGE-BUILD-AREA
                                     PIC X(108).

        77  DUMMY                       PIC X(01).

    LINKAGE SECTION.

        COPY "LKTRANS.CBL".
*----------------------------------------------------------------
    PROCEDURE DIVISION USING LK-TRANS-AREA.

    MAIN-CONTROL.

        MOVE "N"    TO W-REJECT-SWITCH.
        MOVE "00"   TO LK-RETURN-CODE.
        MOVE SPACES TO LK-MESSAGE-TEXT.
        MOVE ZERO   TO LK-REPORT-LINE-COUNT.

        OPEN I-O POLLS-FILE
                 OPTIONS-FILE
                 POLLVOTERS-FILE.

        PERFORM CHECK-POLL-EXISTS.

        IF NOT REQUEST-REJECTED
           PERFORM CHECK-REQUESTER-HAS-ACCESS.

        IF NOT REQUEST-REJECTED
           PERFORM ASSEMBLE-POLL-DETAIL.

        CLOSE POLLS-FILE
              OPTIONS-FILE
              POLLVOTERS-FILE.

        EXIT PROGRAM.
*----------------------------------------------------------------
    CHECK-POLL-EXISTS.

        MOVE LK-POLL-ID TO POLL-ID.
        MOVE "Y" TO W-FOUND-POLL-RECORD.
        PERFORM LOOK-FOR-POLL-RECORD.

        IF NOT FOUND-POLL-RECORD
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "POLL " TO W-MESSAGE-LEAD
           MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
           MOVE " DOES NOT EXIST" TO W-MESSAGE-TAIL
           MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    CHECK-REQUESTER-HAS-ACCESS.

        MOVE "N" TO W-HAS-ACCESS-SWITCH.

        IF POLL-CREATOR EQUAL LK-USERNAME
           MOVE "Y" TO W-HAS-ACCESS-SWITCH
        ELSE
           MOVE LK-POLL-ID  TO VTR-POLL-ID
           MOVE LK-USERNAME TO VTR-USERNAME
           MOVE "Y" TO W-FOUND-VOTER-RECORD
           PERFORM LOOK-FOR-VOTER-RECORD
           IF FOUND-VOTER-RECORD
              MOVE "Y" TO W-HAS-ACCESS-SWITCH.

        IF NOT REQUESTER-HAS-ACCESS
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "YOU HAVE NO ACCESS TO POLL " TO W-MESSAGE-LEAD
           MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
           MOVE SPACES TO W-MESSAGE-TAIL
           MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    ASSEMBLE-POLL-DETAIL.

        MOVE 1 TO LK-REPORT-LINE-COUNT.
        MOVE "POLL " TO W-MESSAGE-LEAD.
        MOVE LK-POLL-ID TO W-MESSAGE-NUMBER.
        MOVE SPACES TO W-MESSAGE-TAIL.
        MOVE W-MESSAGE-BUILD-BYTES TO LK-REPORT-LINE(1).

        MOVE SPACES TO W-QUESTION-LINE.
        MOVE POLL-DESC TO W-QL-TEXT.
        ADD 1 TO LK-REPORT-LINE-COUNT.
        MOVE W-QUESTION-LINE-VIEW(1:80)
             TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).

        PERFORM PRINT-OPTION-LINES.
        PERFORM COUNT-ENROLLED-VOTERS.

        MOVE SPACES TO W-COUNT-LINE.
        MOVE W-VOTER-COUNT TO W-CL-COUNT.
        ADD 1 TO LK-REPORT-LINE-COUNT.
        MOVE W-COUNT-LINE-VIEW(1:75)
             TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).

        MOVE "POLL DETAIL COMPLETE" TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    PRINT-OPTION-LINES.

        MOVE LK-POLL-ID TO OPT-POLL-ID.
        MOVE ZERO TO OPT-NUMBER.
        MOVE "N" TO W-BROWSE-SWITCH.

        START OPTIONS-FILE KEY IS NOT LESS THAN OPT-SRCH-KEY
            INVALID KEY
               MOVE "Y" TO W-BROWSE-SWITCH.

        PERFORM PRINT-ONE-OPTION-LINE
                UNTIL NO-MORE-BROWSE-ROWS.
*----------------------------------------------------------------
    PRINT-ONE-OPTION-LINE.

        READ OPTIONS-FILE NEXT RECORD
            AT END
               MOVE "Y" TO W-BROWSE-SWITCH.

        IF NOT NO-MORE-BROWSE-ROWS
           IF OPT-POLL-ID NOT = LK-POLL-ID
              MOVE "Y" TO W-BROWSE-SWITCH
           ELSE
              IF LK-REPORT-LINE-COUNT < 40
                 MOVE SPACES TO W-DETAIL-LINE
                 MOVE OPT-NUMBER TO W-DL-NUMBER
                 MOVE OPT-NAME TO W-DL-TEXT
                 ADD 1 TO LK-REPORT-LINE-COUNT
                 MOVE W-DETAIL-LINE-VIEW(1:80)
                      TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).
*----------------------------------------------------------------
    COUNT-ENROLLED-VOTERS.

        MOVE ZERO TO W-VOTER-COUNT.
        MOVE LK-POLL-ID TO VTR-POLL-ID.
        MOVE LOW-VALUES TO VTR-USERNAME.
        MOVE "N" TO W-BROWSE-SWITCH.

        START POLLVOTERS-FILE KEY IS NOT LESS THAN VTR-SRCH-KEY
            INVALID KEY
               MOVE "Y" TO W-BROWSE-SWITCH.

        PERFORM COUNT-ONE-VOTER-ROW
                UNTIL NO-MORE-BROWSE-ROWS.
*----------------------------------------------------------------
    COUNT-ONE-VOTER-ROW.

        READ POLLVOTERS-FILE NEXT RECORD
            AT END
               MOVE "Y" TO W-BROWSE-SWITCH.

        IF NOT NO-MORE-BROWSE-ROWS
           IF VTR-POLL-ID NOT = LK-POLL-ID
              MOVE "Y" TO W-BROWSE-SWITCH
           ELSE
              ADD 1 TO W-VOTER-COUNT.
*----------------------------------------------------------------
    COPY "PL-LOOK-FOR-POLL-RECORD.CBL".
    COPY "PL-LOOK-FOR-VOTER-RECORD.CBL".
*----------------------------------------------------------------
