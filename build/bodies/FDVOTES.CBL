*----------------------------------------------------------------
*    FDVOTES.CBL  -  FD AND RECORD LAYOUT FOR THE VOTES MASTER
*    RECORD LENGTH IS 21, ONE ROW PER (VOTER, RANKING POSITION).
*    NOTE - VOTE-RANKING IS GROUPED INTO VOTE-KEY AHEAD OF
*    VOTE-OPTION-ID/VOTE-SPECIAL SO THE FILE CAN CARRY A SINGLE
*    CONTIGUOUS RECORD KEY; EVERY FIELD KEEPS ITS SPEC'D PICTURE,
*    AND ALL OF THEM TOGETHER FILL THE RECORD WITH NO ROOM LEFT
*    FOR A FILLER SLOT.
*----------------------------------------------------------------
    FD  VOTES-FILE
        LABEL RECORDS ARE STANDARD.
    01  VOTE-RECORD.
        05  VOTE-KEY.
            10  VOTE-POLL-ID         PIC 9(06).
            10  VOTE-VOTER-ID        PIC 9(06).
            10  VOTE-RANKING         PIC 9(02).
        05  VOTE-OPTION-ID           PIC 9(06).
        05  VOTE-SPECIAL             PIC S9(01).
            88  VOTE-IS-ABSTAIN              VALUE -1.
            88  VOTE-IS-WITHDRAW             VALUE -2.
            88  VOTE-IS-AN-OPTION            VALUE 0.
