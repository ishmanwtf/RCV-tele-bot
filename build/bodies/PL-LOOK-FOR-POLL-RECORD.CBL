*----------------------------------------------------------------
*    PL-LOOK-FOR-POLL-RECORD.CBL  -  SHARED KEYED POLL LOOKUP.
*    CALLER MOVES THE WANTED POLL-ID INTO POLL-ID, SETS
*    W-FOUND-POLL-RECORD TO "Y" AND PERFORMS THIS PARAGRAPH; ON
*    RETURN W-FOUND-POLL-RECORD TELLS THE STORY AND POLL-RECORD
*    HOLDS THE ROW WHEN FOUND.
*----------------------------------------------------------------
LOOK-FOR-POLL-RECORD.

    READ POLLS-FILE RECORD
        INVALID KEY
           MOVE "N" TO W-FOUND-POLL-RECORD.
