    IDENTIFICATION DIVISION.
    PROGRAM-ID. VOTE-REGISTRATION.
    AUTHOR. B L CHANDRA.
    INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
    DATE-WRITTEN. 02/27/1994.
    DATE-COMPILED.
    SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
*----------------------------------------------------------------
*    VOTE-REGISTRATION - CHECKS A PARSED BALLOT FOR ELIGIBILITY,
*    MAPS EACH RANKING VALUE TO AN OPTION OR A SPECIAL CODE, AND
*    REPLACES THE VOTER'S PRIOR BALLOT WITH THE NEW ONE.  EVERY
*    RANKING ROW IS VALIDATED AGAINST THE OPTION TABLE BEFORE ANY
*    VOTES RECORD IS WRITTEN, SO A BAD BALLOT LEAVES NO PARTIAL
*    ROWS BEHIND.  CALLED BY voting-batch-engine AFTER
*    ballot-parser RETURNS LK-OK.
*----------------------------------------------------------------
*    CHANGE LOG
*    DATE       BY    REQUEST#     DESCRIPTION
*----------------------------------------------------------------
*    02/27/94   BLC   ELEC-0004    ORIGINAL PROGRAM WRITTEN.
*    05/09/94   BLC   ELEC-0009    DELETE-OLD-BALLOT ADDED SO A
*                                  RESUBMITTED BALLOT REPLACES THE
*                                  VOTER'S PRIOR ONE INSTEAD OF
*                                  STACKING UP DUPLICATE ROWS.
*    04/03/95   BLC   ELEC-0022    NOW CALLS winner-computation
*                                  ITSELF ONCE THE LAST ELIGIBLE
*                                  VOTER HAS BEEN POSTED.
*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
*                                  CARRIES NO DATE FIELDS, NOTHING
*                                  TO REMEDIATE.  SIGNED OFF.
*----------------------------------------------------------------
    ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    INPUT-OUTPUT SECTION.
    FILE-CONTROL.

        COPY "SLPOLLS.CBL".
        COPY "SLVOTERS.CBL".
        COPY "SLOPTS.CBL".
        COPY "SLVOTES.CBL".

    DATA DIVISION.
    FILE SECTION.

        COPY "FDPOLLS.CBL".
        COPY "FDVOTERS.CBL".
        COPY "FDOPTS.CBL".
        COPY "FDVOTES.CBL".

    WORKING-STORAGE SECTION.

        01  FS-POLLS                    PIC X(02) VALUE SPACES.
        01  FS-VOTERS                   PIC X(02) VALUE SPACES.
        01  FS-OPTS                     PIC X(02) VALUE SPACES.
        01  FS-VOTES                    PIC X(02) VALUE SPACES.

        01  W-REJECT-SWITCH             PIC X(01) VALUE "N".
            88  REQUEST-REJECTED               VALUE "Y".

        01  W-FOUND-POLL-RECORD         PIC X(01) VALUE "N".
            88  FOUND-POLL-RECORD               VALUE "Y".

        01  W-FOUND-VOTER-RECORD        PIC X(01) VALUE "N".
            88  FOUND-VOTER-RECORD              VALUE "Y".

        01  W-FOUND-OPTION-RECORD       PIC X(01) VALUE "N".
            88  FOUND-OPTION-RECORD             VALUE "Y".

        01  W-VOTER-ID-HOLD             PIC 9(06).

        01  W-BUILT-BALLOT-TABLE.
            05  W-BUILT-ENTRY OCCURS 20 TIMES.
                10  W-BUILT-OPTION-ID    PIC 9(06).
                10  W-BUILT-SPECIAL      PIC S9(01).
            05  FILLER                  PIC X(001).

        01  W-BUILT-BALLOT-TABLE-VIEW REDEFINES W-BUILT-BALLOT-TABLE
                                     PIC X(141).

        01  W-RANKING-SUBSCRIPT         PIC 9(02) COMP.

        01  W-MESSAGE-BUILD-AREA.
            05  W-MESSAGE-LEAD          PIC X(20).
            05  W-MESSAGE-NUMBER        PIC ZZZZZ9.
            05  W-MESSAGE-TAIL          PIC X(80).
            05  FILLER                  PIC X(001).

        01  W-MESSAGE-BUILD-BYTES REDEFINES W-MESSAGE-BUILD-AREA
                                     PIC X(108).

        01  W-DELETE-SWITCH             PIC X(01) VALUE "N".
            88  NO-MORE-OLD-BALLOT-ROWS         VALUE "Y".

        01  W-ELIGIBLE-COUNT            PIC 9(05) COMP-3 VALUE ZEROS.
        01  W-VOTED-COUNT               PIC 9(05) COMP-3 VALUE ZEROS.
        01  W-BROWSE-SWITCH             PIC X(01) VALUE "N".
            88  NO-MORE-BROWSE-ROWS             VALUE "Y".

        01  W-LAST-VOTER-ID-SEEN        PIC 9(06) VALUE ZEROS.

        01  W-COUNTS-EDIT-VIEW.
            05  W-ELIGIBLE-DIGITS       PIC 9(05).
            05  W-VOTED-DIGITS          PIC 9(05).
            05  FILLER                  PIC X(01).

        01  W-COUNTS-EDIT-BYTES REDEFINES W-COUNTS-EDIT-VIEW
                                     PIC X(11).

        77  DUMMY                       PIC X(01).

    LINKAGE SECTION.

        COPY "LKTRANS.CBL".
*----------------------------------------------------------------
    PROCEDURE DIVISION USING LK-TRANS-AREA.

    MAIN-CONTROL.

        MOVE "N"    TO W-REJECT-SWITCH.
        MOVE "00"   TO LK-RETURN-CODE.
        MOVE SPACES TO LK-MESSAGE-TEXT.

        OPEN I-O POLLS-FILE
                 POLLVOTERS-FILE
                 OPTIONS-FILE
                 VOTES-FILE.

        PERFORM CHECK-VOTER-IS-ENROLLED.

        IF NOT REQUEST-REJECTED
           PERFORM CHECK-POLL-EXISTS-AND-OPEN.

        IF NOT REQUEST-REJECTED
           PERFORM VALIDATE-AND-STORE-RANKINGS.

        IF NOT REQUEST-REJECTED
           PERFORM DELETE-OLD-BALLOT
           PERFORM WRITE-NEW-BALLOT
           PERFORM REPORT-AFTER-REGISTRATION.

        CLOSE POLLS-FILE
              POLLVOTERS-FILE
              OPTIONS-FILE
              VOTES-FILE.

        EXIT PROGRAM.
*----------------------------------------------------------------
    CHECK-POLL-EXISTS-AND-OPEN.

        MOVE LK-POLL-ID TO POLL-ID.
        MOVE "Y" TO W-FOUND-POLL-RECORD.
        PERFORM LOOK-FOR-POLL-RECORD.

        IF NOT FOUND-POLL-RECORD
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "POLL " TO W-MESSAGE-LEAD
           MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
           MOVE " DOES NOT EXIST" TO W-MESSAGE-TAIL
           MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT
        ELSE
           IF POLL-IS-CLOSED
              MOVE "Y" TO W-REJECT-SWITCH
              MOVE "99" TO LK-RETURN-CODE
              MOVE "*** POLL HAS ALREADY BEEN CLOSED ***"
                   TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    CHECK-VOTER-IS-ENROLLED.

        MOVE LK-POLL-ID  TO VTR-POLL-ID.
        MOVE LK-USERNAME TO VTR-USERNAME.
        MOVE "Y" TO W-FOUND-VOTER-RECORD.
        PERFORM LOOK-FOR-VOTER-RECORD.

        IF NOT FOUND-VOTER-RECORD
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "POLL " TO W-MESSAGE-LEAD
           MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
           MOVE "  *** YOU'RE NOT A VOTER OF THIS POLL ***"
                TO W-MESSAGE-TAIL
           MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT
        ELSE
           MOVE VTR-ID TO W-VOTER-ID-HOLD.
*----------------------------------------------------------------
*    RANKINGS ARE MAPPED INTO W-BUILT-BALLOT-TABLE BUT NOT WRITTEN
*    UNTIL EVERY POSITION HAS PROVED OUT - A HALF-VALID BALLOT
*    NEVER TOUCHES THE VOTES MASTER.
*----------------------------------------------------------------
    VALIDATE-AND-STORE-RANKINGS.

        MOVE 1 TO W-RANKING-SUBSCRIPT.
        PERFORM VALIDATE-ONE-RANKING
                VARYING W-RANKING-SUBSCRIPT FROM 1 BY 1
                UNTIL W-RANKING-SUBSCRIPT > LK-RANKING-COUNT
                   OR REQUEST-REJECTED.
*----------------------------------------------------------------
    VALIDATE-ONE-RANKING.

        IF LK-RANKING-ENTRY(W-RANKING-SUBSCRIPT) > 0
           MOVE LK-POLL-ID TO OPT-POLL-ID
           MOVE LK-RANKING-ENTRY(W-RANKING-SUBSCRIPT) TO OPT-NUMBER
           MOVE "Y" TO W-FOUND-OPTION-RECORD
           PERFORM LOOK-FOR-OPTION-RECORD
           IF NOT FOUND-OPTION-RECORD
              MOVE "Y" TO W-REJECT-SWITCH
              MOVE "99" TO LK-RETURN-CODE
              MOVE "INVALID VOTE NUMBER: " TO W-MESSAGE-LEAD
              MOVE LK-RANKING-ENTRY(W-RANKING-SUBSCRIPT)
                   TO W-MESSAGE-NUMBER
              MOVE SPACES TO W-MESSAGE-TAIL
              MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT
           ELSE
              MOVE OPT-ID
                   TO W-BUILT-OPTION-ID(W-RANKING-SUBSCRIPT)
              MOVE ZERO
                   TO W-BUILT-SPECIAL(W-RANKING-SUBSCRIPT)
        ELSE
           MOVE ZERO TO W-BUILT-OPTION-ID(W-RANKING-SUBSCRIPT)
           MOVE LK-RANKING-ENTRY(W-RANKING-SUBSCRIPT)
                TO W-BUILT-SPECIAL(W-RANKING-SUBSCRIPT).
*----------------------------------------------------------------
*    DELETE-OLD-BALLOT - A RESUBMITTED BALLOT FULLY REPLACES THE
*    VOTER'S PRIOR ONE.  VOTE-KEY IS POLL + VOTER + RANKING, SO A
*    START ON THE POLL/VOTER PREFIX FINDS EVERY OLD ROW IN ORDER.
*----------------------------------------------------------------
    DELETE-OLD-BALLOT.

        MOVE LK-POLL-ID       TO VOTE-POLL-ID.
        MOVE W-VOTER-ID-HOLD  TO VOTE-VOTER-ID.
        MOVE ZERO             TO VOTE-RANKING.
        MOVE "N" TO W-DELETE-SWITCH.

        START VOTES-FILE KEY IS NOT LESS THAN VOTE-KEY
            INVALID KEY
               MOVE "Y" TO W-DELETE-SWITCH.

        PERFORM DELETE-ONE-OLD-BALLOT-ROW
                UNTIL NO-MORE-OLD-BALLOT-ROWS.
*----------------------------------------------------------------
    DELETE-ONE-OLD-BALLOT-ROW.

        READ VOTES-FILE NEXT RECORD
            AT END
               MOVE "Y" TO W-DELETE-SWITCH.

        IF NOT NO-MORE-OLD-BALLOT-ROWS
           IF VOTE-POLL-ID NOT = LK-POLL-ID
              OR VOTE-VOTER-ID NOT = W-VOTER-ID-HOLD
              MOVE "Y" TO W-DELETE-SWITCH
           ELSE
              DELETE VOTES-FILE RECORD.
*----------------------------------------------------------------
    WRITE-NEW-BALLOT.

        MOVE 1 TO W-RANKING-SUBSCRIPT.
        PERFORM WRITE-ONE-BALLOT-ROW
                VARYING W-RANKING-SUBSCRIPT FROM 1 BY 1
                UNTIL W-RANKING-SUBSCRIPT > LK-RANKING-COUNT.
*----------------------------------------------------------------
    WRITE-ONE-BALLOT-ROW.

        MOVE LK-POLL-ID                             TO VOTE-POLL-ID.
        MOVE W-VOTER-ID-HOLD                        TO VOTE-VOTER-ID.
        COMPUTE VOTE-RANKING = W-RANKING-SUBSCRIPT - 1.
        MOVE W-BUILT-OPTION-ID(W-RANKING-SUBSCRIPT)  TO VOTE-OPTION-ID.
        MOVE W-BUILT-SPECIAL(W-RANKING-SUBSCRIPT)    TO VOTE-SPECIAL.

        WRITE VOTE-RECORD
            INVALID KEY
               CONTINUE.
*----------------------------------------------------------------
*    REPORT-AFTER-REGISTRATION - COUNTS THE POLL'S ENROLLED
*    VOTERS AGAINST THE DISTINCT VOTERS HOLDING A RANKING-ZERO
*    ROW; WHEN EVERYBODY HAS VOTED IT KICKS OFF THE COUNT ITSELF.
*----------------------------------------------------------------
    REPORT-AFTER-REGISTRATION.

        PERFORM COUNT-ELIGIBLE-VOTERS.
        PERFORM COUNT-VOTED-VOTERS.

        IF W-VOTED-COUNT >= W-ELIGIBLE-COUNT AND W-ELIGIBLE-COUNT > 0
           MOVE "WC" TO LK-TRANS-CODE
           CALL "winner-computation" USING LK-TRANS-AREA
        ELSE
           MOVE ZERO TO LK-RETURN-CODE
           MOVE "00" TO LK-RETURN-CODE
           MOVE W-ELIGIBLE-COUNT TO W-ELIGIBLE-DIGITS
           MOVE W-VOTED-COUNT    TO W-VOTED-DIGITS
           MOVE "VOTE COUNT: " TO W-MESSAGE-LEAD
           MOVE W-VOTED-DIGITS TO W-MESSAGE-NUMBER
           STRING "/" DELIMITED BY SIZE
                  W-ELIGIBLE-DIGITS DELIMITED BY SIZE
                  INTO W-MESSAGE-TAIL
           MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    COUNT-ELIGIBLE-VOTERS.

        MOVE ZERO TO W-ELIGIBLE-COUNT.
        MOVE LK-POLL-ID TO VTR-POLL-ID.
        MOVE LOW-VALUES TO VTR-USERNAME.
        MOVE "N" TO W-BROWSE-SWITCH.

        START POLLVOTERS-FILE KEY IS NOT LESS THAN VTR-SRCH-KEY
            INVALID KEY
               MOVE "Y" TO W-BROWSE-SWITCH.

        PERFORM COUNT-ONE-ELIGIBLE-VOTER
                UNTIL NO-MORE-BROWSE-ROWS.
*----------------------------------------------------------------
    COUNT-ONE-ELIGIBLE-VOTER.

        READ POLLVOTERS-FILE NEXT RECORD
            AT END
               MOVE "Y" TO W-BROWSE-SWITCH.

        IF NOT NO-MORE-BROWSE-ROWS
           IF VTR-POLL-ID NOT = LK-POLL-ID
              MOVE "Y" TO W-BROWSE-SWITCH
           ELSE
              ADD 1 TO W-ELIGIBLE-COUNT.
*----------------------------------------------------------------
    COUNT-VOTED-VOTERS.

        MOVE ZERO TO W-VOTED-COUNT.
        MOVE ZERO TO W-LAST-VOTER-ID-SEEN.
        MOVE LK-POLL-ID TO VOTE-POLL-ID.
        MOVE ZERO TO VOTE-VOTER-ID.
        MOVE ZERO TO VOTE-RANKING.
        MOVE "N" TO W-BROWSE-SWITCH.

        START VOTES-FILE KEY IS NOT LESS THAN VOTE-KEY
            INVALID KEY
               MOVE "Y" TO W-BROWSE-SWITCH.

        PERFORM COUNT-ONE-VOTED-VOTER
                UNTIL NO-MORE-BROWSE-ROWS.
*----------------------------------------------------------------
    COUNT-ONE-VOTED-VOTER.

        READ VOTES-FILE NEXT RECORD
            AT END
               MOVE "Y" TO W-BROWSE-SWITCH.

        IF NOT NO-MORE-BROWSE-ROWS
           IF VOTE-POLL-ID NOT = LK-POLL-ID
              MOVE "Y" TO W-BROWSE-SWITCH
           ELSE
              IF VOTE-RANKING = 0
                 AND VOTE-VOTER-ID NOT = W-LAST-VOTER-ID-SEEN
                 ADD 1 TO W-VOTED-COUNT
                 MOVE VOTE-VOTER-ID TO W-LAST-VOTER-ID-SEEN.
*----------------------------------------------------------------
    COPY "PL-LOOK-FOR-POLL-RECORD.CBL".
    COPY "PL-LOOK-FOR-VOTER-RECORD.CBL".
*----------------------------------------------------------------
    LOOK-FOR-OPTION-RECORD.

        READ OPTIONS-FILE RECORD
            KEY IS OPT-SRCH-KEY
            INVALID KEY
               MOVE "N" TO W-FOUND-OPTION-RECORD.
*----------------------------------------------------------------
