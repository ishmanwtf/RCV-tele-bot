*----------------------------------------------------------------
*    PLGENERAL.CBL  -  PARAGRAPHS SHARED BY EVERY VOTING BATCH
*    PROGRAM.  COPIED INTO THE PROCEDURE DIVISION, SAME PLACE
*    THE SHOP HAS ALWAYS KEPT ITS PLGENERAL ROUTINES.
*----------------------------------------------------------------
WRITE-REPORT-LINE.

    WRITE REPORT-LINE.
*----------------------------------------------------------------
WRITE-BLANK-REPORT-LINE.

    MOVE SPACES TO REPORT-LINE.
    PERFORM WRITE-REPORT-LINE.
