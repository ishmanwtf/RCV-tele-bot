*----------------------------------------------------------------
*    SLCONTRL.CBL  -  FILE-CONTROL ENTRY FOR THE POLLING CONTROL
*    FILE.  ONE RELATIVE RECORD (RELATIVE KEY 1) CARRIES THE NEXT
*    POLL, OPTION AND VOTER-ENROLLMENT IDS TO ASSIGN, PLUS THE
*    ADMINISTRATOR'S USERNAME.
*----------------------------------------------------------------
    SELECT CONTROL-FILE ASSIGN TO "POLLCTRL"
           ORGANIZATION IS RELATIVE
           ACCESS MODE IS RANDOM
           RELATIVE KEY IS CONTROL-KEY
           FILE STATUS IS FS-CONTRL.
