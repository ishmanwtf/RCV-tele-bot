*----------------------------------------------------------------
*    LKTRANS.CBL  -  SHARED CALL LINKAGE BETWEEN THE VOTING BATCH
*    ENGINE DRIVER AND EACH OF ITS TRANSACTION SUBPROGRAMS.  THE
*    DRIVER OWNS THE STORAGE (COPIED INTO WORKING-STORAGE); EVERY
*    SUBPROGRAM RECEIVES THE SAME LAYOUT (COPIED INTO LINKAGE)
*    ON ITS CALL ... USING.
*----------------------------------------------------------------
    01  LK-TRANS-AREA.
        05  LK-TRANS-CODE            PIC X(02).
            88  LK-TRANS-CREATE-POLL         VALUE "CP".
            88  LK-TRANS-BALLOT              VALUE "BL".
            88  LK-TRANS-CLOSE               VALUE "CL".
            88  LK-TRANS-ADMIN-SET           VALUE "CA".
            88  LK-TRANS-POLL-DETAIL         VALUE "PD".
            88  LK-TRANS-PARTICIPATION       VALUE "PV".
            88  LK-TRANS-BALLOT-LISTING      VALUE "VL".
            88  LK-TRANS-HAS-VOTED           VALUE "HV".
        05  LK-POLL-ID               PIC 9(06).
*    LK-NEW-ID CARRIES THE ID JUST ISSUED BACK FROM POLL-CONTROL-
*    FILE'S "NI" FUNCTION (POLL, OPTION OR VOTER-ENROLLMENT,
*    WHICHEVER LK-ADMIN-ACTION ASKED FOR) - KEPT SEPARATE FROM
*    LK-POLL-ID SO A NEWLY ISSUED OPTION OR VOTER ID CAN NEVER BE
*    MISTAKEN FOR THE POLL-ID INPUT FIELD.
        05  LK-NEW-ID                PIC 9(06).
        05  LK-USERNAME              PIC X(032).
        05  LK-BALLOT-TEXT           PIC X(120).
        05  LK-ADMIN-ACTION          PIC X(001).
            88  LK-ADMIN-FORCE-CLOSE         VALUE "C".
            88  LK-ADMIN-FORCE-UNCLOSE       VALUE "U".
        05  LK-RANKING-COUNT         PIC 9(02) COMP.
        05  LK-RANKING-TABLE.
            10  LK-RANKING-ENTRY OCCURS 20 TIMES
                                     PIC S9(06).
        05  LK-RETURN-CODE           PIC X(02).
            88  LK-OK                        VALUE "00".
            88  LK-ERROR                     VALUE "99".
        05  LK-MESSAGE-TEXT          PIC X(132).
*    A REPORT SUBPROGRAM (POLL DETAIL, VOTER LIST, BALLOT LISTING)
*    HANDS BACK AS MANY PRINT LINES AS IT BUILT HERE INSTEAD OF
*    JUST THE ONE-LINE LK-MESSAGE-TEXT - THE DRIVER OWNS THE ONLY
*    OPEN ON REPORT-OUT, SO EVERY LINE COMES HOME THROUGH LINKAGE.
        05  LK-REPORT-LINE-COUNT     PIC 9(02) COMP.
        05  LK-REPORT-LINE-TABLE.
            10  LK-REPORT-LINE OCCURS 40 TIMES
                                     PIC X(080).
        05  FILLER                   PIC X(010).
