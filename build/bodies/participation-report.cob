    IDENTIFICATION DIVISION.
    PROGRAM-ID. PARTICIPATION-REPORT.
    AUTHOR. B L CHANDRA.
    INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
    DATE-WRITTEN. 04/03/1995.
    DATE-COMPILED.
    SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
*----------------------------------------------------------------
*    PARTICIPATION-REPORT - ANSWERS "HAS THIS VOTER VOTED" FOR ONE
*    USERNAME (HV TRANSACTION) OR LISTS EVERY ENROLLED VOTER OF A
*    POLL, SPLIT INTO VOTED AND NOT-VOTED COLUMNS (PV TRANSACTION).
*    THE PV/HV TRANSACTION SWITCH PICKS WHICH OF THE TWO REPORTS
*    RUNS - THIS JOB HAS NO OPERATOR TO ASK, SO THE TRANSACTION
*    FILE MAKES THE CHOICE INSTEAD.
*----------------------------------------------------------------
*    CHANGE LOG
*    DATE       BY    REQUEST#     DESCRIPTION
*----------------------------------------------------------------
*    04/03/95   BLC   ELEC-0022    ORIGINAL PROGRAM WRITTEN, HV
*                                  FUNCTION ONLY.
*    06/02/95   BLC   ELEC-0024    PV (VOTER LISTING) FUNCTION
*                                  ADDED, RETURNED AS A LINE TABLE
*                                  THROUGH LKTRANS.
*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
*                                  CARRIES NO DATE FIELDS, NOTHING
*                                  TO REMEDIATE.  SIGNED OFF.
*----------------------------------------------------------------
    ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    INPUT-OUTPUT SECTION.
    FILE-CONTROL.

        COPY "SLPOLLS.CBL".
        COPY "SLVOTERS.CBL".
        COPY "SLVOTES.CBL".

    DATA DIVISION.
    FILE SECTION.

        COPY "FDPOLLS.CBL".
        COPY "FDVOTERS.CBL".
        COPY "FDVOTES.CBL".

    WORKING-STORAGE SECTION.

        01  FS-POLLS                    PIC X(02) VALUE SPACES.
        01  FS-VOTERS                   PIC X(02) VALUE SPACES.
        01  FS-VOTES                    PIC X(02) VALUE SPACES.

        01  W-REJECT-SWITCH             PIC X(01) VALUE "N".
            88  REQUEST-REJECTED               VALUE "Y".

        01  W-FOUND-POLL-RECORD         PIC X(01) VALUE "N".
            88  FOUND-POLL-RECORD               VALUE "Y".

        01  W-FOUND-VOTER-RECORD        PIC X(01) VALUE "N".
            88  FOUND-VOTER-RECORD              VALUE "Y".

        01  W-VOTED-SWITCH              PIC X(01) VALUE "N".
            88  VOTER-HAS-VOTED                 VALUE "Y".

        01  W-BROWSE-SWITCH             PIC X(01) VALUE "N".
            88  NO-MORE-BROWSE-ROWS             VALUE "Y".

        01  W-HAS-ACCESS-SWITCH         PIC X(01) VALUE "N".
            88  REQUESTER-HAS-ACCESS             VALUE "Y".

        01  W-MESSAGE-BUILD-AREA.
            05  W-MESSAGE-LEAD          PIC X(20).
            05  W-MESSAGE-NUMBER        PIC ZZZZZ9.
            05  W-MESSAGE-TAIL          PIC X(80).
            05  FILLER                  PIC X(001).

        01  W-MESSAGE-BUILD-BYTES REDEFINES W-MESSAGE-BUILD-AREA
                                     PIC X(108).

        01  W-VOTED-NAME-TABLE.
            05  W-VOTED-NAME OCCURS 100 TIMES
                                     PIC X(032).
            05  FILLER                  PIC X(001).

        01  W-VOTED-NAME-TABLE-VIEW REDEFINES W-VOTED-NAME-TABLE
                                     PIC X(3201).

        01  W-VOTED-NAME-COUNT          PIC 9(03) COMP.
        01  W-NAME-SUBSCRIPT            PIC 9(03) COMP.

        01  W-ANSWER-SWITCH-PAIR.
            05  W-VOTED-SWITCH-COPY     PIC X(01).
            05  W-ACCESS-SWITCH-COPY    PIC X(01).
            05  FILLER                  PIC X(01).

        01  W-ANSWER-SWITCH-BYTES REDEFINES W-ANSWER-SWITCH-PAIR
                                     PIC X(03).

        77  DUMMY                       PIC X(01).

    LINKAGE SECTION.

        COPY "LKTRANS.CBL".
*----------------------------------------------------------------
    PROCEDURE DIVISION USING LK-TRANS-AREA.

    MAIN-CONTROL.

        MOVE "N"    TO W-REJECT-SWITCH.
        MOVE "00"   TO LK-RETURN-CODE.
        MOVE SPACES TO LK-MESSAGE-TEXT.
        MOVE ZERO   TO LK-REPORT-LINE-COUNT.

        OPEN I-O POLLS-FILE
                 POLLVOTERS-FILE
                 VOTES-FILE.

        PERFORM CHECK-POLL-EXISTS.

        IF NOT REQUEST-REJECTED
           IF LK-TRANS-HAS-VOTED
              PERFORM ANSWER-HAS-VOTED
           ELSE
              PERFORM CHECK-REQUESTER-HAS-ACCESS
              IF NOT REQUEST-REJECTED
                 PERFORM BUILD-VOTER-LISTING.

        CLOSE POLLS-FILE
              POLLVOTERS-FILE
              VOTES-FILE.

        EXIT PROGRAM.
*----------------------------------------------------------------
    CHECK-POLL-EXISTS.

        MOVE LK-POLL-ID TO POLL-ID.
        MOVE "Y" TO W-FOUND-POLL-RECORD.
        PERFORM LOOK-FOR-POLL-RECORD.

        IF NOT FOUND-POLL-RECORD
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "POLL " TO W-MESSAGE-LEAD
           MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
           MOVE " DOES NOT EXIST" TO W-MESSAGE-TAIL
           MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    ANSWER-HAS-VOTED.

        MOVE LK-POLL-ID  TO VTR-POLL-ID.
        MOVE LK-USERNAME TO VTR-USERNAME.
        MOVE "Y" TO W-FOUND-VOTER-RECORD.
        PERFORM LOOK-FOR-VOTER-RECORD.

        IF NOT FOUND-VOTER-RECORD
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "POLL " TO W-MESSAGE-LEAD
           MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
           MOVE "  *** YOU'RE NOT A VOTER OF THIS POLL ***"
                TO W-MESSAGE-TAIL
           MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT
        ELSE
           MOVE VTR-ID TO VOTE-VOTER-ID
           MOVE LK-POLL-ID TO VOTE-POLL-ID
           MOVE ZERO TO VOTE-RANKING
           MOVE "N" TO W-VOTED-SWITCH
           READ VOTES-FILE RECORD
               INVALID KEY
                  CONTINUE
               NOT INVALID KEY
                  MOVE "Y" TO W-VOTED-SWITCH
           MOVE W-VOTED-SWITCH TO W-VOTED-SWITCH-COPY
           MOVE W-HAS-ACCESS-SWITCH TO W-ACCESS-SWITCH-COPY
           DISPLAY "HV TRACE - VOTED/ACCESS FLAGS: "
                   W-ANSWER-SWITCH-BYTES
           IF VOTER-HAS-VOTED
              MOVE "YOU'VE VOTED ALREADY" TO LK-MESSAGE-TEXT
           ELSE
              MOVE "YOU HAVEN'T VOTED" TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    CHECK-REQUESTER-HAS-ACCESS.

        MOVE "N" TO W-HAS-ACCESS-SWITCH.

        IF POLL-CREATOR EQUAL LK-USERNAME
           MOVE "Y" TO W-HAS-ACCESS-SWITCH
        ELSE
           MOVE LK-POLL-ID  TO VTR-POLL-ID
           MOVE LK-USERNAME TO VTR-USERNAME
           MOVE "Y" TO W-FOUND-VOTER-RECORD
           PERFORM LOOK-FOR-VOTER-RECORD
           IF FOUND-VOTER-RECORD
              MOVE "Y" TO W-HAS-ACCESS-SWITCH.

        IF NOT REQUESTER-HAS-ACCESS
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "YOU HAVE NO ACCESS TO POLL " TO W-MESSAGE-LEAD
           MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
           MOVE SPACES TO W-MESSAGE-TAIL
           MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
*    FIRST PASS COLLECTS THE VOTED USERNAMES (ONE VOTES-FILE ROW
*    PER VOTER AT RANKING ZERO); SECOND PASS BROWSES THE ENROLLED
*    VOTERS AND SPLITS THEM INTO THE TWO PRINTED COLUMNS.
*----------------------------------------------------------------
    BUILD-VOTER-LISTING.

        PERFORM COLLECT-VOTED-USERNAMES.

        MOVE 1 TO LK-REPORT-LINE-COUNT.
        MOVE "VOTED:" TO LK-REPORT-LINE(1).

        MOVE LK-POLL-ID TO VTR-POLL-ID.
        MOVE LOW-VALUES TO VTR-USERNAME.
        MOVE "N" TO W-BROWSE-SWITCH.

        START POLLVOTERS-FILE KEY IS NOT LESS THAN VTR-SRCH-KEY
            INVALID KEY
               MOVE "Y" TO W-BROWSE-SWITCH.

        PERFORM LIST-ONE-ENROLLED-VOTER
                UNTIL NO-MORE-BROWSE-ROWS.

        ADD 1 TO LK-REPORT-LINE-COUNT.
        MOVE "NOT VOTED:" TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).

        MOVE LK-POLL-ID TO VTR-POLL-ID.
        MOVE LOW-VALUES TO VTR-USERNAME.
        MOVE "N" TO W-BROWSE-SWITCH.

        START POLLVOTERS-FILE KEY IS NOT LESS THAN VTR-SRCH-KEY
            INVALID KEY
               MOVE "Y" TO W-BROWSE-SWITCH.

        PERFORM LIST-ONE-UNVOTED-VOTER
                UNTIL NO-MORE-BROWSE-ROWS.

        MOVE "VOTER LISTING COMPLETE" TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    COLLECT-VOTED-USERNAMES.

        MOVE ZERO TO W-VOTED-NAME-COUNT.
        MOVE LK-POLL-ID TO VOTE-POLL-ID.
        MOVE ZERO TO VOTE-VOTER-ID.
        MOVE ZERO TO VOTE-RANKING.
        MOVE "N" TO W-BROWSE-SWITCH.

        START VOTES-FILE KEY IS NOT LESS THAN VOTE-KEY
            INVALID KEY
               MOVE "Y" TO W-BROWSE-SWITCH.

        PERFORM COLLECT-ONE-VOTED-ROW
                UNTIL NO-MORE-BROWSE-ROWS.
*----------------------------------------------------------------
    COLLECT-ONE-VOTED-ROW.

        READ VOTES-FILE NEXT RECORD
            AT END
               MOVE "Y" TO W-BROWSE-SWITCH.

        IF NOT NO-MORE-BROWSE-ROWS
           IF VOTE-POLL-ID NOT = LK-POLL-ID
              MOVE "Y" TO W-BROWSE-SWITCH
           ELSE
              IF VOTE-RANKING = 0
                 AND W-VOTED-NAME-COUNT < 100
                 MOVE VOTE-VOTER-ID TO VTR-ID
                 PERFORM LOOK-UP-VOTER-BY-ID
                 ADD 1 TO W-VOTED-NAME-COUNT
                 MOVE VTR-USERNAME
                      TO W-VOTED-NAME(W-VOTED-NAME-COUNT).
*----------------------------------------------------------------
    LOOK-UP-VOTER-BY-ID.

        READ POLLVOTERS-FILE RECORD
            INVALID KEY
               MOVE SPACES TO VTR-USERNAME.
*----------------------------------------------------------------
    LIST-ONE-ENROLLED-VOTER.

        READ POLLVOTERS-FILE NEXT RECORD
            AT END
               MOVE "Y" TO W-BROWSE-SWITCH.

        IF NOT NO-MORE-BROWSE-ROWS
           IF VTR-POLL-ID NOT = LK-POLL-ID
              MOVE "Y" TO W-BROWSE-SWITCH
           ELSE
              PERFORM SEARCH-VOTED-NAME-TABLE
              IF W-NAME-SUBSCRIPT <= W-VOTED-NAME-COUNT
                 AND LK-REPORT-LINE-COUNT < 40
                 ADD 1 TO LK-REPORT-LINE-COUNT
                 MOVE VTR-USERNAME
                      TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).
*----------------------------------------------------------------
    LIST-ONE-UNVOTED-VOTER.

        READ POLLVOTERS-FILE NEXT RECORD
            AT END
               MOVE "Y" TO W-BROWSE-SWITCH.

        IF NOT NO-MORE-BROWSE-ROWS
           IF VTR-POLL-ID NOT = LK-POLL-ID
              MOVE "Y" TO W-BROWSE-SWITCH
           ELSE
              PERFORM SEARCH-VOTED-NAME-TABLE
              IF W-NAME-SUBSCRIPT > W-VOTED-NAME-COUNT
                 AND LK-REPORT-LINE-COUNT < 40
                 ADD 1 TO LK-REPORT-LINE-COUNT
                 MOVE VTR-USERNAME
                      TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).
*----------------------------------------------------------------
    SEARCH-VOTED-NAME-TABLE.

        MOVE 1 TO W-NAME-SUBSCRIPT.
        PERFORM TEST-ONE-VOTED-NAME
                VARYING W-NAME-SUBSCRIPT FROM 1 BY 1
                UNTIL W-NAME-SUBSCRIPT > W-VOTED-NAME-COUNT
                   OR W-VOTED-NAME(W-NAME-SUBSCRIPT) = VTR-USERNAME.
*----------------------------------------------------------------
    TEST-ONE-VOTED-NAME.

        CONTINUE.
*----------------------------------------------------------------
    COPY "PL-LOOK-FOR-POLL-RECORD.CBL".
    COPY "PL-LOOK-FOR-VOTER-RECORD.CBL".
*----------------------------------------------------------------
