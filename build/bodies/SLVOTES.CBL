*----------------------------------------------------------------
*    SLVOTES.CBL  -  FILE-CONTROL ENTRY FOR THE VOTES MASTER
*    VOTE-KEY (POLL + VOTER + RANKING) IS UNIQUE AND KEEPS EACH
*    VOTER'S BALLOT IN RANKING ORDER ON A SEQUENTIAL BROWSE.
*----------------------------------------------------------------
    SELECT VOTES-FILE ASSIGN TO "VOTES"
           ORGANIZATION IS INDEXED
           ACCESS MODE IS DYNAMIC
           RECORD KEY IS VOTE-KEY
           FILE STATUS IS FS-VOTES.
