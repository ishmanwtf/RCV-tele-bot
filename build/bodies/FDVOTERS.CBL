*----------------------------------------------------------------
*    FDVOTERS.CBL  -  FD AND RECORD LAYOUT FOR THE POLLVOTERS FILE
*    RECORD LENGTH IS 44, ONE ROW PER VOTER ENROLLED IN A POLL.
*    ALL FIELDS ARE PACKED FULL - NO ROOM LEFT FOR A FILLER SLOT.
*----------------------------------------------------------------
    FD  POLLVOTERS-FILE
        LABEL RECORDS ARE STANDARD.
    01  VOTER-RECORD.
        05  VTR-ID                   PIC 9(06).
        05  VTR-SRCH-KEY.
            10  VTR-POLL-ID          PIC 9(06).
            10  VTR-USERNAME         PIC X(032).
