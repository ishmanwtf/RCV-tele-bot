*----------------------------------------------------------------
*    SLOPTS.CBL  -  FILE-CONTROL ENTRY FOR THE OPTIONS MASTER
*    OPT-ID IS THE UNIQUE GLOBAL SURROGATE, OPT-SRCH-KEY LETS US
*    BROWSE THE OPTIONS OF ONE POLL IN BALLOT-NUMBER ORDER.
*----------------------------------------------------------------
    SELECT OPTIONS-FILE ASSIGN TO "OPTIONS"
           ORGANIZATION IS INDEXED
           ACCESS MODE IS DYNAMIC
           RECORD KEY IS OPT-ID
           ALTERNATE RECORD KEY IS OPT-SRCH-KEY
           FILE STATUS IS FS-OPTS.
