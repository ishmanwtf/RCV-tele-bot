    IDENTIFICATION DIVISION.
    PROGRAM-ID. VOTING-BATCH-ENGINE.
    AUTHOR. R T HALVORSEN.
    INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
    DATE-WRITTEN. 02/06/1994.
    DATE-COMPILED.
    SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
*----------------------------------------------------------------
*    RCVENGIN - MAIN DRIVER OF THE RANKED-CHOICE POLLING SYSTEM.
*    READS ONE TRANSACTION AT A TIME FROM THE TRANSACTION FILE AND
*    CALLS THE ONE SUBPROGRAM THAT KNOWS HOW TO HANDLE IT - THIS
*    JOB RUNS UNATTENDED, SO THE TRANSACTION CODE ON EACH RECORD
*    IS THE ONLY "MENU CHOICE" THERE IS.
*----------------------------------------------------------------
*    CHANGE LOG
*    DATE       BY    REQUEST#     DESCRIPTION
*----------------------------------------------------------------
*    02/06/94   RTH   ELEC-0001    ORIGINAL PROGRAM WRITTEN FOR
*                                  STUDENT GOVERNMENT ELECTIONS.
*    09/19/94   RTH   ELEC-0014    ADDED CA TRANSACTION FOR THE
*                                  ADMINISTRATOR FORCE CLOSE/
*                                  UNCLOSE REQUEST.
*    04/03/95   BLC   ELEC-0022    ADDED HV (HAS-VOTED) SINGLE
*                                  VOTER CHECK TRANSACTION.
*    06/02/95   BLC   ELEC-0024    REPORT SUBPROGRAMS NOW HAND BACK
*                                  A TABLE OF PRINT LINES INSTEAD OF
*                                  ONE MESSAGE, SO POLLINFO/
*                                  VOTELIST/BALLOTLS CAN PRINT MORE
*                                  THAN A SINGLE LINE.
*    01/11/96   BLC   ELEC-0030    TIGHTENED TRANS-CODE VALIDATION
*                                  AFTER A BAD CARD DECK LOOPED
*                                  THE JOB ON AN UNKNOWN CODE.
*    07/22/97   DWK   ELEC-0041    REJECT COUNT NOW WRITTEN TO
*                                  THE OPERATOR CONSOLE AT EOJ.
*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
*                                  CARRIES NO DATE FIELDS, NOTHING
*                                  TO REMEDIATE.  SIGNED OFF.
*    03/30/00   JKL   ELEC-0057    REUSED FOR THE ALUMNI BOARD
*                                  POLL RUN - NO CODE CHANGE, RUN
*                                  BOOK UPDATED ONLY.
*    08/14/02   MTV   ELEC-0063    VL TRANSACTION ADDED FOR THE
*                                  RECORDED-BALLOT LISTING.
*----------------------------------------------------------------
    ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    INPUT-OUTPUT SECTION.
    FILE-CONTROL.

        COPY "SLBALIN.CBL".
        COPY "SLPOLDEF.CBL".
        COPY "SLRPTOUT.CBL".

    DATA DIVISION.
    FILE SECTION.

        COPY "FDBALIN.CBL".
        COPY "FDPOLDEF.CBL".
        COPY "FDRPTOUT.CBL".

    WORKING-STORAGE SECTION.

        COPY "LKTRANS.CBL".

        01  FS-BALIN                 PIC X(02) VALUE SPACES.
        01  FS-POLDEF                PIC X(02) VALUE SPACES.
        01  FS-RPTOUT                PIC X(02) VALUE SPACES.

        01  W-END-OF-BALLOTS         PIC X(01) VALUE "N".
            88  END-OF-BALLOTS               VALUE "Y".

        01  W-TRANS-COUNTERS.
            05  W-TRANS-READ         PIC 9(07) COMP-3 VALUE ZEROS.
            05  W-TRANS-ACCEPTED     PIC 9(07) COMP-3 VALUE ZEROS.
            05  W-TRANS-REJECTED     PIC 9(07) COMP-3 VALUE ZEROS.
            05  FILLER               PIC X(01).

        01  W-TRANS-COUNTERS-EDIT REDEFINES W-TRANS-COUNTERS.
            05  W-READ-DIGITS        PIC 9(07).
            05  W-ACCEPT-DIGITS      PIC 9(07).
            05  W-REJECT-DIGITS      PIC 9(07).
            05  FILLER               PIC X(01).

        01  W-EOJ-LINE.
            05  FILLER               PIC X(20)
                                      VALUE "TRANSACTIONS READ...".
            05  W-EOJ-READ            PIC ZZZZZZ9.
            05  FILLER               PIC X(20)
                                      VALUE "  ACCEPTED..........".
            05  W-EOJ-ACCEPTED        PIC ZZZZZZ9.
            05  FILLER               PIC X(20)
                                      VALUE "  REJECTED..........".
            05  W-EOJ-REJECTED        PIC ZZZZZZ9.
            05  FILLER               PIC X(10) VALUE SPACES.

        01  W-EOJ-LINE-BYTES REDEFINES W-EOJ-LINE PIC X(103).

        01  W-REPORT-LINE-SUBSCRIPT   PIC 9(02) COMP.

        01  W-SCAN-TRACE-VIEW.
            05  W-RPT-LINE-COUNT-DIGITS
                                       PIC 9(02).
            05  W-RPT-LINE-SUB-DIGITS  PIC 9(02).
            05  FILLER                 PIC X(01).

        01  W-SCAN-TRACE-BYTES REDEFINES W-SCAN-TRACE-VIEW
                                  PIC X(05).

        77  DUMMY                     PIC X(01).
*----------------------------------------------------------------
    PROCEDURE DIVISION.

    MAIN-CONTROL.

        OPEN INPUT  BALLOTS-IN
        OPEN OUTPUT REPORT-OUT.

        MOVE "N" TO W-END-OF-BALLOTS.

        PERFORM READ-NEXT-TRANSACTION.
        PERFORM PROCESS-ONE-TRANSACTION THRU
                PROCESS-ONE-TRANSACTION-EXIT
                UNTIL END-OF-BALLOTS.

        PERFORM WRITE-END-OF-JOB-TOTALS.

        CLOSE BALLOTS-IN.
        CLOSE REPORT-OUT.

        STOP RUN.
*----------------------------------------------------------------
    PROCESS-ONE-TRANSACTION.

        PERFORM DO-TRANSACTION.
        PERFORM READ-NEXT-TRANSACTION.

    PROCESS-ONE-TRANSACTION-EXIT.
        EXIT.
*----------------------------------------------------------------
    READ-NEXT-TRANSACTION.

        READ BALLOTS-IN
            AT END
               MOVE "Y" TO W-END-OF-BALLOTS
            NOT AT END
               ADD 1 TO W-TRANS-READ
               MOVE "BL"          TO LK-TRANS-CODE
               MOVE BAL-USERNAME  TO LK-USERNAME
               MOVE BAL-TEXT      TO LK-BALLOT-TEXT.
*----------------------------------------------------------------
*    THIS JOB'S ONLY SOURCE OF WORK IS THE BALLOTS-IN CARD DECK -
*    ONE RANKED BALLOT PER LINE.  POLL-CREATION, POLL-CLOSE AND
*    THE REPORT-ONLY TRANSACTIONS ARE ROUTED IN THE SAME MANNER
*    BY OPERATOR-SUBMITTED PSEUDO-BALLOT LINES BEGINNING WITH A
*    RESERVED WORD IN COLUMN ONE, RECOGNIZED BELOW.
*----------------------------------------------------------------
    DO-TRANSACTION.

        MOVE SPACES TO LK-MESSAGE-TEXT.
        MOVE "00"   TO LK-RETURN-CODE.
        MOVE ZERO   TO LK-REPORT-LINE-COUNT.

        IF LK-BALLOT-TEXT(1:8) = "CLOSEPOL"
           MOVE "CL" TO LK-TRANS-CODE
           PERFORM DECODE-POLL-ID-FROM-TEXT
           CALL "poll-close-control" USING LK-TRANS-AREA
        ELSE
           IF LK-BALLOT-TEXT(1:8) = "ADMINSET"
              MOVE "CA" TO LK-TRANS-CODE
              PERFORM DECODE-POLL-ID-FROM-TEXT
              MOVE LK-BALLOT-TEXT(16:1) TO LK-ADMIN-ACTION
              CALL "poll-close-control" USING LK-TRANS-AREA
           ELSE
              IF LK-BALLOT-TEXT(1:8) = "POLLINFO"
                 MOVE "PD" TO LK-TRANS-CODE
                 PERFORM DECODE-POLL-ID-FROM-TEXT
                 CALL "poll-detail-report" USING LK-TRANS-AREA
              ELSE
                 IF LK-BALLOT-TEXT(1:8) = "VOTELIST"
                    MOVE "PV" TO LK-TRANS-CODE
                    PERFORM DECODE-POLL-ID-FROM-TEXT
                    CALL "participation-report" USING LK-TRANS-AREA
                 ELSE
                    IF LK-BALLOT-TEXT(1:8) = "HASVOTED"
                       MOVE "HV" TO LK-TRANS-CODE
                       PERFORM DECODE-POLL-ID-FROM-TEXT
                       CALL "participation-report" USING
                            LK-TRANS-AREA
                    ELSE
                       IF LK-BALLOT-TEXT(1:8) = "BALLOTLS"
                          MOVE "VL" TO LK-TRANS-CODE
                          PERFORM DECODE-POLL-ID-FROM-TEXT
                          CALL "ballot-listing" USING LK-TRANS-AREA
                       ELSE
                          IF LK-BALLOT-TEXT(1:8) = "NEWPOLL:"
                             MOVE "CP" TO LK-TRANS-CODE
                             CALL "poll-creation" USING LK-TRANS-AREA
                          ELSE
                             CALL "ballot-parser" USING LK-TRANS-AREA
                             IF LK-OK
                                MOVE "BL" TO LK-TRANS-CODE
                                CALL "vote-registration" USING
                                     LK-TRANS-AREA.

        IF LK-OK
           ADD 1 TO W-TRANS-ACCEPTED
        ELSE
           ADD 1 TO W-TRANS-REJECTED.

        IF LK-REPORT-LINE-COUNT > 0
           PERFORM WRITE-REPORT-LINE-TABLE
        ELSE
           MOVE LK-MESSAGE-TEXT TO REPORT-LINE
           PERFORM WRITE-REPORT-LINE.
*----------------------------------------------------------------
    DECODE-POLL-ID-FROM-TEXT.

        MOVE LK-BALLOT-TEXT(10:6) TO LK-POLL-ID.
*----------------------------------------------------------------
*    A REPORT SUBPROGRAM HANDS BACK A TABLE OF LINES RATHER THAN
*    ONE MESSAGE - PRINT THEM ALL, THEN THE ONE-LINE VERDICT.
*----------------------------------------------------------------
    WRITE-REPORT-LINE-TABLE.

        MOVE LK-REPORT-LINE-COUNT TO W-RPT-LINE-COUNT-DIGITS.
        MOVE 1 TO W-REPORT-LINE-SUBSCRIPT.
        PERFORM WRITE-ONE-REPORT-TABLE-LINE
                VARYING W-REPORT-LINE-SUBSCRIPT FROM 1 BY 1
                UNTIL W-REPORT-LINE-SUBSCRIPT > LK-REPORT-LINE-COUNT.

        MOVE W-REPORT-LINE-SUBSCRIPT TO W-RPT-LINE-SUB-DIGITS.
        DISPLAY "VBE TRACE - REPORT LINES QUEUED/WRITTEN: "
                W-SCAN-TRACE-BYTES.

        MOVE LK-MESSAGE-TEXT TO REPORT-LINE.
        PERFORM WRITE-REPORT-LINE.
*----------------------------------------------------------------
    WRITE-ONE-REPORT-TABLE-LINE.

        MOVE LK-REPORT-LINE(W-REPORT-LINE-SUBSCRIPT) TO REPORT-LINE.
        PERFORM WRITE-REPORT-LINE.
*----------------------------------------------------------------
    WRITE-END-OF-JOB-TOTALS.

        PERFORM WRITE-BLANK-REPORT-LINE.
        MOVE W-TRANS-READ     TO W-EOJ-READ.
        MOVE W-TRANS-ACCEPTED TO W-EOJ-ACCEPTED.
        MOVE W-TRANS-REJECTED TO W-EOJ-REJECTED.
        MOVE W-EOJ-LINE       TO REPORT-LINE.
        PERFORM WRITE-REPORT-LINE.
        DISPLAY W-EOJ-LINE.
*----------------------------------------------------------------
    COPY "PLGENERAL.CBL".
*----------------------------------------------------------------
