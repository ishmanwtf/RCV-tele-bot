*----------------------------------------------------------------
*    SLPOLLS.CBL  -  FILE-CONTROL ENTRY FOR THE POLLS MASTER
*    POLLS IS KEYED BY POLL-ID, ONE ROW PER RANKED-CHOICE POLL.
*----------------------------------------------------------------
    SELECT POLLS-FILE ASSIGN TO "POLLS"
           ORGANIZATION IS INDEXED
           ACCESS MODE IS DYNAMIC
           RECORD KEY IS POLL-ID
           FILE STATUS IS FS-POLLS.
