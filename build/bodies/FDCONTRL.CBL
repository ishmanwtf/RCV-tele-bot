*----------------------------------------------------------------
*    FDCONTRL.CBL  -  FD AND RECORD LAYOUT FOR THE CONTROL FILE.
*    ONE RECORD CARRIES ALL THREE NEXT-ID COUNTERS THE POLLING
*    SYSTEM HANDS OUT (POLL, OPTION, VOTER-ENROLLMENT) PLUS THE
*    ELECTION ADMINISTRATOR'S USERNAME OF RECORD.
*----------------------------------------------------------------
    FD  CONTROL-FILE
        LABEL RECORDS ARE STANDARD.
    01  CONTROL-RECORD.
        05  CTL-NEXT-POLL-ID         PIC 9(06).
        05  CTL-NEXT-OPTION-ID       PIC 9(06).
        05  CTL-NEXT-VOTER-ID        PIC 9(06).
        05  CTL-ADMIN-USERNAME       PIC X(032).
        05  FILLER                   PIC X(002).
