*----------------------------------------------------------------
*    wscase01.cbl  -  SHARED WORKING-STORAGE FOR USERNAME
*    NORMALIZING (LEADING "@" STRIP, UPPER-CASE FOLD FOR
*    ENROLLMENT MATCHING).  COPIED INTO WORKING-STORAGE.
*----------------------------------------------------------------
    01  WS-CASE-CONVERSION.
        05  WS-LOWER-CASE-ALPHABET   PIC X(26)
                                     VALUE "abcdefghijklmnopqrstuvwxyz".
        05  WS-UPPER-CASE-ALPHABET   PIC X(26)
                                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
        05  FILLER                   PIC X(01).

    01  WS-USERNAME-WORK-AREA.
        05  WS-USERNAME-FOLDED       PIC X(32).
        05  WS-USERNAME-LENGTH       PIC 9(02) COMP.
        05  FILLER                   PIC X(01).
