    IDENTIFICATION DIVISION.
    PROGRAM-ID. BALLOT-PARSER.
    AUTHOR. B L CHANDRA.
    INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
    DATE-WRITTEN. 02/20/1994.
    DATE-COMPILED.
    SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
*----------------------------------------------------------------
*    BALLOT-PARSER - CRACKS ONE RAW BALLOT CARD INTO A POLL-ID
*    AND AN ORDERED LIST OF RANKING VALUES, TOKEN BY TOKEN, LEFT
*    TO RIGHT ACROSS THE CARD IMAGE - THE COLON SPLITS THE POLL-ID
*    FROM THE RANKING LIST, THE REMAINDER IS TOKENIZED ONE FIELD
*    AT A TIME.  DOES NO FILE I/O OF ITS OWN; PURELY A
*    WORKING-STORAGE SCANNER CALLED BY voting-batch-engine.
*----------------------------------------------------------------
*    CHANGE LOG
*    DATE       BY    REQUEST#     DESCRIPTION
*----------------------------------------------------------------
*    02/20/94   BLC   ELEC-0003    ORIGINAL PROGRAM WRITTEN.
*    06/14/94   BLC   ELEC-0011    ACCEPTED THE SPACE-SEPARATED
*                                  CHOICE FORMAT IN ADDITION TO
*                                  THE ">" SEPARATED FORMAT.
*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
*                                  CARRIES NO DATE FIELDS, NOTHING
*                                  TO REMEDIATE.  SIGNED OFF.
*----------------------------------------------------------------
    ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    DATA DIVISION.
    WORKING-STORAGE SECTION.

        COPY "wscase01.cbl".

        01  W-REJECT-SWITCH             PIC X(01) VALUE "N".
            88  REQUEST-REJECTED               VALUE "Y".

        01  W-SCAN-INDEX                PIC 9(03) COMP.
        01  W-FIRST-SPACE-POS           PIC 9(03) COMP.

        01  W-POLL-ID-TEXT              PIC X(10).
        01  W-POLL-ID-LENGTH            PIC 9(02) COMP.

        01  W-REMAINDER-AREA.
            05  W-REMAINDER-TEXT        PIC X(120).
            05  FILLER                  PIC X(001).

        01  W-DASH-STYLE-SWITCH         PIC X(01) VALUE "N".
            88  ARROW-SEPARATED-STYLE           VALUE "Y".

        01  W-RAW-TOKEN-TABLE.
            05  W-RAW-TOKEN OCCURS 20 TIMES
                                     PIC X(20).
            05  FILLER                  PIC X(001).

        01  W-RAW-TOKEN-TABLE-VIEW REDEFINES W-RAW-TOKEN-TABLE
                                     PIC X(401).

        01  W-CHOICE-COUNT              PIC 9(02) COMP.

        01  W-CHOICE-TOKEN-TABLE.
            05  W-CHOICE-ENTRY OCCURS 20 TIMES.
                10  W-CHOICE-TOKEN       PIC X(10).
                10  W-CHOICE-LENGTH      PIC 9(02) COMP.
                10  W-CHOICE-VALUE       PIC S9(06) COMP.
            05  FILLER                  PIC X(001).

        01  W-TOKEN-TEXT                PIC X(20).
        01  W-TOKEN-LENGTH              PIC 9(02) COMP.
        01  W-TOKEN-VALUE               PIC S9(06) COMP.
        01  W-TOKEN-NUMERIC-SWITCH      PIC X(01).
            88  TOKEN-IS-NUMERIC                VALUE "Y".

        01  W-ONE-CHAR                  PIC X(01).
        01  W-ONE-DIGIT                 PIC 9(01).

        01  W-OUTER-SUBSCRIPT           PIC 9(02) COMP.
        01  W-INNER-SUBSCRIPT           PIC 9(02) COMP.

        01  W-STYLE-SWITCH-PAIR.
            05  W-DASH-STYLE-COPY       PIC X(01).
            05  W-NUMERIC-SWITCH-COPY   PIC X(01).
            05  FILLER                  PIC X(01).

        01  W-STYLE-SWITCH-BYTES REDEFINES W-STYLE-SWITCH-PAIR
                                     PIC X(03).

        01  W-PARSE-TRACE-VIEW.
            05  W-TRACE-POLL-LEN-DIGITS PIC 9(02).
            05  W-TRACE-CHOICE-CNT-DIGITS
                                     PIC 9(02).
            05  FILLER                  PIC X(01).

        01  W-PARSE-TRACE-BYTES REDEFINES W-PARSE-TRACE-VIEW
                                     PIC X(05).

        77  DUMMY                       PIC X(01).

    LINKAGE SECTION.

        COPY "LKTRANS.CBL".
*----------------------------------------------------------------
    PROCEDURE DIVISION USING LK-TRANS-AREA.

    MAIN-CONTROL.

        MOVE "N" TO W-REJECT-SWITCH.
        MOVE "00" TO LK-RETURN-CODE.
        MOVE SPACES TO LK-MESSAGE-TEXT.
        MOVE ZERO TO LK-RANKING-COUNT.

        PERFORM FIND-FIRST-SPACE.

        IF W-FIRST-SPACE-POS = 0
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "*** NO POLL ID SPECIFIED ***" TO LK-MESSAGE-TEXT
        ELSE
           PERFORM SPLIT-POLL-ID-AND-REMAINDER.

        IF NOT REQUEST-REJECTED
           PERFORM CONVERT-POLL-ID-TO-NUMBER.

        IF NOT REQUEST-REJECTED
           PERFORM SPLIT-REMAINDER-INTO-TOKENS
           MOVE W-DASH-STYLE-SWITCH TO W-DASH-STYLE-COPY
           MOVE W-TOKEN-NUMERIC-SWITCH TO W-NUMERIC-SWITCH-COPY
           DISPLAY "BP TRACE - STYLE/NUMERIC SWITCHES: "
                   W-STYLE-SWITCH-BYTES
           PERFORM MAP-EACH-TOKEN-TO-A-RANKING.

        IF NOT REQUEST-REJECTED
           PERFORM CHECK-RANKINGS-UNIQUE.

        IF NOT REQUEST-REJECTED
           PERFORM CHECK-RANKINGS-POSITIVE-EXCEPT-LAST.

        IF NOT REQUEST-REJECTED
           MOVE W-POLL-ID-LENGTH TO W-TRACE-POLL-LEN-DIGITS
           MOVE W-CHOICE-COUNT TO W-TRACE-CHOICE-CNT-DIGITS
           DISPLAY "BP TRACE - POLL ID LEN/CHOICE COUNT: "
                   W-PARSE-TRACE-BYTES
           MOVE W-CHOICE-COUNT TO LK-RANKING-COUNT
           PERFORM COPY-RANKINGS-TO-LINKAGE
                   VARYING W-OUTER-SUBSCRIPT FROM 1 BY 1
                   UNTIL W-OUTER-SUBSCRIPT > W-CHOICE-COUNT.

        EXIT PROGRAM.
*----------------------------------------------------------------
    FIND-FIRST-SPACE.

        MOVE ZERO TO W-FIRST-SPACE-POS.
        MOVE 1 TO W-SCAN-INDEX.
        PERFORM SCAN-ONE-POSITION-FOR-SPACE
                VARYING W-SCAN-INDEX FROM 1 BY 1
                UNTIL W-SCAN-INDEX > 120
                   OR W-FIRST-SPACE-POS NOT = 0.
*----------------------------------------------------------------
    SCAN-ONE-POSITION-FOR-SPACE.

        IF W-FIRST-SPACE-POS = 0
           IF LK-BALLOT-TEXT(W-SCAN-INDEX:1) = SPACE
              MOVE W-SCAN-INDEX TO W-FIRST-SPACE-POS.
*----------------------------------------------------------------
    SPLIT-POLL-ID-AND-REMAINDER.

        MOVE SPACES TO W-POLL-ID-TEXT.
        MOVE (W-FIRST-SPACE-POS - 1) TO W-POLL-ID-LENGTH.

        IF W-POLL-ID-LENGTH > 10
           MOVE 10 TO W-POLL-ID-LENGTH.

        MOVE LK-BALLOT-TEXT(1:W-POLL-ID-LENGTH) TO W-POLL-ID-TEXT.

        IF W-POLL-ID-TEXT(W-POLL-ID-LENGTH:1) = ":"
           SUBTRACT 1 FROM W-POLL-ID-LENGTH.

        MOVE SPACES TO W-REMAINDER-TEXT.
        MOVE LK-BALLOT-TEXT(W-FIRST-SPACE-POS + 1:
                            120 - W-FIRST-SPACE-POS)
             TO W-REMAINDER-TEXT.
*----------------------------------------------------------------
    CONVERT-POLL-ID-TO-NUMBER.

        MOVE W-POLL-ID-TEXT TO W-TOKEN-TEXT.
        MOVE W-POLL-ID-LENGTH TO W-TOKEN-LENGTH.
        PERFORM CONVERT-TOKEN-TO-NUMBER.

        IF NOT TOKEN-IS-NUMERIC
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "*** INPUT FORMAT IS INVALID ***" TO LK-MESSAGE-TEXT
        ELSE
           MOVE W-TOKEN-VALUE TO LK-POLL-ID.
*----------------------------------------------------------------
*    DIGIT-AT-A-TIME CONVERSION - EACH CHARACTER IS PROVED
*    NUMERIC ONE BYTE AT A TIME BEFORE IT IS ADDED IN, SO A
*    ONE-BYTE ALPHANUMERIC-TO-NUMERIC MOVE IS SAFE HERE.
*----------------------------------------------------------------
    CONVERT-TOKEN-TO-NUMBER.

        MOVE ZERO TO W-TOKEN-VALUE.
        MOVE "Y"  TO W-TOKEN-NUMERIC-SWITCH.

        IF W-TOKEN-LENGTH = 0
           MOVE "N" TO W-TOKEN-NUMERIC-SWITCH
        ELSE
           PERFORM ACCUMULATE-ONE-DIGIT
                   VARYING W-SCAN-INDEX FROM 1 BY 1
                   UNTIL W-SCAN-INDEX > W-TOKEN-LENGTH.
*----------------------------------------------------------------
    ACCUMULATE-ONE-DIGIT.

        MOVE W-TOKEN-TEXT(W-SCAN-INDEX:1) TO W-ONE-CHAR.

        IF W-ONE-CHAR NOT NUMERIC
           MOVE "N" TO W-TOKEN-NUMERIC-SWITCH
        ELSE
           MOVE W-ONE-CHAR TO W-ONE-DIGIT
           COMPUTE W-TOKEN-VALUE = W-TOKEN-VALUE * 10 + W-ONE-DIGIT.
*----------------------------------------------------------------
*    RULE 2: IF THE REMAINDER CONTAINS A ">" THE CHOICES ARE
*    ARROW-SEPARATED, OTHERWISE THEY ARE SPACE-SEPARATED.
*----------------------------------------------------------------
    SPLIT-REMAINDER-INTO-TOKENS.

        MOVE "N" TO W-DASH-STYLE-SWITCH.
        MOVE 1 TO W-SCAN-INDEX.
        PERFORM LOOK-FOR-ARROW-CHARACTER
                VARYING W-SCAN-INDEX FROM 1 BY 1
                UNTIL W-SCAN-INDEX > 120
                   OR ARROW-SEPARATED-STYLE.

        MOVE SPACES TO W-RAW-TOKEN-TABLE-VIEW.
        MOVE ZERO   TO W-CHOICE-COUNT.

        IF ARROW-SEPARATED-STYLE
           UNSTRING W-REMAINDER-TEXT DELIMITED BY ">"
               INTO W-RAW-TOKEN(01)  W-RAW-TOKEN(02)
                    W-RAW-TOKEN(03)  W-RAW-TOKEN(04)
                    W-RAW-TOKEN(05)  W-RAW-TOKEN(06)
                    W-RAW-TOKEN(07)  W-RAW-TOKEN(08)
                    W-RAW-TOKEN(09)  W-RAW-TOKEN(10)
                    W-RAW-TOKEN(11)  W-RAW-TOKEN(12)
                    W-RAW-TOKEN(13)  W-RAW-TOKEN(14)
                    W-RAW-TOKEN(15)  W-RAW-TOKEN(16)
                    W-RAW-TOKEN(17)  W-RAW-TOKEN(18)
                    W-RAW-TOKEN(19)  W-RAW-TOKEN(20)
               TALLYING IN W-CHOICE-COUNT
        ELSE
           UNSTRING W-REMAINDER-TEXT DELIMITED BY ALL SPACE
               INTO W-RAW-TOKEN(01)  W-RAW-TOKEN(02)
                    W-RAW-TOKEN(03)  W-RAW-TOKEN(04)
                    W-RAW-TOKEN(05)  W-RAW-TOKEN(06)
                    W-RAW-TOKEN(07)  W-RAW-TOKEN(08)
                    W-RAW-TOKEN(09)  W-RAW-TOKEN(10)
                    W-RAW-TOKEN(11)  W-RAW-TOKEN(12)
                    W-RAW-TOKEN(13)  W-RAW-TOKEN(14)
                    W-RAW-TOKEN(15)  W-RAW-TOKEN(16)
                    W-RAW-TOKEN(17)  W-RAW-TOKEN(18)
                    W-RAW-TOKEN(19)  W-RAW-TOKEN(20)
               TALLYING IN W-CHOICE-COUNT.
*----------------------------------------------------------------
    LOOK-FOR-ARROW-CHARACTER.

        IF W-REMAINDER-TEXT(W-SCAN-INDEX:1) = ">"
           MOVE "Y" TO W-DASH-STYLE-SWITCH.
*----------------------------------------------------------------
*    EACH ARROW-SEPARATED TOKEN CARRIES SURROUNDING BLANKS (THE
*    SPACE-SEPARATED STYLE DOES NOT) - TRIM BOTH ENDS, THEN MAP.
*----------------------------------------------------------------
    MAP-EACH-TOKEN-TO-A-RANKING.

        MOVE 1 TO W-OUTER-SUBSCRIPT.
        PERFORM TRIM-AND-MAP-ONE-TOKEN
                VARYING W-OUTER-SUBSCRIPT FROM 1 BY 1
                UNTIL W-OUTER-SUBSCRIPT > W-CHOICE-COUNT
                   OR REQUEST-REJECTED.
*----------------------------------------------------------------
    TRIM-AND-MAP-ONE-TOKEN.

        PERFORM TRIM-ONE-RAW-TOKEN.

        IF W-TOKEN-LENGTH = 1 AND W-TOKEN-TEXT(1:1) = "0"
           MOVE -1 TO W-CHOICE-VALUE(W-OUTER-SUBSCRIPT)
        ELSE
           IF W-TOKEN-LENGTH = 3 AND W-TOKEN-TEXT(1:3) = "NIL"
              MOVE -2 TO W-CHOICE-VALUE(W-OUTER-SUBSCRIPT)
           ELSE
              PERFORM CONVERT-TOKEN-TO-NUMBER
              IF NOT TOKEN-IS-NUMERIC OR W-TOKEN-VALUE NOT > 0
                 MOVE "Y" TO W-REJECT-SWITCH
                 MOVE "99" TO LK-RETURN-CODE
                 MOVE "*** INPUT FORMAT IS INVALID ***"
                      TO LK-MESSAGE-TEXT
              ELSE
                 MOVE W-TOKEN-VALUE
                      TO W-CHOICE-VALUE(W-OUTER-SUBSCRIPT).
*----------------------------------------------------------------
    TRIM-ONE-RAW-TOKEN.

        MOVE W-RAW-TOKEN(W-OUTER-SUBSCRIPT) TO W-TOKEN-TEXT.
        INSPECT W-TOKEN-TEXT
                CONVERTING WS-LOWER-CASE-ALPHABET
                        TO WS-UPPER-CASE-ALPHABET.

        MOVE 1 TO W-SCAN-INDEX.
        PERFORM FIND-LEADING-NON-SPACE
                VARYING W-SCAN-INDEX FROM 1 BY 1
                UNTIL W-SCAN-INDEX > 20
                   OR W-TOKEN-TEXT(W-SCAN-INDEX:1) NOT = SPACE.

        IF W-SCAN-INDEX > 1 AND W-SCAN-INDEX < 21
           MOVE W-TOKEN-TEXT(W-SCAN-INDEX:21 - W-SCAN-INDEX)
                TO W-TOKEN-TEXT.

        MOVE ZERO TO W-TOKEN-LENGTH.
        INSPECT W-TOKEN-TEXT
                TALLYING W-TOKEN-LENGTH
                FOR CHARACTERS BEFORE INITIAL SPACE.
*----------------------------------------------------------------
    FIND-LEADING-NON-SPACE.

        CONTINUE.
*----------------------------------------------------------------
    CHECK-RANKINGS-UNIQUE.

        MOVE 1 TO W-OUTER-SUBSCRIPT.
        PERFORM CHECK-ONE-RANKING-AGAINST-REST
                VARYING W-OUTER-SUBSCRIPT FROM 1 BY 1
                UNTIL W-OUTER-SUBSCRIPT >= W-CHOICE-COUNT
                   OR REQUEST-REJECTED.
*----------------------------------------------------------------
    CHECK-ONE-RANKING-AGAINST-REST.

        COMPUTE W-INNER-SUBSCRIPT = W-OUTER-SUBSCRIPT + 1.
        PERFORM COMPARE-RANKING-PAIR
                VARYING W-INNER-SUBSCRIPT
                FROM W-OUTER-SUBSCRIPT + 1 BY 1
                UNTIL W-INNER-SUBSCRIPT > W-CHOICE-COUNT
                   OR REQUEST-REJECTED.
*----------------------------------------------------------------
    COMPARE-RANKING-PAIR.

        IF W-CHOICE-VALUE(W-OUTER-SUBSCRIPT) =
           W-CHOICE-VALUE(W-INNER-SUBSCRIPT)
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "*** VOTE RANKINGS MUST BE UNIQUE ***"
                TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    CHECK-RANKINGS-POSITIVE-EXCEPT-LAST.

        IF W-CHOICE-COUNT > 1
           MOVE 1 TO W-OUTER-SUBSCRIPT
           PERFORM CHECK-ONE-RANKING-POSITIVE
                   VARYING W-OUTER-SUBSCRIPT FROM 1 BY 1
                   UNTIL W-OUTER-SUBSCRIPT > W-CHOICE-COUNT - 1
                      OR REQUEST-REJECTED.
*----------------------------------------------------------------
    CHECK-ONE-RANKING-POSITIVE.

        IF W-CHOICE-VALUE(W-OUTER-SUBSCRIPT) < 1
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "*** VOTE RANKINGS MUST BE POSITIVE NON-ZERO NUMBERS ***"
                TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    COPY-RANKINGS-TO-LINKAGE.

        MOVE W-CHOICE-VALUE(W-OUTER-SUBSCRIPT)
             TO LK-RANKING-ENTRY(W-OUTER-SUBSCRIPT).
*----------------------------------------------------------------
