*----------------------------------------------------------------
*    FDPOLDEF.CBL  -  FD AND RECORD LAYOUT FOR POLL-DEFINITION-IN
*----------------------------------------------------------------
    FD  POLL-DEFINITION-IN
        LABEL RECORDS ARE OMITTED.
    01  POLL-DEFINITION-LINE         PIC X(120).
