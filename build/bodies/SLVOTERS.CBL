*----------------------------------------------------------------
*    SLVOTERS.CBL  -  FILE-CONTROL ENTRY FOR THE POLLVOTERS MASTER
*    VTR-ID IS THE UNIQUE ENROLLMENT SURROGATE, VTR-SRCH-KEY LETS
*    US FIND A VOTER BY POLL + USERNAME.
*----------------------------------------------------------------
    SELECT POLLVOTERS-FILE ASSIGN TO "POLLVOTERS"
           ORGANIZATION IS INDEXED
           ACCESS MODE IS DYNAMIC
           RECORD KEY IS VTR-ID
           ALTERNATE RECORD KEY IS VTR-SRCH-KEY
           FILE STATUS IS FS-VOTERS.
