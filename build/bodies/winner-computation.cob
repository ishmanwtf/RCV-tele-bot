    IDENTIFICATION DIVISION.
    PROGRAM-ID. WINNER-COMPUTATION.
    AUTHOR. R T HALVORSEN.
    INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
    DATE-WRITTEN. 04/03/1995.
    DATE-COMPILED.
    SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
*----------------------------------------------------------------
*    WINNER-COMPUTATION - RUNS THE INSTANT-RUNOFF ROUNDS FOR ONE
*    POLL ONCE EVERY ELIGIBLE VOTER HAS CAST A BALLOT.  BALLOTS
*    ARE READ STRAIGHT OFF THE VOTES MASTER IN KEY ORDER (POLL,
*    VOTER, RANKING) SO NO SORT STEP IS NEEDED - THE FILE'S OWN
*    KEY SEQUENCE ALREADY GROUPS EACH VOTER'S RANKINGS TOGETHER.
*    CALLED BY vote-registration WHEN THE LAST ELIGIBLE VOTER HAS
*    VOTED.
*    NEVER RUN BY ITSELF, AND NEVER RUN AGAINST A POLL WITH MORE
*    THAN 200 ENROLLED VOTERS - THIS OFFICE HAS NEVER SEATED A
*    BODY THAT LARGE AND THE BALLOT TABLE IS SIZED ACCORDINGLY.
*----------------------------------------------------------------
*    CHANGE LOG
*    DATE       BY    REQUEST#     DESCRIPTION
*----------------------------------------------------------------
*    04/03/95   RTH   ELEC-0022    ORIGINAL PROGRAM WRITTEN.
*    01/11/96   BLC   ELEC-0030    "ALL OPTIONS TIE AT FINAL ROUND"
*                                  NOW DETECTED BEFORE THE ROUND
*                                  RUNS INSTEAD OF AFTER, SO A TIE
*                                  CANNOT WIPE OUT THE LAST OPTION
*                                  AND LEAVE THE TABLE EMPTY.
*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
*                                  CARRIES NO DATE FIELDS, NOTHING
*                                  TO REMEDIATE.  SIGNED OFF.
*----------------------------------------------------------------
    ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    INPUT-OUTPUT SECTION.
    FILE-CONTROL.

        COPY "SLVOTERS.CBL".
        COPY "SLOPTS.CBL".
        COPY "SLVOTES.CBL".

    DATA DIVISION.
    FILE SECTION.

        COPY "FDVOTERS.CBL".
        COPY "FDOPTS.CBL".
        COPY "FDVOTES.CBL".

    WORKING-STORAGE SECTION.

        01  FS-VOTERS                   PIC X(02) VALUE SPACES.
        01  FS-OPTS                     PIC X(02) VALUE SPACES.
        01  FS-VOTES                    PIC X(02) VALUE SPACES.

        01  W-BROWSE-SWITCH             PIC X(01) VALUE "N".
            88  NO-MORE-BROWSE-ROWS             VALUE "Y".

        01  W-ELIGIBLE-COUNT            PIC 9(05) COMP-3 VALUE ZEROS.

*    OPTION TABLE - ONE ENTRY PER OPTION OF THIS POLL.
        01  W-OPTION-TABLE.
            05  W-OPTION-ENTRY OCCURS 20 TIMES.
                10  W-OPTION-ID          PIC 9(06).
                10  W-OPTION-VOTES       PIC 9(05) COMP-3.
                10  W-OPTION-ELIMINATED  PIC X(01) VALUE "N".
                    88  OPTION-IS-ELIMINATED    VALUE "Y".
            05  FILLER                  PIC X(001).

        01  W-OPTION-TABLE-VIEW REDEFINES W-OPTION-TABLE
                                     PIC X(201).

        01  W-OPTION-COUNT              PIC 9(02) COMP.
        01  W-OPTION-SUBSCRIPT          PIC 9(02) COMP.
        01  W-OPTION-SUBSCRIPT-FOUND    PIC 9(02) COMP.

*    BALLOT TABLE - ONE ENTRY PER VOTER WHO CAST A BALLOT, WITH
*    THE VOTER'S FULL RANKED CHOICE LIST CARRIED ALONGSIDE.
        01  W-BALLOT-TABLE.
            05  W-BALLOT-ENTRY OCCURS 200 TIMES.
                10  W-BALLOT-VOTER-ID    PIC 9(06).
                10  W-BALLOT-CHOICE-COUNT
                                         PIC 9(02) COMP.
                10  W-BALLOT-POINTER     PIC 9(02) COMP.
                10  W-BALLOT-STATE       PIC X(01) VALUE "A".
                    88  BALLOT-ALIVE             VALUE "A".
                    88  BALLOT-ABSTAINED         VALUE "B".
                    88  BALLOT-WITHDRAWN         VALUE "W".
                    88  BALLOT-EXHAUSTED         VALUE "X".
                10  W-BALLOT-CHOICE OCCURS 20 TIMES
                                         PIC S9(06) COMP.
            05  FILLER                  PIC X(001).

        01  W-BALLOT-COUNT              PIC 9(03) COMP.
        01  W-BALLOT-SUBSCRIPT          PIC 9(03) COMP.
        01  W-CURRENT-BALLOT-VOTER      PIC 9(06) VALUE ZEROS.
        01  W-CURRENT-CHOICE-VALUE      PIC S9(06) COMP.
        01  W-POINTER-RESOLVED-SWITCH   PIC X(01).
            88  POINTER-RESOLVED                VALUE "Y".

        01  W-EFFECTIVE-ELECTORATE      PIC S9(05) COMP-3.
        01  W-DOUBLE-VOTES              PIC 9(07) COMP.

*    PER-ROUND STATISTICS, RECOMPUTED AT THE TOP OF EVERY ROUND.
        01  W-ROUND-STATS.
            05  W-MIN-VOTES             PIC 9(05) COMP.
            05  W-REMAINING-OPTION-COUNT
                                         PIC 9(02) COMP.
            05  W-TIED-AT-MIN-COUNT     PIC 9(02) COMP.
            05  W-TOTAL-VOTES-THIS-ROUND
                                         PIC 9(07) COMP.
            05  FILLER                  PIC X(01).

        01  W-ROUND-STATS-VIEW REDEFINES W-ROUND-STATS
                                     PIC X(17).

        01  W-WINNER-FOUND-SWITCH       PIC X(01) VALUE "N".
            88  WINNER-FOUND                    VALUE "Y".
        01  W-NO-WINNER-SWITCH          PIC X(01) VALUE "N".
            88  NO-WINNER-DETERMINED            VALUE "Y".
        01  W-WINNER-OPTION-ID          PIC 9(06) VALUE ZEROS.

        01  W-RESULT-MESSAGE.
            05  W-RESULT-LEAD           PIC X(17).
            05  W-RESULT-NAME           PIC X(100).
            05  FILLER                  PIC X(001).

        01  W-RESULT-MESSAGE-BYTES REDEFINES W-RESULT-MESSAGE
                                     PIC X(118).

        77  DUMMY                       PIC X(01).

    LINKAGE SECTION.

        COPY "LKTRANS.CBL".
*----------------------------------------------------------------
    PROCEDURE DIVISION USING LK-TRANS-AREA.

    MAIN-CONTROL.

        OPEN I-O POLLVOTERS-FILE
                 OPTIONS-FILE
                 VOTES-FILE.

        PERFORM COUNT-ELIGIBLE-VOTERS.
        PERFORM ASSEMBLE-OPTIONS.
        PERFORM ASSEMBLE-BALLOTS.

        MOVE W-ELIGIBLE-COUNT TO W-EFFECTIVE-ELECTORATE.
        MOVE "N" TO W-WINNER-FOUND-SWITCH.
        MOVE "N" TO W-NO-WINNER-SWITCH.

        PERFORM RUN-ONE-ROUND
                UNTIL WINNER-FOUND OR NO-WINNER-DETERMINED.

        PERFORM REPORT-WINNER.

        CLOSE POLLVOTERS-FILE
              OPTIONS-FILE
              VOTES-FILE.

        EXIT PROGRAM.
*----------------------------------------------------------------
    COUNT-ELIGIBLE-VOTERS.

        MOVE ZERO TO W-ELIGIBLE-COUNT.
        MOVE LK-POLL-ID TO VTR-POLL-ID.
        MOVE LOW-VALUES TO VTR-USERNAME.
        MOVE "N" TO W-BROWSE-SWITCH.

        START POLLVOTERS-FILE KEY IS NOT LESS THAN VTR-SRCH-KEY
            INVALID KEY
               MOVE "Y" TO W-BROWSE-SWITCH.

        PERFORM COUNT-ONE-ELIGIBLE-VOTER
                UNTIL NO-MORE-BROWSE-ROWS.
*----------------------------------------------------------------
    COUNT-ONE-ELIGIBLE-VOTER.

        READ POLLVOTERS-FILE NEXT RECORD
            AT END
               MOVE "Y" TO W-BROWSE-SWITCH.

        IF NOT NO-MORE-BROWSE-ROWS
           IF VTR-POLL-ID NOT = LK-POLL-ID
              MOVE "Y" TO W-BROWSE-SWITCH
           ELSE
              ADD 1 TO W-ELIGIBLE-COUNT.
*----------------------------------------------------------------
    ASSEMBLE-OPTIONS.

        MOVE ZERO TO W-OPTION-COUNT.
        MOVE LK-POLL-ID TO OPT-POLL-ID.
        MOVE ZERO TO OPT-NUMBER.
        MOVE "N" TO W-BROWSE-SWITCH.

        START OPTIONS-FILE KEY IS NOT LESS THAN OPT-SRCH-KEY
            INVALID KEY
               MOVE "Y" TO W-BROWSE-SWITCH.

        PERFORM ASSEMBLE-ONE-OPTION-RECORD
                UNTIL NO-MORE-BROWSE-ROWS.
*----------------------------------------------------------------
    ASSEMBLE-ONE-OPTION-RECORD.

        READ OPTIONS-FILE NEXT RECORD
            AT END
               MOVE "Y" TO W-BROWSE-SWITCH.

        IF NOT NO-MORE-BROWSE-ROWS
           IF OPT-POLL-ID NOT = LK-POLL-ID
              MOVE "Y" TO W-BROWSE-SWITCH
           ELSE
              ADD 1 TO W-OPTION-COUNT
              MOVE OPT-ID TO W-OPTION-ID(W-OPTION-COUNT)
              MOVE ZERO   TO W-OPTION-VOTES(W-OPTION-COUNT)
              MOVE "N"    TO W-OPTION-ELIMINATED(W-OPTION-COUNT).
*----------------------------------------------------------------
    ASSEMBLE-BALLOTS.

        MOVE ZERO TO W-BALLOT-COUNT.
        MOVE ZERO TO W-CURRENT-BALLOT-VOTER.
        MOVE LK-POLL-ID TO VOTE-POLL-ID.
        MOVE ZERO TO VOTE-VOTER-ID.
        MOVE ZERO TO VOTE-RANKING.
        MOVE "N" TO W-BROWSE-SWITCH.

        START VOTES-FILE KEY IS NOT LESS THAN VOTE-KEY
            INVALID KEY
               MOVE "Y" TO W-BROWSE-SWITCH.

        PERFORM ASSEMBLE-ONE-VOTE-RECORD
                UNTIL NO-MORE-BROWSE-ROWS.
*----------------------------------------------------------------
    ASSEMBLE-ONE-VOTE-RECORD.

        READ VOTES-FILE NEXT RECORD
            AT END
               MOVE "Y" TO W-BROWSE-SWITCH.

        IF NOT NO-MORE-BROWSE-ROWS
           IF VOTE-POLL-ID NOT = LK-POLL-ID
              MOVE "Y" TO W-BROWSE-SWITCH
           ELSE
              IF VOTE-VOTER-ID NOT = W-CURRENT-BALLOT-VOTER
                 ADD 1 TO W-BALLOT-COUNT
                 MOVE VOTE-VOTER-ID TO W-CURRENT-BALLOT-VOTER
                 MOVE VOTE-VOTER-ID
                      TO W-BALLOT-VOTER-ID(W-BALLOT-COUNT)
                 MOVE ZERO TO W-BALLOT-CHOICE-COUNT(W-BALLOT-COUNT)
                 MOVE 1    TO W-BALLOT-POINTER(W-BALLOT-COUNT)
                 MOVE "A"  TO W-BALLOT-STATE(W-BALLOT-COUNT)
              PERFORM STORE-ONE-CHOICE-VALUE.
*----------------------------------------------------------------
    STORE-ONE-CHOICE-VALUE.

        ADD 1 TO W-BALLOT-CHOICE-COUNT(W-BALLOT-COUNT).

        IF VOTE-IS-AN-OPTION
           MOVE VOTE-OPTION-ID
                TO W-BALLOT-CHOICE(W-BALLOT-COUNT,
                              W-BALLOT-CHOICE-COUNT(W-BALLOT-COUNT))
        ELSE
           MOVE VOTE-SPECIAL
                TO W-BALLOT-CHOICE(W-BALLOT-COUNT,
                              W-BALLOT-CHOICE-COUNT(W-BALLOT-COUNT)).
*----------------------------------------------------------------
*    ONE INSTANT-RUNOFF ROUND: RESOLVE EVERY LIVE BALLOT'S ACTIVE
*    CHOICE, TALLY THE VOTES, TEST FOR A MAJORITY, AND ELIMINATE
*    THE LOWEST OPTION(S) IF THE ROUND DID NOT DECIDE IT.
*----------------------------------------------------------------
    RUN-ONE-ROUND.

        PERFORM ADVANCE-ALL-POINTERS.
        PERFORM TALLY-VOTES.
        PERFORM COMPUTE-ROUND-STATISTICS.
        PERFORM CHECK-FOR-MAJORITY.

        IF NOT WINNER-FOUND
           PERFORM CHECK-FOR-NO-WINNER.

        IF NOT WINNER-FOUND AND NOT NO-WINNER-DETERMINED
           PERFORM ELIMINATE-LOWEST-OPTIONS.
*----------------------------------------------------------------
    ADVANCE-ALL-POINTERS.

        PERFORM RESOLVE-ONE-BALLOT
                VARYING W-BALLOT-SUBSCRIPT FROM 1 BY 1
                UNTIL W-BALLOT-SUBSCRIPT > W-BALLOT-COUNT.
*----------------------------------------------------------------
    RESOLVE-ONE-BALLOT.

        IF BALLOT-ALIVE(W-BALLOT-SUBSCRIPT)
           MOVE "N" TO W-POINTER-RESOLVED-SWITCH
           PERFORM RESOLVE-ONE-POINTER-STEP
                   UNTIL POINTER-RESOLVED.
*----------------------------------------------------------------
    RESOLVE-ONE-POINTER-STEP.

        IF W-BALLOT-POINTER(W-BALLOT-SUBSCRIPT) >
           W-BALLOT-CHOICE-COUNT(W-BALLOT-SUBSCRIPT)
           MOVE "X" TO W-BALLOT-STATE(W-BALLOT-SUBSCRIPT)
           MOVE "Y" TO W-POINTER-RESOLVED-SWITCH
        ELSE
           MOVE W-BALLOT-CHOICE(W-BALLOT-SUBSCRIPT,
                        W-BALLOT-POINTER(W-BALLOT-SUBSCRIPT))
                TO W-CURRENT-CHOICE-VALUE
           IF W-CURRENT-CHOICE-VALUE = -2
              MOVE "W" TO W-BALLOT-STATE(W-BALLOT-SUBSCRIPT)
              SUBTRACT 1 FROM W-EFFECTIVE-ELECTORATE
              MOVE "Y" TO W-POINTER-RESOLVED-SWITCH
           ELSE
              IF W-CURRENT-CHOICE-VALUE = -1
                 MOVE "B" TO W-BALLOT-STATE(W-BALLOT-SUBSCRIPT)
                 MOVE "Y" TO W-POINTER-RESOLVED-SWITCH
              ELSE
                 PERFORM FIND-OPTION-SUBSCRIPT
                 IF OPTION-IS-ELIMINATED(W-OPTION-SUBSCRIPT-FOUND)
                    ADD 1 TO W-BALLOT-POINTER(W-BALLOT-SUBSCRIPT)
                 ELSE
                    MOVE "Y" TO W-POINTER-RESOLVED-SWITCH.
*----------------------------------------------------------------
    FIND-OPTION-SUBSCRIPT.

        MOVE 1 TO W-OPTION-SUBSCRIPT-FOUND.
        PERFORM TEST-ONE-OPTION-SUBSCRIPT
                VARYING W-OPTION-SUBSCRIPT-FOUND FROM 1 BY 1
                UNTIL W-OPTION-SUBSCRIPT-FOUND > W-OPTION-COUNT
                   OR W-OPTION-ID(W-OPTION-SUBSCRIPT-FOUND) =
                      W-CURRENT-CHOICE-VALUE.
*----------------------------------------------------------------
    TEST-ONE-OPTION-SUBSCRIPT.

        CONTINUE.
*----------------------------------------------------------------
    TALLY-VOTES.

        PERFORM ZERO-ONE-OPTION-COUNT
                VARYING W-OPTION-SUBSCRIPT FROM 1 BY 1
                UNTIL W-OPTION-SUBSCRIPT > W-OPTION-COUNT.

        PERFORM TALLY-ONE-BALLOT
                VARYING W-BALLOT-SUBSCRIPT FROM 1 BY 1
                UNTIL W-BALLOT-SUBSCRIPT > W-BALLOT-COUNT.
*----------------------------------------------------------------
    ZERO-ONE-OPTION-COUNT.

        MOVE ZERO TO W-OPTION-VOTES(W-OPTION-SUBSCRIPT).
*----------------------------------------------------------------
    TALLY-ONE-BALLOT.

        IF BALLOT-ALIVE(W-BALLOT-SUBSCRIPT)
           MOVE W-BALLOT-CHOICE(W-BALLOT-SUBSCRIPT,
                        W-BALLOT-POINTER(W-BALLOT-SUBSCRIPT))
                TO W-CURRENT-CHOICE-VALUE
           PERFORM FIND-OPTION-SUBSCRIPT
           ADD 1 TO W-OPTION-VOTES(W-OPTION-SUBSCRIPT-FOUND).
*----------------------------------------------------------------
    COMPUTE-ROUND-STATISTICS.

        MOVE 99999 TO W-MIN-VOTES.
        MOVE ZERO  TO W-REMAINING-OPTION-COUNT.
        MOVE ZERO  TO W-TOTAL-VOTES-THIS-ROUND.

        PERFORM ACCUMULATE-ONE-OPTION-STAT
                VARYING W-OPTION-SUBSCRIPT FROM 1 BY 1
                UNTIL W-OPTION-SUBSCRIPT > W-OPTION-COUNT.

        MOVE ZERO TO W-TIED-AT-MIN-COUNT.
        PERFORM COUNT-ONE-TIED-OPTION
                VARYING W-OPTION-SUBSCRIPT FROM 1 BY 1
                UNTIL W-OPTION-SUBSCRIPT > W-OPTION-COUNT.
*----------------------------------------------------------------
    ACCUMULATE-ONE-OPTION-STAT.

        IF NOT OPTION-IS-ELIMINATED(W-OPTION-SUBSCRIPT)
           ADD 1 TO W-REMAINING-OPTION-COUNT
           ADD W-OPTION-VOTES(W-OPTION-SUBSCRIPT)
               TO W-TOTAL-VOTES-THIS-ROUND
           IF W-OPTION-VOTES(W-OPTION-SUBSCRIPT) < W-MIN-VOTES
              MOVE W-OPTION-VOTES(W-OPTION-SUBSCRIPT) TO W-MIN-VOTES.
*----------------------------------------------------------------
    COUNT-ONE-TIED-OPTION.

        IF NOT OPTION-IS-ELIMINATED(W-OPTION-SUBSCRIPT)
           AND W-OPTION-VOTES(W-OPTION-SUBSCRIPT) = W-MIN-VOTES
           ADD 1 TO W-TIED-AT-MIN-COUNT.
*----------------------------------------------------------------
*    MAJORITY TEST IS PURE CROSS-MULTIPLICATION - VOTES TIMES TWO
*    AGAINST THE EFFECTIVE ELECTORATE - NO FRACTIONS INVOLVED.
*----------------------------------------------------------------
    CHECK-FOR-MAJORITY.

        PERFORM CHECK-ONE-OPTION-MAJORITY
                VARYING W-OPTION-SUBSCRIPT FROM 1 BY 1
                UNTIL W-OPTION-SUBSCRIPT > W-OPTION-COUNT
                   OR WINNER-FOUND.
*----------------------------------------------------------------
    CHECK-ONE-OPTION-MAJORITY.

        IF NOT OPTION-IS-ELIMINATED(W-OPTION-SUBSCRIPT)
           COMPUTE W-DOUBLE-VOTES =
                   W-OPTION-VOTES(W-OPTION-SUBSCRIPT) * 2
           IF W-DOUBLE-VOTES > W-EFFECTIVE-ELECTORATE
              MOVE "Y" TO W-WINNER-FOUND-SWITCH
              MOVE W-OPTION-ID(W-OPTION-SUBSCRIPT)
                   TO W-WINNER-OPTION-ID.
*----------------------------------------------------------------
*    IF EVERY OPTION STILL STANDING IS TIED AT THE ROUND'S LOW
*    WATER MARK THERE IS NOTHING LEFT TO ELIMINATE TOWARD A
*    MAJORITY - THIS COVERS A TOTAL VOTE OF ZERO AS WELL AS A
*    FINAL-ROUND TIE AMONG THE SURVIVORS.
*----------------------------------------------------------------
    CHECK-FOR-NO-WINNER.

        IF W-REMAINING-OPTION-COUNT = 0
           OR W-TIED-AT-MIN-COUNT >= W-REMAINING-OPTION-COUNT
           MOVE "Y" TO W-NO-WINNER-SWITCH.
*----------------------------------------------------------------
    ELIMINATE-LOWEST-OPTIONS.

        PERFORM ELIMINATE-ONE-OPTION-IF-MIN
                VARYING W-OPTION-SUBSCRIPT FROM 1 BY 1
                UNTIL W-OPTION-SUBSCRIPT > W-OPTION-COUNT.
*----------------------------------------------------------------
    ELIMINATE-ONE-OPTION-IF-MIN.

        IF NOT OPTION-IS-ELIMINATED(W-OPTION-SUBSCRIPT)
           AND W-OPTION-VOTES(W-OPTION-SUBSCRIPT) = W-MIN-VOTES
           MOVE "Y" TO W-OPTION-ELIMINATED(W-OPTION-SUBSCRIPT).
*----------------------------------------------------------------
    REPORT-WINNER.

        MOVE "00"   TO LK-RETURN-CODE.
        MOVE SPACES TO W-RESULT-MESSAGE.

        IF WINNER-FOUND
           MOVE W-WINNER-OPTION-ID TO OPT-ID
           PERFORM LOOK-UP-WINNING-OPTION
           MOVE "POLL WINNER IS: " TO W-RESULT-LEAD
           MOVE OPT-NAME TO W-RESULT-NAME
        ELSE
           MOVE "POLL HAS NO WINNER" TO W-RESULT-LEAD.

        MOVE W-RESULT-MESSAGE-BYTES TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    LOOK-UP-WINNING-OPTION.

        READ OPTIONS-FILE RECORD
            INVALID KEY
               MOVE SPACES TO OPT-NAME.
*----------------------------------------------------------------
