    IDENTIFICATION DIVISION.
    PROGRAM-ID. BALLOT-LISTING.
    AUTHOR. R T HALVORSEN.
    INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
    DATE-WRITTEN. 04/10/1995.
    DATE-COMPILED.
    SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
*----------------------------------------------------------------
*    BALLOT-LISTING - THE VL TRANSACTION.  ONCE A POLL IS CLOSED,
*    THIS RENDERS EVERY RECORDED BALLOT AS ONE LINE OF RANKINGS
*    "V1 > V2 > ... > VN" (0 FOR ABSTAIN, NIL FOR WITHDRAW), USING
*    THE VOTES-FILE'S OWN KEY ORDER (POLL/VOTER/RANKING) TO WALK
*    EACH VOTER'S BALLOT IN SEQUENCE - NO SORT STEP REQUIRED.
*    ONE CONTROL BREAK ON VTR-VOTER-ID DRIVES A LINE OUT EVERY TIME
*    THE VOTER CHANGES.
*----------------------------------------------------------------
*    CHANGE LOG
*    DATE       BY    REQUEST#     DESCRIPTION
*----------------------------------------------------------------
*    04/10/95   RTH   ELEC-0025    ORIGINAL PROGRAM WRITTEN.
*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
*                                  CARRIES NO DATE FIELDS, NOTHING
*                                  TO REMEDIATE.  SIGNED OFF.
*----------------------------------------------------------------
    ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    INPUT-OUTPUT SECTION.
    FILE-CONTROL.

        COPY "SLPOLLS.CBL".
        COPY "SLVOTERS.CBL".
        COPY "SLVOTES.CBL".

    DATA DIVISION.
    FILE SECTION.

        COPY "FDPOLLS.CBL".
        COPY "FDVOTERS.CBL".
        COPY "FDVOTES.CBL".

    WORKING-STORAGE SECTION.

        01  FS-POLLS                    PIC X(02) VALUE SPACES.
        01  FS-VOTERS                   PIC X(02) VALUE SPACES.
        01  FS-VOTES                    PIC X(02) VALUE SPACES.

        01  W-REJECT-SWITCH             PIC X(01) VALUE "N".
            88  REQUEST-REJECTED               VALUE "Y".

        01  W-FOUND-POLL-RECORD         PIC X(01) VALUE "N".
            88  FOUND-POLL-RECORD               VALUE "Y".

        01  W-FOUND-VOTER-RECORD        PIC X(01) VALUE "N".
            88  FOUND-VOTER-RECORD              VALUE "Y".

        01  W-HAS-ACCESS-SWITCH         PIC X(01) VALUE "N".
            88  REQUESTER-HAS-ACCESS             VALUE "Y".

        01  W-BROWSE-SWITCH             PIC X(01) VALUE "N".
            88  NO-MORE-BROWSE-ROWS             VALUE "Y".

        01  W-FIRST-ROW-SWITCH          PIC X(01) VALUE "Y".
            88  THIS-IS-THE-FIRST-ROW           VALUE "Y".

        01  W-FIRST-TOKEN-SWITCH        PIC X(01) VALUE "Y".
            88  THIS-IS-THE-FIRST-TOKEN         VALUE "Y".

        01  W-PREVIOUS-VOTER-ID         PIC 9(06) VALUE ZEROS.

        01  W-PREVIOUS-VOTER-ID-VIEW REDEFINES W-PREVIOUS-VOTER-ID
                                     PIC X(06).

        01  W-BALLOT-LINE-AREA          PIC X(080) VALUE SPACES.
        01  W-LINE-POINTER              PIC 9(03) COMP VALUE 1.

        01  W-OPTION-NUMBER-DISPLAY     PIC ZZZZZ9.

        01  W-OPTION-NUMBER-VIEW REDEFINES W-OPTION-NUMBER-DISPLAY
                                     PIC X(06).

        01  W-TRIM-SUBSCRIPT            PIC 9(02) COMP.
        01  W-TOKEN-LENGTH              PIC 9(02) COMP.

        01  W-MESSAGE-BUILD-AREA.
            05  W-MESSAGE-LEAD          PIC X(20).
            05  W-MESSAGE-NUMBER        PIC ZZZZZ9.
            05  W-MESSAGE-TAIL          PIC X(80).
            05  FILLER                  PIC X(001).

        01  W-MESSAGE-BUILD-BYTES REDEFINES W-MESSAGE-BUILD-AREA
                                     PIC X(108).

        77  DUMMY                       PIC X(01).

    LINKAGE SECTION.

        COPY "LKTRANS.CBL".
*----------------------------------------------------------------
    PROCEDURE DIVISION USING LK-TRANS-AREA.

    MAIN-CONTROL.

        MOVE "N"    TO W-REJECT-SWITCH.
        MOVE "00"   TO LK-RETURN-CODE.
        MOVE SPACES TO LK-MESSAGE-TEXT.
        MOVE ZERO   TO LK-REPORT-LINE-COUNT.

        OPEN I-O POLLS-FILE
                 POLLVOTERS-FILE
                 VOTES-FILE.

        PERFORM CHECK-POLL-EXISTS-AND-CLOSED.

        IF NOT REQUEST-REJECTED
           PERFORM CHECK-REQUESTER-HAS-ACCESS.

        IF NOT REQUEST-REJECTED
           PERFORM LIST-ALL-RECORDED-BALLOTS.

        CLOSE POLLS-FILE
              POLLVOTERS-FILE
              VOTES-FILE.

        EXIT PROGRAM.
*----------------------------------------------------------------
    CHECK-POLL-EXISTS-AND-CLOSED.

        MOVE LK-POLL-ID TO POLL-ID.
        MOVE "Y" TO W-FOUND-POLL-RECORD.
        PERFORM LOOK-FOR-POLL-RECORD.

        IF NOT FOUND-POLL-RECORD
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "POLL " TO W-MESSAGE-LEAD
           MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
           MOVE " DOES NOT EXIST" TO W-MESSAGE-TAIL
           MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT
        ELSE
           IF NOT POLL-IS-CLOSED
              MOVE "Y" TO W-REJECT-SWITCH
              MOVE "99" TO LK-RETURN-CODE
              MOVE "*** POLL VOTES CAN ONLY BE VIEWED AFTER CLOSING ***"
                   TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    CHECK-REQUESTER-HAS-ACCESS.

        MOVE "N" TO W-HAS-ACCESS-SWITCH.

        IF POLL-CREATOR EQUAL LK-USERNAME
           MOVE "Y" TO W-HAS-ACCESS-SWITCH
        ELSE
           MOVE LK-POLL-ID  TO VTR-POLL-ID
           MOVE LK-USERNAME TO VTR-USERNAME
           MOVE "Y" TO W-FOUND-VOTER-RECORD
           PERFORM LOOK-FOR-VOTER-RECORD
           IF FOUND-VOTER-RECORD
              MOVE "Y" TO W-HAS-ACCESS-SWITCH.

        IF NOT REQUESTER-HAS-ACCESS
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "YOU HAVE NO ACCESS TO POLL " TO W-MESSAGE-LEAD
           MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
           MOVE SPACES TO W-MESSAGE-TAIL
           MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
*    THE VOTES-FILE IS BROWSED IN ITS OWN KEY ORDER - POLL, VOTER,
*    RANKING - SO ONE VOTER'S CHOICES ARRIVE TOGETHER AND ALREADY
*    IN RANKING SEQUENCE.  A CHANGE IN VOTE-VOTER-ID CLOSES OUT
*    THE LINE IN PROGRESS AND STARTS THE NEXT ONE.
*----------------------------------------------------------------
    LIST-ALL-RECORDED-BALLOTS.

        MOVE 1 TO LK-REPORT-LINE-COUNT.
        MOVE "VOTES RECORDED:" TO LK-REPORT-LINE(1).

        MOVE LK-POLL-ID TO VOTE-POLL-ID.
        MOVE ZERO TO VOTE-VOTER-ID.
        MOVE ZERO TO VOTE-RANKING.
        MOVE "N" TO W-BROWSE-SWITCH.
        MOVE "Y" TO W-FIRST-ROW-SWITCH.
        MOVE SPACES TO W-BALLOT-LINE-AREA.

        START VOTES-FILE KEY IS NOT LESS THAN VOTE-KEY
            INVALID KEY
               MOVE "Y" TO W-BROWSE-SWITCH.

        PERFORM READ-ONE-VOTE-ROW
                UNTIL NO-MORE-BROWSE-ROWS.

        IF NOT THIS-IS-THE-FIRST-ROW
           PERFORM FLUSH-CURRENT-BALLOT-LINE.

        MOVE "BALLOT LISTING COMPLETE" TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    READ-ONE-VOTE-ROW.

        READ VOTES-FILE NEXT RECORD
            AT END
               MOVE "Y" TO W-BROWSE-SWITCH.

        IF NOT NO-MORE-BROWSE-ROWS
           IF VOTE-POLL-ID NOT = LK-POLL-ID
              MOVE "Y" TO W-BROWSE-SWITCH
           ELSE
              IF THIS-IS-THE-FIRST-ROW
                 MOVE "N" TO W-FIRST-ROW-SWITCH
                 MOVE VOTE-VOTER-ID TO W-PREVIOUS-VOTER-ID
                 MOVE "Y" TO W-FIRST-TOKEN-SWITCH
              ELSE
                 IF VOTE-VOTER-ID NOT = W-PREVIOUS-VOTER-ID
                    PERFORM FLUSH-CURRENT-BALLOT-LINE
                    MOVE VOTE-VOTER-ID TO W-PREVIOUS-VOTER-ID
                    MOVE "Y" TO W-FIRST-TOKEN-SWITCH
              PERFORM APPEND-ONE-RANKING-TO-LINE.
*----------------------------------------------------------------
    APPEND-ONE-RANKING-TO-LINE.

        IF NOT THIS-IS-THE-FIRST-TOKEN
           STRING " > " DELIMITED BY SIZE
               INTO W-BALLOT-LINE-AREA
               WITH POINTER W-LINE-POINTER.

        IF VOTE-IS-ABSTAIN
           STRING "0" DELIMITED BY SIZE
               INTO W-BALLOT-LINE-AREA
               WITH POINTER W-LINE-POINTER
        ELSE
           IF VOTE-IS-WITHDRAW
              STRING "NIL" DELIMITED BY SIZE
                  INTO W-BALLOT-LINE-AREA
                  WITH POINTER W-LINE-POINTER
           ELSE
              MOVE VOTE-OPTION-ID TO W-OPTION-NUMBER-DISPLAY
              PERFORM FIND-FIRST-DIGIT-POSITION
              STRING W-OPTION-NUMBER-VIEW(W-TRIM-SUBSCRIPT:
                     W-TOKEN-LENGTH) DELIMITED BY SIZE
                  INTO W-BALLOT-LINE-AREA
                  WITH POINTER W-LINE-POINTER.

        MOVE "N" TO W-FIRST-TOKEN-SWITCH.
*----------------------------------------------------------------
    FIND-FIRST-DIGIT-POSITION.

        MOVE 1 TO W-TRIM-SUBSCRIPT.
        PERFORM SCAN-ONE-POSITION-FOR-DIGIT
                VARYING W-TRIM-SUBSCRIPT FROM 1 BY 1
                UNTIL W-TRIM-SUBSCRIPT = 6
                   OR W-OPTION-NUMBER-VIEW(W-TRIM-SUBSCRIPT:1)
                                                        NOT = SPACE.

        COMPUTE W-TOKEN-LENGTH = 7 - W-TRIM-SUBSCRIPT.
*----------------------------------------------------------------
    SCAN-ONE-POSITION-FOR-DIGIT.

        CONTINUE.
*----------------------------------------------------------------
    FLUSH-CURRENT-BALLOT-LINE.

        IF LK-REPORT-LINE-COUNT < 40
           ADD 1 TO LK-REPORT-LINE-COUNT
           MOVE W-BALLOT-LINE-AREA
                TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).

        MOVE SPACES TO W-BALLOT-LINE-AREA.
        MOVE 1 TO W-LINE-POINTER.
*----------------------------------------------------------------
    COPY "PL-LOOK-FOR-POLL-RECORD.CBL".
    COPY "PL-LOOK-FOR-VOTER-RECORD.CBL".
*----------------------------------------------------------------
