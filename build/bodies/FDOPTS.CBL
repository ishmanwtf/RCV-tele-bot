*----------------------------------------------------------------
*    FDOPTS.CBL  -  FD AND RECORD LAYOUT FOR THE OPTIONS MASTER
*    RECORD LENGTH IS 114, ONE ROW PER NUMBERED OPTION OF A POLL.
*    ALL FIELDS ARE PACKED FULL - NO ROOM LEFT FOR A FILLER SLOT.
*----------------------------------------------------------------
    FD  OPTIONS-FILE
        LABEL RECORDS ARE STANDARD.
    01  OPTION-RECORD.
        05  OPT-ID                   PIC 9(06).
        05  OPT-SRCH-KEY.
            10  OPT-POLL-ID          PIC 9(06).
            10  OPT-NUMBER           PIC 9(02).
        05  OPT-NAME                 PIC X(100).
