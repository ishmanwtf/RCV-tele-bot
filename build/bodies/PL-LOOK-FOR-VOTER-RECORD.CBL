*----------------------------------------------------------------
*    PL-LOOK-FOR-VOTER-RECORD.CBL  -  SHARED KEYED VOTER-
*    ENROLLMENT LOOKUP BY POLL + USERNAME.  CALLER MOVES THE
*    WANTED POLL/USERNAME INTO VTR-SRCH-KEY, SETS
*    W-FOUND-VOTER-RECORD TO "Y" AND PERFORMS THIS PARAGRAPH.
*----------------------------------------------------------------
LOOK-FOR-VOTER-RECORD.

    READ POLLVOTERS-FILE RECORD
        KEY IS VTR-SRCH-KEY
        INVALID KEY
           MOVE "N" TO W-FOUND-VOTER-RECORD.
