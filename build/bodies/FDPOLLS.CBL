*----------------------------------------------------------------
*    FDPOLLS.CBL  -  FD AND RECORD LAYOUT FOR THE POLLS MASTER
*    RECORD LENGTH IS 139, ALL FIELDS ARE PACKED FULL - NO ROOM
*    LEFT FOR A FILLER SLOT ON THIS ONE.
*----------------------------------------------------------------
    FD  POLLS-FILE
        LABEL RECORDS ARE STANDARD.
    01  POLL-RECORD.
        05  POLL-ID                  PIC 9(06).
        05  POLL-DESC                PIC X(100).
        05  POLL-CREATOR             PIC X(032).
        05  POLL-CLOSED              PIC X(001).
            88  POLL-IS-CLOSED               VALUE "Y".
            88  POLL-IS-OPEN                 VALUE "N".
