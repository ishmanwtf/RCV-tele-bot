    IDENTIFICATION DIVISION.
    PROGRAM-ID. POLL-CONTROL-FILE.
    AUTHOR. R T HALVORSEN.
    INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
    DATE-WRITTEN. 02/06/1994.
    DATE-COMPILED.
    SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
*----------------------------------------------------------------
*    POLL-CONTROL-FILE - KEEPER OF THE ONE-RECORD CONTROL FILE.
*    HANDS OUT THE NEXT POLL, OPTION OR VOTER-ENROLLMENT ID FROM
*    THE THREE COUNTERS KEPT THERE, AND ANSWERS WHETHER A USERNAME
*    IS THE ELECTION ADMINISTRATOR ON RECORD.  CALLED BY
*    poll-creation AND BY poll-close-control - NEVER RUN BY ITSELF.
*----------------------------------------------------------------
*    CHANGE LOG
*    DATE       BY    REQUEST#     DESCRIPTION
*----------------------------------------------------------------
*    02/06/94   RTH   ELEC-0001    ORIGINAL PROGRAM WRITTEN, NEXT-
*                                  POLL-ID FUNCTION ONLY.
*    09/19/94   RTH   ELEC-0014    ADMIN-USERNAME CHECK FUNCTION
*                                  ADDED FOR THE CA TRANSACTION.
*    03/02/95   RTH   ELEC-0018    NI FUNCTION GENERALIZED TO ALSO
*                                  ISSUE OPTION-ID AND VOTER-ID
*                                  COUNTERS FOR poll-creation.
*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
*                                  CARRIES NO DATE FIELDS, NOTHING
*                                  TO REMEDIATE.  SIGNED OFF.
*----------------------------------------------------------------
    ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    INPUT-OUTPUT SECTION.
    FILE-CONTROL.

        COPY "SLCONTRL.CBL".

    DATA DIVISION.
    FILE SECTION.

        COPY "FDCONTRL.CBL".

    WORKING-STORAGE SECTION.

        01  CONTROL-KEY                 PIC 9(06) COMP-3 VALUE ZEROS.
        01  FS-CONTRL                   PIC X(02) VALUE SPACES.

        01  W-ERROR-READING-CTRL-FILE   PIC X(01) VALUE "N".
            88  ERROR-READING-CTRL-FILE        VALUE "Y".

        01  W-ERROR-WRITING-CTRL-FILE   PIC X(01) VALUE "N".
            88  ERROR-WRITING-CTRL-FILE        VALUE "Y".

        01  W-FUNCTION-CODE             PIC X(02).
            88  CTLFN-NEXT-ID                   VALUE "NI".
            88  CTLFN-CHECK-ADMIN               VALUE "CA".

        01  W-ID-CLASS                  PIC X(01).
            88  CTL-ID-IS-POLL                  VALUE "P".
            88  CTL-ID-IS-OPTION                VALUE "O".
            88  CTL-ID-IS-VOTER                 VALUE "V".

        01  W-NEXT-ID-COUNTERS.
            05  W-ISSUED-THIS-RUN       PIC 9(05) COMP-3 VALUE ZEROS.
            05  FILLER                  PIC X(01).

        01  W-NEXT-ID-COUNTERS-VIEW REDEFINES W-NEXT-ID-COUNTERS.
            05  W-ISSUED-DIGITS         PIC 9(05).
            05  FILLER                  PIC X(01).

        01  W-ADMIN-COMPARE-AREA.
            05  W-ADMIN-CALLER          PIC X(32).
            05  W-ADMIN-ON-FILE         PIC X(32).
            05  FILLER                  PIC X(01).

        01  W-ADMIN-COMPARE-BYTES REDEFINES W-ADMIN-COMPARE-AREA
                                     PIC X(65).

        01  W-DISPATCH-TRACE-PAIR.
            05  W-FUNCTION-CODE-COPY    PIC X(02).
            05  W-ID-CLASS-COPY         PIC X(01).
            05  FILLER                  PIC X(01).

        01  W-DISPATCH-TRACE-BYTES REDEFINES W-DISPATCH-TRACE-PAIR
                                     PIC X(04).

        77  DUMMY                       PIC X(01).

    LINKAGE SECTION.

        COPY "LKTRANS.CBL".
*----------------------------------------------------------------
    PROCEDURE DIVISION USING LK-TRANS-AREA.

    MAIN-CONTROL.

        MOVE LK-TRANS-CODE   TO W-FUNCTION-CODE.
        MOVE LK-ADMIN-ACTION TO W-ID-CLASS.
        MOVE "00"    TO LK-RETURN-CODE.
        MOVE SPACES  TO LK-MESSAGE-TEXT.

        MOVE W-FUNCTION-CODE TO W-FUNCTION-CODE-COPY.
        MOVE W-ID-CLASS      TO W-ID-CLASS-COPY.
        DISPLAY "PCF TRACE - FUNCTION/ID-CLASS: " W-DISPATCH-TRACE-BYTES.

        OPEN I-O CONTROL-FILE.
        PERFORM READ-CONTROL-FILE-ONLY-RECORD.

        IF ERROR-READING-CTRL-FILE
           MOVE "99" TO LK-RETURN-CODE
           MOVE "*** ERROR READING CONTROL-FILE ***" TO LK-MESSAGE-TEXT
        ELSE
           IF CTLFN-NEXT-ID
              PERFORM ISSUE-NEXT-ID
           ELSE
              IF CTLFN-CHECK-ADMIN
                 PERFORM CHECK-ADMIN-USERNAME
              ELSE
                 MOVE "99" TO LK-RETURN-CODE
                 MOVE "*** UNKNOWN CONTROL-FILE FUNCTION ***"
                      TO LK-MESSAGE-TEXT.

        CLOSE CONTROL-FILE.

        EXIT PROGRAM.
*----------------------------------------------------------------
    ISSUE-NEXT-ID.

        IF CTL-ID-IS-POLL
           MOVE CTL-NEXT-POLL-ID TO LK-NEW-ID
           ADD 1 TO CTL-NEXT-POLL-ID
        ELSE
           IF CTL-ID-IS-OPTION
              MOVE CTL-NEXT-OPTION-ID TO LK-NEW-ID
              ADD 1 TO CTL-NEXT-OPTION-ID
           ELSE
              IF CTL-ID-IS-VOTER
                 MOVE CTL-NEXT-VOTER-ID TO LK-NEW-ID
                 ADD 1 TO CTL-NEXT-VOTER-ID
              ELSE
                 MOVE "99" TO LK-RETURN-CODE
                 MOVE "*** UNKNOWN ID CLASS REQUESTED ***"
                      TO LK-MESSAGE-TEXT.

        IF LK-OK
           ADD 1 TO W-ISSUED-THIS-RUN
           PERFORM WRITE-CONTROL-FILE-ONLY-RECORD
           IF ERROR-WRITING-CTRL-FILE
              MOVE "99" TO LK-RETURN-CODE
              MOVE "*** ERROR WRITING CONTROL-FILE ***"
                   TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    CHECK-ADMIN-USERNAME.

        MOVE LK-USERNAME          TO W-ADMIN-CALLER.
        MOVE CTL-ADMIN-USERNAME   TO W-ADMIN-ON-FILE.

        IF W-ADMIN-CALLER NOT EQUAL W-ADMIN-ON-FILE
           MOVE "99" TO LK-RETURN-CODE
           MOVE "*** NOT THE ELECTION ADMINISTRATOR ***"
                TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    READ-CONTROL-FILE-ONLY-RECORD.

        MOVE 1 TO CONTROL-KEY.
        MOVE "N" TO W-ERROR-READING-CTRL-FILE.

        READ CONTROL-FILE RECORD
            INVALID KEY
               MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
*----------------------------------------------------------------
    WRITE-CONTROL-FILE-ONLY-RECORD.

        MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.

        REWRITE CONTROL-RECORD
            INVALID KEY
               MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
*----------------------------------------------------------------
