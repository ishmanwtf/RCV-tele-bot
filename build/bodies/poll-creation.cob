    IDENTIFICATION DIVISION.
    PROGRAM-ID. POLL-CREATION.
    AUTHOR. R T HALVORSEN.
    INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
    DATE-WRITTEN. 02/13/1994.
    DATE-COMPILED.
    SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
*----------------------------------------------------------------
*    POLL-CREATION - VALIDATES ONE POLL DEFINITION FROM THE
*    POLL-DEFINITION-IN DECK AND, IF GOOD, WRITES THE NEW POLL,
*    ITS OPTIONS AND ITS VOTER ROSTER.  A SINGLE PASS OF READS
*    AGAINST THE DEFINITION DECK BUILDS THE WHOLE CARD SET IN
*    WORKING STORAGE BEFORE ANYTHING IS WRITTEN.
*
*    ONE POLL-DEFINITION-IN "CARD SET" IS:
*        CARD 1   - VOTER1 VOTER2 ... : QUESTION TEXT
*        CARD 2-N - ONE OPTION PER CARD (2 TO 20 CARDS)
*        CARD N+1 - "/*" END-OF-DEFINITION SENTINEL
*    THE TRIGGERING NEWPOLL: BALLOT CARD SUPPLIES THE CREATOR'S
*    USERNAME (LK-USERNAME) - THE CREATOR NEED NOT BE NAMED AGAIN
*    IN THE VOTER LIST.
*----------------------------------------------------------------
*    CHANGE LOG
*    DATE       BY    REQUEST#     DESCRIPTION
*----------------------------------------------------------------
*    02/13/94   RTH   ELEC-0002    ORIGINAL PROGRAM WRITTEN.
*    05/01/94   RTH   ELEC-0009    OPTION-LENGTH AND OPTION-COUNT
*                                  EDITS ADDED AFTER A BAD DECK
*                                  BLEW PAST THE 20-OPTION LIMIT.
*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
*                                  CARRIES NO DATE FIELDS, NOTHING
*                                  TO REMEDIATE.  SIGNED OFF.
*    03/14/01   BLC   ELEC-0052    OPTION-LENGTH EDIT WAS ONLY
*                                  CHECKING THE LAST CARD READ, NOT
*                                  THE LONGEST ONE SUBMITTED - A
*                                  151-CHARACTER FIRST OPTION
*                                  FOLLOWED BY SHORT ONES GOT PAST
*                                  THE EDIT AND WAS TRUNCATED ON
*                                  WRITE.  W-MAX-LINE-LENGTH ADDED
*                                  TO CARRY THE RUNNING MAXIMUM.
*    09/18/02   RTH   ELEC-0058    DROPPED THE COPY OF wscase01.cbl -
*                                  ITS CASE-FOLD TABLE WAS NEVER
*                                  REFERENCED HERE, ONLY IN
*                                  ballot-parser.
*----------------------------------------------------------------
    ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    INPUT-OUTPUT SECTION.
    FILE-CONTROL.

        COPY "SLPOLDEF.CBL".
        COPY "SLPOLLS.CBL".
        COPY "SLOPTS.CBL".
        COPY "SLVOTERS.CBL".

    DATA DIVISION.
    FILE SECTION.

        COPY "FDPOLDEF.CBL".
        COPY "FDPOLLS.CBL".
        COPY "FDOPTS.CBL".
        COPY "FDVOTERS.CBL".

    WORKING-STORAGE SECTION.

        COPY "LKTRANS.CBL".

        01  FS-POLDEF                   PIC X(02) VALUE SPACES.
        01  FS-POLLS                    PIC X(02) VALUE SPACES.
        01  FS-OPTS                     PIC X(02) VALUE SPACES.
        01  FS-VOTERS                   PIC X(02) VALUE SPACES.

        01  W-FIRST-CALL-SWITCH         PIC X(01) VALUE "Y".
            88  FIRST-CALL                      VALUE "Y".

        01  W-REJECT-SWITCH             PIC X(01) VALUE "N".
            88  REQUEST-REJECTED               VALUE "Y".

        01  W-COLON-SPLIT-AREA.
            05  W-VOTER-LIST-TEXT       PIC X(120).
            05  W-QUESTION-RAW          PIC X(120).
            05  FILLER                  PIC X(001).

        01  W-COLON-SPLIT-VIEW REDEFINES W-COLON-SPLIT-AREA
                                     PIC X(241).

        01  W-COLON-FIELD-COUNT         PIC 9(02) COMP.

        01  W-VOTER-ROSTER.
            05  W-VOTER-TOKEN OCCURS 20 TIMES
                                     PIC X(32).
            05  FILLER                  PIC X(001).

        01  W-VOTER-ROSTER-VIEW REDEFINES W-VOTER-ROSTER
                                     PIC X(641).

        01  W-VOTER-COUNT-FOUND         PIC 9(02) COMP.
        01  W-VOTER-SCAN-SUBSCRIPT      PIC 9(02) COMP.
        01  W-VOTER-NAME-LENGTH         PIC 9(02) COMP.

        01  W-OPTION-TABLE.
            05  W-OPTION-TEXT OCCURS 20 TIMES
                                     PIC X(100).
            05  FILLER                  PIC X(001).

        01  W-OPTION-COUNT              PIC 9(02) COMP.
        01  W-OPTION-SCAN-SUBSCRIPT     PIC 9(02) COMP.
        01  W-LINE-LENGTH               PIC 9(03) COMP.
        01  W-MAX-LINE-LENGTH           PIC 9(03) COMP.

        01  W-END-OF-OPTIONS-SWITCH     PIC X(01) VALUE "N".
            88  END-OF-OPTIONS                  VALUE "Y".

        01  W-NEW-POLL-ID               PIC 9(06).
        01  W-NEW-OPTION-ID             PIC 9(06).
        01  W-NEW-VOTER-ID              PIC 9(06).

        01  W-DECK-COUNTS-VIEW.
            05  W-VOTER-COUNT-DIGITS    PIC 9(02).
            05  W-OPTION-COUNT-DIGITS   PIC 9(02).
            05  FILLER                  PIC X(01).

        01  W-DECK-COUNTS-BYTES REDEFINES W-DECK-COUNTS-VIEW
                                     PIC X(05).

        77  DUMMY                       PIC X(01).
*----------------------------------------------------------------
    PROCEDURE DIVISION USING LK-TRANS-AREA.

    MAIN-CONTROL.

        IF FIRST-CALL
           OPEN INPUT POLL-DEFINITION-IN
           MOVE "N" TO W-FIRST-CALL-SWITCH.

        OPEN I-O    POLLS-FILE.
        OPEN I-O    OPTIONS-FILE.
        OPEN I-O    POLLVOTERS-FILE.

        MOVE "N" TO W-REJECT-SWITCH.
        MOVE "00" TO LK-RETURN-CODE.
        MOVE SPACES TO LK-MESSAGE-TEXT.
        MOVE ZERO TO W-VOTER-COUNT-FOUND W-OPTION-COUNT.

        PERFORM READ-HEADER-CARD.
        PERFORM SPLIT-HEADER-ON-COLON.

        IF NOT REQUEST-REJECTED
           PERFORM SPLIT-VOTER-LIST-INTO-ROSTER
           PERFORM VALIDATE-VOTER-ROSTER.

        IF NOT REQUEST-REJECTED
           PERFORM READ-OPTION-CARDS-TO-SENTINEL
           PERFORM VALIDATE-OPTION-COUNT-AND-LENGTHS.

        IF NOT REQUEST-REJECTED
           MOVE W-VOTER-COUNT-FOUND TO W-VOTER-COUNT-DIGITS
           MOVE W-OPTION-COUNT TO W-OPTION-COUNT-DIGITS
           DISPLAY "PC TRACE - VOTER/OPTION DECK COUNTS: "
                   W-DECK-COUNTS-BYTES
           PERFORM WRITE-NEW-POLL-RECORDS.

        CLOSE POLLS-FILE.
        CLOSE OPTIONS-FILE.
        CLOSE POLLVOTERS-FILE.

        EXIT PROGRAM.
*----------------------------------------------------------------
    READ-HEADER-CARD.

        READ POLL-DEFINITION-IN
            AT END
               MOVE "Y" TO W-REJECT-SWITCH
               MOVE "99" TO LK-RETURN-CODE
               MOVE "*** NO POLL-DEFINITION CARDS REMAIN ***"
                    TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
*    RULE: A ":" MUST SEPARATE THE VOTER LIST FROM THE QUESTION -
*    UNSTRING'S TALLYING CLAUSE TELLS US HOW MANY FIELDS IT FOUND;
*    ONE FIELD MEANS NO COLON WAS PRESENT ON THE CARD.
*----------------------------------------------------------------
    SPLIT-HEADER-ON-COLON.

        IF NOT REQUEST-REJECTED
           MOVE SPACES TO W-COLON-SPLIT-AREA
           UNSTRING POLL-DEFINITION-LINE DELIMITED BY ":"
               INTO W-VOTER-LIST-TEXT
                    W-QUESTION-RAW
               TALLYING IN W-COLON-FIELD-COUNT
           IF W-COLON-FIELD-COUNT < 2
              MOVE "Y" TO W-REJECT-SWITCH
              MOVE "99" TO LK-RETURN-CODE
              MOVE "*** POLL CREATION FORMAT WRONG ***"
                   TO LK-MESSAGE-TEXT
           ELSE
              IF W-QUESTION-RAW(1:1) = SPACE
                 MOVE W-QUESTION-RAW(2:119) TO POLL-DESC
              ELSE
                 MOVE W-QUESTION-RAW TO POLL-DESC.
*----------------------------------------------------------------
    SPLIT-VOTER-LIST-INTO-ROSTER.

        MOVE SPACES TO W-VOTER-ROSTER-VIEW.

        UNSTRING W-VOTER-LIST-TEXT DELIMITED BY ALL SPACE
            INTO W-VOTER-TOKEN(01)  W-VOTER-TOKEN(02)
                 W-VOTER-TOKEN(03)  W-VOTER-TOKEN(04)
                 W-VOTER-TOKEN(05)  W-VOTER-TOKEN(06)
                 W-VOTER-TOKEN(07)  W-VOTER-TOKEN(08)
                 W-VOTER-TOKEN(09)  W-VOTER-TOKEN(10)
                 W-VOTER-TOKEN(11)  W-VOTER-TOKEN(12)
                 W-VOTER-TOKEN(13)  W-VOTER-TOKEN(14)
                 W-VOTER-TOKEN(15)  W-VOTER-TOKEN(16)
                 W-VOTER-TOKEN(17)  W-VOTER-TOKEN(18)
                 W-VOTER-TOKEN(19)  W-VOTER-TOKEN(20)
            TALLYING IN W-VOTER-COUNT-FOUND.
*----------------------------------------------------------------
    VALIDATE-VOTER-ROSTER.

        MOVE 1 TO W-VOTER-SCAN-SUBSCRIPT.
        PERFORM STRIP-AND-CHECK-ONE-VOTER
                UNTIL W-VOTER-SCAN-SUBSCRIPT > W-VOTER-COUNT-FOUND
                   OR REQUEST-REJECTED.
*----------------------------------------------------------------
    STRIP-AND-CHECK-ONE-VOTER.

        IF W-VOTER-TOKEN(W-VOTER-SCAN-SUBSCRIPT) (1:1) = "@"
           MOVE W-VOTER-TOKEN(W-VOTER-SCAN-SUBSCRIPT) (2:31)
                TO W-VOTER-TOKEN(W-VOTER-SCAN-SUBSCRIPT).

        MOVE ZERO TO W-VOTER-NAME-LENGTH.
        INSPECT W-VOTER-TOKEN(W-VOTER-SCAN-SUBSCRIPT)
                TALLYING W-VOTER-NAME-LENGTH
                FOR CHARACTERS BEFORE INITIAL SPACE.

        IF W-VOTER-NAME-LENGTH < 4
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "*** USERNAME TOO SHORT ***" TO LK-MESSAGE-TEXT
        ELSE
           ADD 1 TO W-VOTER-SCAN-SUBSCRIPT.
*----------------------------------------------------------------
*    OPTION CARDS ARE READ UNTIL THE "/*" SENTINEL OR UNTIL THE
*    20-OPTION HOUSE LIMIT IS REACHED; A 21ST CARD THAT IS NOT THE
*    SENTINEL MEANS TOO MANY OPTIONS WERE SUBMITTED.
*----------------------------------------------------------------
    READ-OPTION-CARDS-TO-SENTINEL.

        MOVE "N" TO W-END-OF-OPTIONS-SWITCH.
        MOVE ZERO TO W-MAX-LINE-LENGTH.
        PERFORM READ-ONE-OPTION-CARD.
        PERFORM READ-ONE-OPTION-CARD
                UNTIL END-OF-OPTIONS
                   OR W-OPTION-COUNT > 20
                   OR REQUEST-REJECTED.
*----------------------------------------------------------------
    READ-ONE-OPTION-CARD.

        READ POLL-DEFINITION-IN
            AT END
               MOVE "Y" TO W-END-OF-OPTIONS-SWITCH
            NOT AT END
               IF POLL-DEFINITION-LINE(1:2) = "/*"
                  MOVE "Y" TO W-END-OF-OPTIONS-SWITCH
               ELSE
                  ADD 1 TO W-OPTION-COUNT
                  IF W-OPTION-COUNT NOT > 20
                     PERFORM COMPUTE-LINE-LENGTH
                     IF W-LINE-LENGTH > W-MAX-LINE-LENGTH
                        MOVE W-LINE-LENGTH TO W-MAX-LINE-LENGTH
                     MOVE POLL-DEFINITION-LINE
                          TO W-OPTION-TEXT(W-OPTION-COUNT).
*----------------------------------------------------------------
*    BACKWARD SCAN FOR THE LAST NON-BLANK BYTE ON THE CARD - USED
*    TO TEST THE 100-CHARACTER OPTION-LENGTH LIMIT WITHOUT AN
*    INTRINSIC FUNCTION.  W-MAX-LINE-LENGTH IS CARRIED FORWARD
*    ACROSS THE WHOLE CARD SET SO THE LENGTH TEST BELOW CATCHES
*    THE LONGEST OPTION SUBMITTED, NOT JUST THE LAST ONE READ.
*----------------------------------------------------------------
    COMPUTE-LINE-LENGTH.

        MOVE 120 TO W-LINE-LENGTH.
        PERFORM UNTIL W-LINE-LENGTH = 0
                   OR POLL-DEFINITION-LINE(W-LINE-LENGTH:1) NOT = SPACE
           SUBTRACT 1 FROM W-LINE-LENGTH.
*----------------------------------------------------------------
    VALIDATE-OPTION-COUNT-AND-LENGTHS.

        IF W-OPTION-COUNT < 2
           MOVE "Y" TO W-REJECT-SWITCH
           MOVE "99" TO LK-RETURN-CODE
           MOVE "*** POLL REQUIRES AT LEAST 2 OPTIONS ***"
                TO LK-MESSAGE-TEXT
        ELSE
           IF W-OPTION-COUNT > 20
              MOVE "Y" TO W-REJECT-SWITCH
              MOVE "99" TO LK-RETURN-CODE
              MOVE "*** TOO MANY OPTIONS ***" TO LK-MESSAGE-TEXT
           ELSE
              IF W-MAX-LINE-LENGTH > 100
                 MOVE "Y" TO W-REJECT-SWITCH
                 MOVE "99" TO LK-RETURN-CODE
                 MOVE "*** OPTION TEXT TOO LONG ***" TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    WRITE-NEW-POLL-RECORDS.

        MOVE "NI" TO LK-TRANS-CODE.
        MOVE "P"  TO LK-ADMIN-ACTION.
        CALL "poll-control-file" USING LK-TRANS-AREA.

        IF NOT LK-OK
           MOVE "Y" TO W-REJECT-SWITCH
        ELSE
           MOVE LK-NEW-ID TO W-NEW-POLL-ID POLL-ID
           MOVE "N" TO POLL-CLOSED
           MOVE LK-USERNAME TO POLL-CREATOR
           WRITE POLL-RECORD
               INVALID KEY
                  MOVE "Y" TO W-REJECT-SWITCH
                  MOVE "99" TO LK-RETURN-CODE
                  MOVE "*** ERROR WRITING POLL RECORD ***"
                       TO LK-MESSAGE-TEXT.

        IF NOT REQUEST-REJECTED
           PERFORM WRITE-ONE-OPTION-RECORD
                   VARYING W-OPTION-SCAN-SUBSCRIPT FROM 1 BY 1
                   UNTIL W-OPTION-SCAN-SUBSCRIPT > W-OPTION-COUNT
                      OR REQUEST-REJECTED.

        IF NOT REQUEST-REJECTED
           PERFORM WRITE-ONE-VOTER-RECORD
                   VARYING W-VOTER-SCAN-SUBSCRIPT FROM 1 BY 1
                   UNTIL W-VOTER-SCAN-SUBSCRIPT > W-VOTER-COUNT-FOUND
                      OR REQUEST-REJECTED.

        IF NOT REQUEST-REJECTED
           MOVE "POLL CREATED - ID " TO LK-MESSAGE-TEXT(1:18)
           MOVE W-NEW-POLL-ID TO LK-MESSAGE-TEXT(19:6).
*----------------------------------------------------------------
    WRITE-ONE-OPTION-RECORD.

        MOVE "NI" TO LK-TRANS-CODE.
        MOVE "O"  TO LK-ADMIN-ACTION.
        CALL "poll-control-file" USING LK-TRANS-AREA.

        IF NOT LK-OK
           MOVE "Y" TO W-REJECT-SWITCH
        ELSE
           MOVE LK-NEW-ID        TO W-NEW-OPTION-ID OPT-ID
           MOVE W-NEW-POLL-ID    TO OPT-POLL-ID
           MOVE W-OPTION-SCAN-SUBSCRIPT TO OPT-NUMBER
           MOVE W-OPTION-TEXT(W-OPTION-SCAN-SUBSCRIPT) TO OPT-NAME
           WRITE OPTION-RECORD
               INVALID KEY
                  MOVE "Y" TO W-REJECT-SWITCH
                  MOVE "99" TO LK-RETURN-CODE
                  MOVE "*** ERROR WRITING OPTION RECORD ***"
                       TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    WRITE-ONE-VOTER-RECORD.

        MOVE "NI" TO LK-TRANS-CODE.
        MOVE "V"  TO LK-ADMIN-ACTION.
        CALL "poll-control-file" USING LK-TRANS-AREA.

        IF NOT LK-OK
           MOVE "Y" TO W-REJECT-SWITCH
        ELSE
           MOVE LK-NEW-ID        TO W-NEW-VOTER-ID VTR-ID
           MOVE W-NEW-POLL-ID    TO VTR-POLL-ID
           MOVE W-VOTER-TOKEN(W-VOTER-SCAN-SUBSCRIPT) TO VTR-USERNAME
           WRITE VOTER-RECORD
               INVALID KEY
                  MOVE "Y" TO W-REJECT-SWITCH
                  MOVE "99" TO LK-RETURN-CODE
                  MOVE "*** ERROR WRITING VOTER RECORD ***"
                       TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
