*----------------------------------------------------------------
*    SLPOLDEF.CBL  -  FILE-CONTROL ENTRY FOR THE POLL-DEFINITION
*    CREATION-REQUEST INPUT (CREATOR/VOTERS LINE, QUESTION LINE,
*    THEN 2-20 OPTION LINES).
*----------------------------------------------------------------
    SELECT POLL-DEFINITION-IN ASSIGN TO "POLLDEFS"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS FS-POLDEF.
