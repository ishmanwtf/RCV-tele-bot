*----------------------------------------------------------------
*    SLBALIN.CBL  -  FILE-CONTROL ENTRY FOR THE RAW BALLOT INPUT
*----------------------------------------------------------------
    SELECT BALLOTS-IN ASSIGN TO "BALLOTS-IN"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS FS-BALIN.
