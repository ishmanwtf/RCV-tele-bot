*----------------------------------------------------------------
*    FDRPTOUT.CBL  -  FD AND RECORD LAYOUT FOR REPORT-OUT
*----------------------------------------------------------------
    FD  REPORT-OUT
        LABEL RECORDS ARE OMITTED.
    01  REPORT-LINE                  PIC X(132).
