    IDENTIFICATION DIVISION.
    PROGRAM-ID. POLL-CLOSE-CONTROL.
    AUTHOR. R T HALVORSEN.
    INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
    DATE-WRITTEN. 02/06/1994.
    DATE-COMPILED.
    SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
*----------------------------------------------------------------
*    POLL-CLOSE-CONTROL - THE CL AND CA TRANSACTIONS.  CL IS A
*    NORMAL CLOSE, CREATOR ONLY.  CA IS THE ELECTION ADMINISTRATOR
*    FORCING A POLL CLOSED OR OPEN AGAIN, REGARDLESS OF WHO CREATED
*    IT - THE ADMIN USERNAME CHECK ITSELF IS poll-control-file'S
*    JOB, SINCE THAT'S WHERE THE ADMIN USERNAME OF RECORD LIVES.
*    BOTH TRANSACTIONS ARE A KEYED READ OF THE ONE POLL RECORD
*    FOLLOWED BY A REWRITE OF THE POLL-CLOSED INDICATOR.
*----------------------------------------------------------------
*    CHANGE LOG
*    DATE       BY    REQUEST#     DESCRIPTION
*----------------------------------------------------------------
*    02/06/94   RTH   ELEC-0001    ORIGINAL PROGRAM WRITTEN, CL
*                                  FUNCTION ONLY.
*    09/19/94   RTH   ELEC-0014    CA (ADMINISTRATOR FORCE CLOSE
*                                  AND FORCE UNCLOSE) FUNCTION
*                                  ADDED, CALLS poll-control-file
*                                  TO CHECK THE ADMIN USERNAME.
*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
*                                  CARRIES NO DATE FIELDS, NOTHING
*                                  TO REMEDIATE.  SIGNED OFF.
*----------------------------------------------------------------
    ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    INPUT-OUTPUT SECTION.
    FILE-CONTROL.

        COPY "SLPOLLS.CBL".

    DATA DIVISION.
    FILE SECTION.

        COPY "FDPOLLS.CBL".

    WORKING-STORAGE SECTION.

        01  FS-POLLS                    PIC X(02) VALUE SPACES.

        01  W-FOUND-POLL-RECORD         PIC X(01) VALUE "N".
            88  FOUND-POLL-RECORD               VALUE "Y".

        01  W-MESSAGE-BUILD-AREA.
            05  W-MESSAGE-LEAD          PIC X(20).
            05  W-MESSAGE-NUMBER        PIC ZZZZZ9.
            05  W-MESSAGE-TAIL          PIC X(80).
            05  FILLER                  PIC X(001).

        01  W-MESSAGE-BUILD-BYTES REDEFINES W-MESSAGE-BUILD-AREA
                                     PIC X(108).

        01  W-CLOSE-ATTEMPTS-THIS-RUN   PIC 9(05) COMP-3 VALUE ZEROS.
        01  W-ADMIN-ATTEMPTS-THIS-RUN   PIC 9(05) COMP-3 VALUE ZEROS.

        01  W-ATTEMPT-COUNTERS-VIEW.
            05  W-AC-CLOSE-DIGITS       PIC 9(05).
            05  W-AC-ADMIN-DIGITS       PIC 9(05).
            05  FILLER                  PIC X(01).

        01  W-ATTEMPT-COUNTERS-BYTES REDEFINES W-ATTEMPT-COUNTERS-VIEW
                                     PIC X(11).

        01  W-STATE-CHANGE-PAIR.
            05  W-PRIOR-STATE           PIC X(01).
            05  W-NEW-STATE             PIC X(01).
            05  FILLER                  PIC X(01).

        01  W-STATE-CHANGE-BYTES REDEFINES W-STATE-CHANGE-PAIR
                                     PIC X(03).

        77  DUMMY                       PIC X(01).

    LINKAGE SECTION.

        COPY "LKTRANS.CBL".
*----------------------------------------------------------------
    PROCEDURE DIVISION USING LK-TRANS-AREA.

    MAIN-CONTROL.

        MOVE "00"   TO LK-RETURN-CODE.
        MOVE SPACES TO LK-MESSAGE-TEXT.
        MOVE ZERO   TO LK-REPORT-LINE-COUNT.

        OPEN I-O POLLS-FILE.

        MOVE LK-POLL-ID TO POLL-ID.
        MOVE "Y" TO W-FOUND-POLL-RECORD.
        PERFORM LOOK-FOR-POLL-RECORD.

        IF NOT FOUND-POLL-RECORD
           MOVE "99" TO LK-RETURN-CODE
           MOVE "POLL " TO W-MESSAGE-LEAD
           MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
           MOVE " DOES NOT EXIST" TO W-MESSAGE-TAIL
           MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT
        ELSE
           IF LK-TRANS-CLOSE
              PERFORM CLOSE-BY-CREATOR
           ELSE
              IF LK-TRANS-ADMIN-SET
                 PERFORM ADMIN-SET-STATUS
              ELSE
                 MOVE "99" TO LK-RETURN-CODE
                 MOVE "*** UNKNOWN POLL CLOSE FUNCTION ***"
                      TO LK-MESSAGE-TEXT.

        CLOSE POLLS-FILE.

        EXIT PROGRAM.
*----------------------------------------------------------------
    CLOSE-BY-CREATOR.

        ADD 1 TO W-CLOSE-ATTEMPTS-THIS-RUN.

        IF POLL-CREATOR NOT EQUAL LK-USERNAME
           MOVE "99" TO LK-RETURN-CODE
           MOVE "*** ONLY POLL CREATOR IS ALLOWED TO CLOSE POLL ***"
                TO LK-MESSAGE-TEXT
        ELSE
           MOVE POLL-CLOSED TO W-PRIOR-STATE
           MOVE "Y" TO POLL-CLOSED
           MOVE POLL-CLOSED TO W-NEW-STATE
           REWRITE POLL-RECORD
               INVALID KEY
                  MOVE "99" TO LK-RETURN-CODE
                  MOVE "*** ERROR REWRITING POLL RECORD ***"
                       TO LK-MESSAGE-TEXT
           NOT INVALID KEY
                  MOVE "POLL CLOSED" TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
*    THE ADMIN USERNAME OF RECORD LIVES IN THE CONTROL FILE, NOT
*    HERE - poll-control-file IS ASKED TO CHECK IT.  LK-TRANS-CODE
*    IS ALREADY "CA" ON THE WAY IN, WHICH IS EXACTLY THE FUNCTION
*    CODE poll-control-file LOOKS FOR TO RUN THAT CHECK.
*----------------------------------------------------------------
    ADMIN-SET-STATUS.

        ADD 1 TO W-ADMIN-ATTEMPTS-THIS-RUN.
        MOVE W-CLOSE-ATTEMPTS-THIS-RUN TO W-AC-CLOSE-DIGITS.
        MOVE W-ADMIN-ATTEMPTS-THIS-RUN TO W-AC-ADMIN-DIGITS.
        DISPLAY "PCC TRACE - CLOSE/ADMIN ATTEMPT COUNTS: "
                W-ATTEMPT-COUNTERS-BYTES.

        CALL "poll-control-file" USING LK-TRANS-AREA.

        IF LK-ERROR
           MOVE "ACCESS DENIED" TO LK-MESSAGE-TEXT
        ELSE
           MOVE POLL-CLOSED TO W-PRIOR-STATE
           IF LK-ADMIN-FORCE-CLOSE
              MOVE "Y" TO POLL-CLOSED
              MOVE "POLL FORCED CLOSED" TO LK-MESSAGE-TEXT
           ELSE
              MOVE "N" TO POLL-CLOSED
              MOVE "POLL FORCED OPEN" TO LK-MESSAGE-TEXT
           MOVE POLL-CLOSED TO W-NEW-STATE
           DISPLAY "PCC TRACE - POLL STATE PRIOR/NEW: "
                   W-STATE-CHANGE-BYTES
           REWRITE POLL-RECORD
               INVALID KEY
                  MOVE "99" TO LK-RETURN-CODE
                  MOVE "*** ERROR REWRITING POLL RECORD ***"
                       TO LK-MESSAGE-TEXT.
*----------------------------------------------------------------
    COPY "PL-LOOK-FOR-POLL-RECORD.CBL".
*----------------------------------------------------------------
