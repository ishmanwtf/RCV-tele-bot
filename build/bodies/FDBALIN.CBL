*----------------------------------------------------------------
*    FDBALIN.CBL  -  FD AND RECORD LAYOUT FOR THE RAW BALLOT INPUT
*    ONE LINE PER SUBMITTED BALLOT, e.g. "3: 1 > 2 > 0"
*----------------------------------------------------------------
    FD  BALLOTS-IN
        LABEL RECORDS ARE OMITTED.
    01  BALLOT-INPUT-RECORD.
        05  BAL-USERNAME             PIC X(032).
        05  BAL-TEXT                 PIC X(120).
        05  FILLER                   PIC X(001).
