*----------------------------------------------------------------
*    SLRPTOUT.CBL  -  FILE-CONTROL ENTRY FOR THE PRINTED-RESULTS
*    AND LISTINGS FILE.
*----------------------------------------------------------------
    SELECT REPORT-OUT ASSIGN TO "REPORT-OUT"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS FS-RPTOUT.
