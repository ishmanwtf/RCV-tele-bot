000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-POLL-RECORD.CBL  -  SHARED KEYED POLL LOOKUP.
000300*    CALLER MOVES THE WANTED POLL-ID INTO POLL-ID, SETS
000400*    W-FOUND-POLL-RECORD TO "Y" AND PERFORMS THIS PARAGRAPH; ON
000500*    RETURN W-FOUND-POLL-RECORD TELLS THE STORY AND POLL-RECORD
000600*    HOLDS THE ROW WHEN FOUND.
000700*----------------------------------------------------------------
000800 LOOK-FOR-POLL-RECORD.
000900 
001000     READ POLLS-FILE RECORD
001100         INVALID KEY
001200            MOVE "N" TO W-FOUND-POLL-RECORD.
