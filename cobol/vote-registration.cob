000100     IDENTIFICATION DIVISION.
000200     PROGRAM-ID. VOTE-REGISTRATION.
000300     AUTHOR. B L CHANDRA.
000400     INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
000500     DATE-WRITTEN. 02/27/1994.
000600     DATE-COMPILED.
000700     SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
000800*----------------------------------------------------------------
000900*    VOTE-REGISTRATION - CHECKS A PARSED BALLOT FOR ELIGIBILITY,
001000*    MAPS EACH RANKING VALUE TO AN OPTION OR A SPECIAL CODE, AND
001100*    REPLACES THE VOTER'S PRIOR BALLOT WITH THE NEW ONE.  EVERY
001200*    RANKING ROW IS VALIDATED AGAINST THE OPTION TABLE BEFORE ANY
001300*    VOTES RECORD IS WRITTEN, SO A BAD BALLOT LEAVES NO PARTIAL
001400*    ROWS BEHIND.  CALLED BY voting-batch-engine AFTER
001500*    ballot-parser RETURNS LK-OK.
001600*----------------------------------------------------------------
001700*    CHANGE LOG
001800*    DATE       BY    REQUEST#     DESCRIPTION
001900*----------------------------------------------------------------
002000*    02/27/94   BLC   ELEC-0004    ORIGINAL PROGRAM WRITTEN.
002100*    05/09/94   BLC   ELEC-0009    DELETE-OLD-BALLOT ADDED SO A
002200*                                  RESUBMITTED BALLOT REPLACES THE
002300*                                  VOTER'S PRIOR ONE INSTEAD OF
002400*                                  STACKING UP DUPLICATE ROWS.
002500*    04/03/95   BLC   ELEC-0022    NOW CALLS winner-computation
002600*                                  ITSELF ONCE THE LAST ELIGIBLE
002700*                                  VOTER HAS BEEN POSTED.
002800*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
002900*                                  CARRIES NO DATE FIELDS, NOTHING
003000*                                  TO REMEDIATE.  SIGNED OFF.
003100*----------------------------------------------------------------
003200     ENVIRONMENT DIVISION.
003300     CONFIGURATION SECTION.
003400     SPECIAL-NAMES.
003500         C01 IS TOP-OF-FORM.
003600 
003700     INPUT-OUTPUT SECTION.
003800     FILE-CONTROL.
003900 
004000         COPY "SLPOLLS.CBL".
004100         COPY "SLVOTERS.CBL".
004200         COPY "SLOPTS.CBL".
004300         COPY "SLVOTES.CBL".
004400 
004500     DATA DIVISION.
004600     FILE SECTION.
004700 
004800         COPY "FDPOLLS.CBL".
004900         COPY "FDVOTERS.CBL".
005000         COPY "FDOPTS.CBL".
005100         COPY "FDVOTES.CBL".
005200 
005300     WORKING-STORAGE SECTION.
005400 
005500         01  FS-POLLS                    PIC X(02) VALUE SPACES.
005600         01  FS-VOTERS                   PIC X(02) VALUE SPACES.
005700         01  FS-OPTS                     PIC X(02) VALUE SPACES.
005800         01  FS-VOTES                    PIC X(02) VALUE SPACES.
005900 
006000         01  W-REJECT-SWITCH             PIC X(01) VALUE "N".
006100             88  REQUEST-REJECTED               VALUE "Y".
006200 
006300         01  W-FOUND-POLL-RECORD         PIC X(01) VALUE "N".
006400             88  FOUND-POLL-RECORD               VALUE "Y".
006500 
006600         01  W-FOUND-VOTER-RECORD        PIC X(01) VALUE "N".
006700             88  FOUND-VOTER-RECORD              VALUE "Y".
006800 
006900         01  W-FOUND-OPTION-RECORD       PIC X(01) VALUE "N".
007000             88  FOUND-OPTION-RECORD             VALUE "Y".
007100 
007200         01  W-VOTER-ID-HOLD             PIC 9(06).
007300 
007400         01  W-BUILT-BALLOT-TABLE.
007500             05  W-BUILT-ENTRY OCCURS 20 TIMES.
007600                 10  W-BUILT-OPTION-ID    PIC 9(06).
007700                 10  W-BUILT-SPECIAL      PIC S9(01).
007800             05  FILLER                  PIC X(001).
007900 
008000         01  W-BUILT-BALLOT-TABLE-VIEW REDEFINES W-BUILT-BALLOT-TABLE
008100                                      PIC X(141).
008200 
008300         01  W-RANKING-SUBSCRIPT         PIC 9(02) COMP.
008400 
008500         01  W-MESSAGE-BUILD-AREA.
008600             05  W-MESSAGE-LEAD          PIC X(20).
008700             05  W-MESSAGE-NUMBER        PIC ZZZZZ9.
008800             05  W-MESSAGE-TAIL          PIC X(80).
008900             05  FILLER                  PIC X(001).
009000 
009100         01  W-MESSAGE-BUILD-BYTES REDEFINES W-MESSAGE-BUILD-AREA
009200                                      PIC X(108).
009300 
009400         01  W-DELETE-SWITCH             PIC X(01) VALUE "N".
009500             88  NO-MORE-OLD-BALLOT-ROWS         VALUE "Y".
009600 
009700         01  W-ELIGIBLE-COUNT            PIC 9(05) COMP-3 VALUE ZEROS.
009800         01  W-VOTED-COUNT               PIC 9(05) COMP-3 VALUE ZEROS.
009900         01  W-BROWSE-SWITCH             PIC X(01) VALUE "N".
010000             88  NO-MORE-BROWSE-ROWS             VALUE "Y".
010100 
010200         01  W-LAST-VOTER-ID-SEEN        PIC 9(06) VALUE ZEROS.
010300 
010400         01  W-COUNTS-EDIT-VIEW.
010500             05  W-ELIGIBLE-DIGITS       PIC 9(05).
010600             05  W-VOTED-DIGITS          PIC 9(05).
010700             05  FILLER                  PIC X(01).
010800 
010900         01  W-COUNTS-EDIT-BYTES REDEFINES W-COUNTS-EDIT-VIEW
011000                                      PIC X(11).
011100 
011200         77  DUMMY                       PIC X(01).
011300 
011400     LINKAGE SECTION.
011500 
011600         COPY "LKTRANS.CBL".
011700*----------------------------------------------------------------
011800     PROCEDURE DIVISION USING LK-TRANS-AREA.
011900 
012000     MAIN-CONTROL.
012100 
012200         MOVE "N"    TO W-REJECT-SWITCH.
012300         MOVE "00"   TO LK-RETURN-CODE.
012400         MOVE SPACES TO LK-MESSAGE-TEXT.
012500 
012600         OPEN I-O POLLS-FILE
012700                  POLLVOTERS-FILE
012800                  OPTIONS-FILE
012900                  VOTES-FILE.
013000 
013100         PERFORM CHECK-VOTER-IS-ENROLLED.
013200 
013300         IF NOT REQUEST-REJECTED
013400            PERFORM CHECK-POLL-EXISTS-AND-OPEN.
013500 
013600         IF NOT REQUEST-REJECTED
013700            PERFORM VALIDATE-AND-STORE-RANKINGS.
013800 
013900         IF NOT REQUEST-REJECTED
014000            PERFORM DELETE-OLD-BALLOT
014100            PERFORM WRITE-NEW-BALLOT
014200            PERFORM REPORT-AFTER-REGISTRATION.
014300 
014400         CLOSE POLLS-FILE
014500               POLLVOTERS-FILE
014600               OPTIONS-FILE
014700               VOTES-FILE.
014800 
014900         EXIT PROGRAM.
015000*----------------------------------------------------------------
015100     CHECK-POLL-EXISTS-AND-OPEN.
015200 
015300         MOVE LK-POLL-ID TO POLL-ID.
015400         MOVE "Y" TO W-FOUND-POLL-RECORD.
015500         PERFORM LOOK-FOR-POLL-RECORD.
015600 
015700         IF NOT FOUND-POLL-RECORD
015800            MOVE "Y" TO W-REJECT-SWITCH
015900            MOVE "99" TO LK-RETURN-CODE
016000            MOVE "POLL " TO W-MESSAGE-LEAD
016100            MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
016200            MOVE " DOES NOT EXIST" TO W-MESSAGE-TAIL
016300            MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT
016400         ELSE
016500            IF POLL-IS-CLOSED
016600               MOVE "Y" TO W-REJECT-SWITCH
016700               MOVE "99" TO LK-RETURN-CODE
016800               MOVE "*** POLL HAS ALREADY BEEN CLOSED ***"
016900                    TO LK-MESSAGE-TEXT.
017000*----------------------------------------------------------------
017100     CHECK-VOTER-IS-ENROLLED.
017200 
017300         MOVE LK-POLL-ID  TO VTR-POLL-ID.
017400         MOVE LK-USERNAME TO VTR-USERNAME.
017500         MOVE "Y" TO W-FOUND-VOTER-RECORD.
017600         PERFORM LOOK-FOR-VOTER-RECORD.
017700 
017800         IF NOT FOUND-VOTER-RECORD
017900            MOVE "Y" TO W-REJECT-SWITCH
018000            MOVE "99" TO LK-RETURN-CODE
018100            MOVE "POLL " TO W-MESSAGE-LEAD
018200            MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
018300            MOVE "  *** YOU'RE NOT A VOTER OF THIS POLL ***"
018400                 TO W-MESSAGE-TAIL
018500            MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT
018600         ELSE
018700            MOVE VTR-ID TO W-VOTER-ID-HOLD.
018800*----------------------------------------------------------------
018900*    RANKINGS ARE MAPPED INTO W-BUILT-BALLOT-TABLE BUT NOT WRITTEN
019000*    UNTIL EVERY POSITION HAS PROVED OUT - A HALF-VALID BALLOT
019100*    NEVER TOUCHES THE VOTES MASTER.
019200*----------------------------------------------------------------
019300     VALIDATE-AND-STORE-RANKINGS.
019400 
019500         MOVE 1 TO W-RANKING-SUBSCRIPT.
019600         PERFORM VALIDATE-ONE-RANKING
019700                 VARYING W-RANKING-SUBSCRIPT FROM 1 BY 1
019800                 UNTIL W-RANKING-SUBSCRIPT > LK-RANKING-COUNT
019900                    OR REQUEST-REJECTED.
020000*----------------------------------------------------------------
020100     VALIDATE-ONE-RANKING.
020200 
020300         IF LK-RANKING-ENTRY(W-RANKING-SUBSCRIPT) > 0
020400            MOVE LK-POLL-ID TO OPT-POLL-ID
020500            MOVE LK-RANKING-ENTRY(W-RANKING-SUBSCRIPT) TO OPT-NUMBER
020600            MOVE "Y" TO W-FOUND-OPTION-RECORD
020700            PERFORM LOOK-FOR-OPTION-RECORD
020800            IF NOT FOUND-OPTION-RECORD
020900               MOVE "Y" TO W-REJECT-SWITCH
021000               MOVE "99" TO LK-RETURN-CODE
021100               MOVE "INVALID VOTE NUMBER: " TO W-MESSAGE-LEAD
021200               MOVE LK-RANKING-ENTRY(W-RANKING-SUBSCRIPT)
021300                    TO W-MESSAGE-NUMBER
021400               MOVE SPACES TO W-MESSAGE-TAIL
021500               MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT
021600            ELSE
021700               MOVE OPT-ID
021800                    TO W-BUILT-OPTION-ID(W-RANKING-SUBSCRIPT)
021900               MOVE ZERO
022000                    TO W-BUILT-SPECIAL(W-RANKING-SUBSCRIPT)
022100         ELSE
022200            MOVE ZERO TO W-BUILT-OPTION-ID(W-RANKING-SUBSCRIPT)
022300            MOVE LK-RANKING-ENTRY(W-RANKING-SUBSCRIPT)
022400                 TO W-BUILT-SPECIAL(W-RANKING-SUBSCRIPT).
022500*----------------------------------------------------------------
022600*    DELETE-OLD-BALLOT - A RESUBMITTED BALLOT FULLY REPLACES THE
022700*    VOTER'S PRIOR ONE.  VOTE-KEY IS POLL + VOTER + RANKING, SO A
022800*    START ON THE POLL/VOTER PREFIX FINDS EVERY OLD ROW IN ORDER.
022900*----------------------------------------------------------------
023000     DELETE-OLD-BALLOT.
023100 
023200         MOVE LK-POLL-ID       TO VOTE-POLL-ID.
023300         MOVE W-VOTER-ID-HOLD  TO VOTE-VOTER-ID.
023400         MOVE ZERO             TO VOTE-RANKING.
023500         MOVE "N" TO W-DELETE-SWITCH.
023600 
023700         START VOTES-FILE KEY IS NOT LESS THAN VOTE-KEY
023800             INVALID KEY
023900                MOVE "Y" TO W-DELETE-SWITCH.
024000 
024100         PERFORM DELETE-ONE-OLD-BALLOT-ROW
024200                 UNTIL NO-MORE-OLD-BALLOT-ROWS.
024300*----------------------------------------------------------------
024400     DELETE-ONE-OLD-BALLOT-ROW.
024500 
024600         READ VOTES-FILE NEXT RECORD
024700             AT END
024800                MOVE "Y" TO W-DELETE-SWITCH.
024900 
025000         IF NOT NO-MORE-OLD-BALLOT-ROWS
025100            IF VOTE-POLL-ID NOT = LK-POLL-ID
025200               OR VOTE-VOTER-ID NOT = W-VOTER-ID-HOLD
025300               MOVE "Y" TO W-DELETE-SWITCH
025400            ELSE
025500               DELETE VOTES-FILE RECORD.
025600*----------------------------------------------------------------
025700     WRITE-NEW-BALLOT.
025800 
025900         MOVE 1 TO W-RANKING-SUBSCRIPT.
026000         PERFORM WRITE-ONE-BALLOT-ROW
026100                 VARYING W-RANKING-SUBSCRIPT FROM 1 BY 1
026200                 UNTIL W-RANKING-SUBSCRIPT > LK-RANKING-COUNT.
026300*----------------------------------------------------------------
026400     WRITE-ONE-BALLOT-ROW.
026500 
026600         MOVE LK-POLL-ID                             TO VOTE-POLL-ID.
026700         MOVE W-VOTER-ID-HOLD                        TO VOTE-VOTER-ID.
026800         COMPUTE VOTE-RANKING = W-RANKING-SUBSCRIPT - 1.
026900         MOVE W-BUILT-OPTION-ID(W-RANKING-SUBSCRIPT)  TO VOTE-OPTION-ID.
027000         MOVE W-BUILT-SPECIAL(W-RANKING-SUBSCRIPT)    TO VOTE-SPECIAL.
027100 
027200         WRITE VOTE-RECORD
027300             INVALID KEY
027400                CONTINUE.
027500*----------------------------------------------------------------
027600*    REPORT-AFTER-REGISTRATION - COUNTS THE POLL'S ENROLLED
027700*    VOTERS AGAINST THE DISTINCT VOTERS HOLDING A RANKING-ZERO
027800*    ROW; WHEN EVERYBODY HAS VOTED IT KICKS OFF THE COUNT ITSELF.
027900*----------------------------------------------------------------
028000     REPORT-AFTER-REGISTRATION.
028100 
028200         PERFORM COUNT-ELIGIBLE-VOTERS.
028300         PERFORM COUNT-VOTED-VOTERS.
028400 
028500         IF W-VOTED-COUNT >= W-ELIGIBLE-COUNT AND W-ELIGIBLE-COUNT > 0
028600            MOVE "WC" TO LK-TRANS-CODE
028700            CALL "winner-computation" USING LK-TRANS-AREA
028800         ELSE
028900            MOVE ZERO TO LK-RETURN-CODE
029000            MOVE "00" TO LK-RETURN-CODE
029100            MOVE W-ELIGIBLE-COUNT TO W-ELIGIBLE-DIGITS
029200            MOVE W-VOTED-COUNT    TO W-VOTED-DIGITS
029300            MOVE "VOTE COUNT: " TO W-MESSAGE-LEAD
029400            MOVE W-VOTED-DIGITS TO W-MESSAGE-NUMBER
029500            STRING "/" DELIMITED BY SIZE
029600                   W-ELIGIBLE-DIGITS DELIMITED BY SIZE
029700                   INTO W-MESSAGE-TAIL
029800            MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT.
029900*----------------------------------------------------------------
030000     COUNT-ELIGIBLE-VOTERS.
030100 
030200         MOVE ZERO TO W-ELIGIBLE-COUNT.
030300         MOVE LK-POLL-ID TO VTR-POLL-ID.
030400         MOVE LOW-VALUES TO VTR-USERNAME.
030500         MOVE "N" TO W-BROWSE-SWITCH.
030600 
030700         START POLLVOTERS-FILE KEY IS NOT LESS THAN VTR-SRCH-KEY
030800             INVALID KEY
030900                MOVE "Y" TO W-BROWSE-SWITCH.
031000 
031100         PERFORM COUNT-ONE-ELIGIBLE-VOTER
031200                 UNTIL NO-MORE-BROWSE-ROWS.
031300*----------------------------------------------------------------
031400     COUNT-ONE-ELIGIBLE-VOTER.
031500 
031600         READ POLLVOTERS-FILE NEXT RECORD
031700             AT END
031800                MOVE "Y" TO W-BROWSE-SWITCH.
031900 
032000         IF NOT NO-MORE-BROWSE-ROWS
032100            IF VTR-POLL-ID NOT = LK-POLL-ID
032200               MOVE "Y" TO W-BROWSE-SWITCH
032300            ELSE
032400               ADD 1 TO W-ELIGIBLE-COUNT.
032500*----------------------------------------------------------------
032600     COUNT-VOTED-VOTERS.
032700 
032800         MOVE ZERO TO W-VOTED-COUNT.
032900         MOVE ZERO TO W-LAST-VOTER-ID-SEEN.
033000         MOVE LK-POLL-ID TO VOTE-POLL-ID.
033100         MOVE ZERO TO VOTE-VOTER-ID.
033200         MOVE ZERO TO VOTE-RANKING.
033300         MOVE "N" TO W-BROWSE-SWITCH.
033400 
033500         START VOTES-FILE KEY IS NOT LESS THAN VOTE-KEY
033600             INVALID KEY
033700                MOVE "Y" TO W-BROWSE-SWITCH.
033800 
033900         PERFORM COUNT-ONE-VOTED-VOTER
034000                 UNTIL NO-MORE-BROWSE-ROWS.
034100*----------------------------------------------------------------
034200     COUNT-ONE-VOTED-VOTER.
034300 
034400         READ VOTES-FILE NEXT RECORD
034500             AT END
034600                MOVE "Y" TO W-BROWSE-SWITCH.
034700 
034800         IF NOT NO-MORE-BROWSE-ROWS
034900            IF VOTE-POLL-ID NOT = LK-POLL-ID
035000               MOVE "Y" TO W-BROWSE-SWITCH
035100            ELSE
035200               IF VOTE-RANKING = 0
035300                  AND VOTE-VOTER-ID NOT = W-LAST-VOTER-ID-SEEN
035400                  ADD 1 TO W-VOTED-COUNT
035500                  MOVE VOTE-VOTER-ID TO W-LAST-VOTER-ID-SEEN.
035600*----------------------------------------------------------------
035700     COPY "PL-LOOK-FOR-POLL-RECORD.CBL".
035800     COPY "PL-LOOK-FOR-VOTER-RECORD.CBL".
035900*----------------------------------------------------------------
036000     LOOK-FOR-OPTION-RECORD.
036100 
036200         READ OPTIONS-FILE RECORD
036300             KEY IS OPT-SRCH-KEY
036400             INVALID KEY
036500                MOVE "N" TO W-FOUND-OPTION-RECORD.
036600*----------------------------------------------------------------
