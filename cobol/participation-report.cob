000100     IDENTIFICATION DIVISION.
000200     PROGRAM-ID. PARTICIPATION-REPORT.
000300     AUTHOR. B L CHANDRA.
000400     INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
000500     DATE-WRITTEN. 04/03/1995.
000600     DATE-COMPILED.
000700     SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
000800*----------------------------------------------------------------
000900*    PARTICIPATION-REPORT - ANSWERS "HAS THIS VOTER VOTED" FOR ONE
001000*    USERNAME (HV TRANSACTION) OR LISTS EVERY ENROLLED VOTER OF A
001100*    POLL, SPLIT INTO VOTED AND NOT-VOTED COLUMNS (PV TRANSACTION).
001200*    THE PV/HV TRANSACTION SWITCH PICKS WHICH OF THE TWO REPORTS
001300*    RUNS - THIS JOB HAS NO OPERATOR TO ASK, SO THE TRANSACTION
001400*    FILE MAKES THE CHOICE INSTEAD.
001500*----------------------------------------------------------------
001600*    CHANGE LOG
001700*    DATE       BY    REQUEST#     DESCRIPTION
001800*----------------------------------------------------------------
001900*    04/03/95   BLC   ELEC-0022    ORIGINAL PROGRAM WRITTEN, HV
002000*                                  FUNCTION ONLY.
002100*    06/02/95   BLC   ELEC-0024    PV (VOTER LISTING) FUNCTION
002200*                                  ADDED, RETURNED AS A LINE TABLE
002300*                                  THROUGH LKTRANS.
002400*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
002500*                                  CARRIES NO DATE FIELDS, NOTHING
002600*                                  TO REMEDIATE.  SIGNED OFF.
002700*----------------------------------------------------------------
002800     ENVIRONMENT DIVISION.
002900     CONFIGURATION SECTION.
003000     SPECIAL-NAMES.
003100         C01 IS TOP-OF-FORM.
003200 
003300     INPUT-OUTPUT SECTION.
003400     FILE-CONTROL.
003500 
003600         COPY "SLPOLLS.CBL".
003700         COPY "SLVOTERS.CBL".
003800         COPY "SLVOTES.CBL".
003900 
004000     DATA DIVISION.
004100     FILE SECTION.
004200 
004300         COPY "FDPOLLS.CBL".
004400         COPY "FDVOTERS.CBL".
004500         COPY "FDVOTES.CBL".
004600 
004700     WORKING-STORAGE SECTION.
004800 
004900         01  FS-POLLS                    PIC X(02) VALUE SPACES.
005000         01  FS-VOTERS                   PIC X(02) VALUE SPACES.
005100         01  FS-VOTES                    PIC X(02) VALUE SPACES.
005200 
005300         01  W-REJECT-SWITCH             PIC X(01) VALUE "N".
005400             88  REQUEST-REJECTED               VALUE "Y".
005500 
005600         01  W-FOUND-POLL-RECORD         PIC X(01) VALUE "N".
005700             88  FOUND-POLL-RECORD               VALUE "Y".
005800 
005900         01  W-FOUND-VOTER-RECORD        PIC X(01) VALUE "N".
006000             88  FOUND-VOTER-RECORD              VALUE "Y".
006100 
006200         01  W-VOTED-SWITCH              PIC X(01) VALUE "N".
006300             88  VOTER-HAS-VOTED                 VALUE "Y".
006400 
006500         01  W-BROWSE-SWITCH             PIC X(01) VALUE "N".
006600             88  NO-MORE-BROWSE-ROWS             VALUE "Y".
006700 
006800         01  W-HAS-ACCESS-SWITCH         PIC X(01) VALUE "N".
006900             88  REQUESTER-HAS-ACCESS             VALUE "Y".
007000 
007100         01  W-MESSAGE-BUILD-AREA.
007200             05  W-MESSAGE-LEAD          PIC X(20).
007300             05  W-MESSAGE-NUMBER        PIC ZZZZZ9.
007400             05  W-MESSAGE-TAIL          PIC X(80).
007500             05  FILLER                  PIC X(001).
007600 
007700         01  W-MESSAGE-BUILD-BYTES REDEFINES W-MESSAGE-BUILD-AREA
007800                                      PIC X(108).
007900 
008000         01  W-VOTED-NAME-TABLE.
008100             05  W-VOTED-NAME OCCURS 100 TIMES
008200                                      PIC X(032).
008300             05  FILLER                  PIC X(001).
008400 
008500         01  W-VOTED-NAME-TABLE-VIEW REDEFINES W-VOTED-NAME-TABLE
008600                                      PIC X(3201).
008700 
008800         01  W-VOTED-NAME-COUNT          PIC 9(03) COMP.
008900         01  W-NAME-SUBSCRIPT            PIC 9(03) COMP.
009000 
009100         01  W-ANSWER-SWITCH-PAIR.
009200             05  W-VOTED-SWITCH-COPY     PIC X(01).
009300             05  W-ACCESS-SWITCH-COPY    PIC X(01).
009400             05  FILLER                  PIC X(01).
009500 
009600         01  W-ANSWER-SWITCH-BYTES REDEFINES W-ANSWER-SWITCH-PAIR
009700                                      PIC X(03).
009800 
009900         77  DUMMY                       PIC X(01).
010000 
010100     LINKAGE SECTION.
010200 
010300         COPY "LKTRANS.CBL".
010400*----------------------------------------------------------------
010500     PROCEDURE DIVISION USING LK-TRANS-AREA.
010600 
010700     MAIN-CONTROL.
010800 
010900         MOVE "N"    TO W-REJECT-SWITCH.
011000         MOVE "00"   TO LK-RETURN-CODE.
011100         MOVE SPACES TO LK-MESSAGE-TEXT.
011200         MOVE ZERO   TO LK-REPORT-LINE-COUNT.
011300 
011400         OPEN I-O POLLS-FILE
011500                  POLLVOTERS-FILE
011600                  VOTES-FILE.
011700 
011800         PERFORM CHECK-POLL-EXISTS.
011900 
012000         IF NOT REQUEST-REJECTED
012100            IF LK-TRANS-HAS-VOTED
012200               PERFORM ANSWER-HAS-VOTED
012300            ELSE
012400               PERFORM CHECK-REQUESTER-HAS-ACCESS
012500               IF NOT REQUEST-REJECTED
012600                  PERFORM BUILD-VOTER-LISTING.
012700 
012800         CLOSE POLLS-FILE
012900               POLLVOTERS-FILE
013000               VOTES-FILE.
013100 
013200         EXIT PROGRAM.
013300*----------------------------------------------------------------
013400     CHECK-POLL-EXISTS.
013500 
013600         MOVE LK-POLL-ID TO POLL-ID.
013700         MOVE "Y" TO W-FOUND-POLL-RECORD.
013800         PERFORM LOOK-FOR-POLL-RECORD.
013900 
014000         IF NOT FOUND-POLL-RECORD
014100            MOVE "Y" TO W-REJECT-SWITCH
014200            MOVE "99" TO LK-RETURN-CODE
014300            MOVE "POLL " TO W-MESSAGE-LEAD
014400            MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
014500            MOVE " DOES NOT EXIST" TO W-MESSAGE-TAIL
014600            MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT.
014700*----------------------------------------------------------------
014800     ANSWER-HAS-VOTED.
014900 
015000         MOVE LK-POLL-ID  TO VTR-POLL-ID.
015100         MOVE LK-USERNAME TO VTR-USERNAME.
015200         MOVE "Y" TO W-FOUND-VOTER-RECORD.
015300         PERFORM LOOK-FOR-VOTER-RECORD.
015400 
015500         IF NOT FOUND-VOTER-RECORD
015600            MOVE "Y" TO W-REJECT-SWITCH
015700            MOVE "99" TO LK-RETURN-CODE
015800            MOVE "POLL " TO W-MESSAGE-LEAD
015900            MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
016000            MOVE "  *** YOU'RE NOT A VOTER OF THIS POLL ***"
016100                 TO W-MESSAGE-TAIL
016200            MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT
016300         ELSE
016400            MOVE VTR-ID TO VOTE-VOTER-ID
016500            MOVE LK-POLL-ID TO VOTE-POLL-ID
016600            MOVE ZERO TO VOTE-RANKING
016700            MOVE "N" TO W-VOTED-SWITCH
016800            READ VOTES-FILE RECORD
016900                INVALID KEY
017000                   CONTINUE
017100                NOT INVALID KEY
017200                   MOVE "Y" TO W-VOTED-SWITCH
017300            MOVE W-VOTED-SWITCH TO W-VOTED-SWITCH-COPY
017400            MOVE W-HAS-ACCESS-SWITCH TO W-ACCESS-SWITCH-COPY
017500            DISPLAY "HV TRACE - VOTED/ACCESS FLAGS: "
017600                    W-ANSWER-SWITCH-BYTES
017700            IF VOTER-HAS-VOTED
017800               MOVE "YOU'VE VOTED ALREADY" TO LK-MESSAGE-TEXT
017900            ELSE
018000               MOVE "YOU HAVEN'T VOTED" TO LK-MESSAGE-TEXT.
018100*----------------------------------------------------------------
018200     CHECK-REQUESTER-HAS-ACCESS.
018300 
018400         MOVE "N" TO W-HAS-ACCESS-SWITCH.
018500 
018600         IF POLL-CREATOR EQUAL LK-USERNAME
018700            MOVE "Y" TO W-HAS-ACCESS-SWITCH
018800         ELSE
018900            MOVE LK-POLL-ID  TO VTR-POLL-ID
019000            MOVE LK-USERNAME TO VTR-USERNAME
019100            MOVE "Y" TO W-FOUND-VOTER-RECORD
019200            PERFORM LOOK-FOR-VOTER-RECORD
019300            IF FOUND-VOTER-RECORD
019400               MOVE "Y" TO W-HAS-ACCESS-SWITCH.
019500 
019600         IF NOT REQUESTER-HAS-ACCESS
019700            MOVE "Y" TO W-REJECT-SWITCH
019800            MOVE "99" TO LK-RETURN-CODE
019900            MOVE "YOU HAVE NO ACCESS TO POLL " TO W-MESSAGE-LEAD
020000            MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
020100            MOVE SPACES TO W-MESSAGE-TAIL
020200            MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT.
020300*----------------------------------------------------------------
020400*    FIRST PASS COLLECTS THE VOTED USERNAMES (ONE VOTES-FILE ROW
020500*    PER VOTER AT RANKING ZERO); SECOND PASS BROWSES THE ENROLLED
020600*    VOTERS AND SPLITS THEM INTO THE TWO PRINTED COLUMNS.
020700*----------------------------------------------------------------
020800     BUILD-VOTER-LISTING.
020900 
021000         PERFORM COLLECT-VOTED-USERNAMES.
021100 
021200         MOVE 1 TO LK-REPORT-LINE-COUNT.
021300         MOVE "VOTED:" TO LK-REPORT-LINE(1).
021400 
021500         MOVE LK-POLL-ID TO VTR-POLL-ID.
021600         MOVE LOW-VALUES TO VTR-USERNAME.
021700         MOVE "N" TO W-BROWSE-SWITCH.
021800 
021900         START POLLVOTERS-FILE KEY IS NOT LESS THAN VTR-SRCH-KEY
022000             INVALID KEY
022100                MOVE "Y" TO W-BROWSE-SWITCH.
022200 
022300         PERFORM LIST-ONE-ENROLLED-VOTER
022400                 UNTIL NO-MORE-BROWSE-ROWS.
022500 
022600         ADD 1 TO LK-REPORT-LINE-COUNT.
022700         MOVE "NOT VOTED:" TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).
022800 
022900         MOVE LK-POLL-ID TO VTR-POLL-ID.
023000         MOVE LOW-VALUES TO VTR-USERNAME.
023100         MOVE "N" TO W-BROWSE-SWITCH.
023200 
023300         START POLLVOTERS-FILE KEY IS NOT LESS THAN VTR-SRCH-KEY
023400             INVALID KEY
023500                MOVE "Y" TO W-BROWSE-SWITCH.
023600 
023700         PERFORM LIST-ONE-UNVOTED-VOTER
023800                 UNTIL NO-MORE-BROWSE-ROWS.
023900 
024000         MOVE "VOTER LISTING COMPLETE" TO LK-MESSAGE-TEXT.
024100*----------------------------------------------------------------
024200     COLLECT-VOTED-USERNAMES.
024300 
024400         MOVE ZERO TO W-VOTED-NAME-COUNT.
024500         MOVE LK-POLL-ID TO VOTE-POLL-ID.
024600         MOVE ZERO TO VOTE-VOTER-ID.
024700         MOVE ZERO TO VOTE-RANKING.
024800         MOVE "N" TO W-BROWSE-SWITCH.
024900 
025000         START VOTES-FILE KEY IS NOT LESS THAN VOTE-KEY
025100             INVALID KEY
025200                MOVE "Y" TO W-BROWSE-SWITCH.
025300 
025400         PERFORM COLLECT-ONE-VOTED-ROW
025500                 UNTIL NO-MORE-BROWSE-ROWS.
025600*----------------------------------------------------------------
025700     COLLECT-ONE-VOTED-ROW.
025800 
025900         READ VOTES-FILE NEXT RECORD
026000             AT END
026100                MOVE "Y" TO W-BROWSE-SWITCH.
026200 
026300         IF NOT NO-MORE-BROWSE-ROWS
026400            IF VOTE-POLL-ID NOT = LK-POLL-ID
026500               MOVE "Y" TO W-BROWSE-SWITCH
026600            ELSE
026700               IF VOTE-RANKING = 0
026800                  AND W-VOTED-NAME-COUNT < 100
026900                  MOVE VOTE-VOTER-ID TO VTR-ID
027000                  PERFORM LOOK-UP-VOTER-BY-ID
027100                  ADD 1 TO W-VOTED-NAME-COUNT
027200                  MOVE VTR-USERNAME
027300                       TO W-VOTED-NAME(W-VOTED-NAME-COUNT).
027400*----------------------------------------------------------------
027500     LOOK-UP-VOTER-BY-ID.
027600 
027700         READ POLLVOTERS-FILE RECORD
027800             INVALID KEY
027900                MOVE SPACES TO VTR-USERNAME.
028000*----------------------------------------------------------------
028100     LIST-ONE-ENROLLED-VOTER.
028200 
028300         READ POLLVOTERS-FILE NEXT RECORD
028400             AT END
028500                MOVE "Y" TO W-BROWSE-SWITCH.
028600 
028700         IF NOT NO-MORE-BROWSE-ROWS
028800            IF VTR-POLL-ID NOT = LK-POLL-ID
028900               MOVE "Y" TO W-BROWSE-SWITCH
029000            ELSE
029100               PERFORM SEARCH-VOTED-NAME-TABLE
029200               IF W-NAME-SUBSCRIPT <= W-VOTED-NAME-COUNT
029300                  AND LK-REPORT-LINE-COUNT < 40
029400                  ADD 1 TO LK-REPORT-LINE-COUNT
029500                  MOVE VTR-USERNAME
029600                       TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).
029700*----------------------------------------------------------------
029800     LIST-ONE-UNVOTED-VOTER.
029900 
030000         READ POLLVOTERS-FILE NEXT RECORD
030100             AT END
030200                MOVE "Y" TO W-BROWSE-SWITCH.
030300 
030400         IF NOT NO-MORE-BROWSE-ROWS
030500            IF VTR-POLL-ID NOT = LK-POLL-ID
030600               MOVE "Y" TO W-BROWSE-SWITCH
030700            ELSE
030800               PERFORM SEARCH-VOTED-NAME-TABLE
030900               IF W-NAME-SUBSCRIPT > W-VOTED-NAME-COUNT
031000                  AND LK-REPORT-LINE-COUNT < 40
031100                  ADD 1 TO LK-REPORT-LINE-COUNT
031200                  MOVE VTR-USERNAME
031300                       TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).
031400*----------------------------------------------------------------
031500     SEARCH-VOTED-NAME-TABLE.
031600 
031700         MOVE 1 TO W-NAME-SUBSCRIPT.
031800         PERFORM TEST-ONE-VOTED-NAME
031900                 VARYING W-NAME-SUBSCRIPT FROM 1 BY 1
032000                 UNTIL W-NAME-SUBSCRIPT > W-VOTED-NAME-COUNT
032100                    OR W-VOTED-NAME(W-NAME-SUBSCRIPT) = VTR-USERNAME.
032200*----------------------------------------------------------------
032300     TEST-ONE-VOTED-NAME.
032400 
032500         CONTINUE.
032600*----------------------------------------------------------------
032700     COPY "PL-LOOK-FOR-POLL-RECORD.CBL".
032800     COPY "PL-LOOK-FOR-VOTER-RECORD.CBL".
032900*----------------------------------------------------------------
