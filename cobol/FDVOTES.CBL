000100*----------------------------------------------------------------
000200*    FDVOTES.CBL  -  FD AND RECORD LAYOUT FOR THE VOTES MASTER
000300*    RECORD LENGTH IS 21, ONE ROW PER (VOTER, RANKING POSITION).
000400*    NOTE - VOTE-RANKING IS GROUPED INTO VOTE-KEY AHEAD OF
000500*    VOTE-OPTION-ID/VOTE-SPECIAL SO THE FILE CAN CARRY A SINGLE
000600*    CONTIGUOUS RECORD KEY; EVERY FIELD KEEPS ITS SPEC'D PICTURE,
000700*    AND ALL OF THEM TOGETHER FILL THE RECORD WITH NO ROOM LEFT
000800*    FOR A FILLER SLOT.
000900*----------------------------------------------------------------
001000     FD  VOTES-FILE
001100         LABEL RECORDS ARE STANDARD.
001200     01  VOTE-RECORD.
001300         05  VOTE-KEY.
001400             10  VOTE-POLL-ID         PIC 9(06).
001500             10  VOTE-VOTER-ID        PIC 9(06).
001600             10  VOTE-RANKING         PIC 9(02).
001700         05  VOTE-OPTION-ID           PIC 9(06).
001800         05  VOTE-SPECIAL             PIC S9(01).
001900             88  VOTE-IS-ABSTAIN              VALUE -1.
002000             88  VOTE-IS-WITHDRAW             VALUE -2.
002100             88  VOTE-IS-AN-OPTION            VALUE 0.
