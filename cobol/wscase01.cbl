000100*----------------------------------------------------------------
000200*    wscase01.cbl  -  SHARED WORKING-STORAGE FOR USERNAME
000300*    NORMALIZING (LEADING "@" STRIP, UPPER-CASE FOLD FOR
000400*    ENROLLMENT MATCHING).  COPIED INTO WORKING-STORAGE.
000500*----------------------------------------------------------------
000600     01  WS-CASE-CONVERSION.
000700         05  WS-LOWER-CASE-ALPHABET   PIC X(26)
000800                                      VALUE "abcdefghijklmnopqrstuvwxyz".
000900         05  WS-UPPER-CASE-ALPHABET   PIC X(26)
001000                                      VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001100         05  FILLER                   PIC X(01).
001200 
001300     01  WS-USERNAME-WORK-AREA.
001400         05  WS-USERNAME-FOLDED       PIC X(32).
001500         05  WS-USERNAME-LENGTH       PIC 9(02) COMP.
001600         05  FILLER                   PIC X(01).
