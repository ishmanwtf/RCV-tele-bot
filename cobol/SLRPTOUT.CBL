000100*----------------------------------------------------------------
000200*    SLRPTOUT.CBL  -  FILE-CONTROL ENTRY FOR THE PRINTED-RESULTS
000300*    AND LISTINGS FILE.
000400*----------------------------------------------------------------
000500     SELECT REPORT-OUT ASSIGN TO "REPORT-OUT"
000600            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS IS FS-RPTOUT.
