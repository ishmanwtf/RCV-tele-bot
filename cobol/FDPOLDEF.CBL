000100*----------------------------------------------------------------
000200*    FDPOLDEF.CBL  -  FD AND RECORD LAYOUT FOR POLL-DEFINITION-IN
000300*----------------------------------------------------------------
000400     FD  POLL-DEFINITION-IN
000500         LABEL RECORDS ARE OMITTED.
000600     01  POLL-DEFINITION-LINE         PIC X(120).
