000100     IDENTIFICATION DIVISION.
000200     PROGRAM-ID. POLL-DETAIL-REPORT.
000300     AUTHOR. R T HALVORSEN.
000400     INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
000500     DATE-WRITTEN. 02/13/1994.
000600     DATE-COMPILED.
000700     SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
000800*----------------------------------------------------------------
000900*    POLL-DETAIL-REPORT - THE PD TRANSACTION.  SHOWS A POLL'S ID,
001000*    QUESTION, NUMBERED OPTION LIST AND ENROLLED VOTER COUNT.
001100*    LINES ARE BUILT ONE AT A TIME INTO THE SHARED LINE TABLE FOR
001200*    THE DRIVER TO PRINT, SINCE ONLY THE DRIVER HOLDS REPORT-OUT
001300*    OPEN.
001400*----------------------------------------------------------------
001500*    CHANGE LOG
001600*    DATE       BY    REQUEST#     DESCRIPTION
001700*----------------------------------------------------------------
001800*    02/13/94   RTH   ELEC-0002    ORIGINAL PROGRAM WRITTEN.
001900*    09/19/94   RTH   ELEC-0014    ACCESS RULE ADDED - CREATOR OR
002000*                                  ENROLLED VOTER ONLY.
002100*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
002200*                                  CARRIES NO DATE FIELDS, NOTHING
002300*                                  TO REMEDIATE.  SIGNED OFF.
002400*----------------------------------------------------------------
002500     ENVIRONMENT DIVISION.
002600     CONFIGURATION SECTION.
002700     SPECIAL-NAMES.
002800         C01 IS TOP-OF-FORM.
002900 
003000     INPUT-OUTPUT SECTION.
003100     FILE-CONTROL.
003200 
003300         COPY "SLPOLLS.CBL".
003400         COPY "SLOPTS.CBL".
003500         COPY "SLVOTERS.CBL".
003600 
003700     DATA DIVISION.
003800     FILE SECTION.
003900 
004000         COPY "FDPOLLS.CBL".
004100         COPY "FDOPTS.CBL".
004200         COPY "FDVOTERS.CBL".
004300 
004400     WORKING-STORAGE SECTION.
004500 
004600         01  FS-POLLS                    PIC X(02) VALUE SPACES.
004700         01  FS-OPTS                     PIC X(02) VALUE SPACES.
004800         01  FS-VOTERS                   PIC X(02) VALUE SPACES.
004900 
005000         01  W-REJECT-SWITCH             PIC X(01) VALUE "N".
005100             88  REQUEST-REJECTED               VALUE "Y".
005200 
005300         01  W-FOUND-POLL-RECORD         PIC X(01) VALUE "N".
005400             88  FOUND-POLL-RECORD               VALUE "Y".
005500 
005600         01  W-FOUND-VOTER-RECORD        PIC X(01) VALUE "N".
005700             88  FOUND-VOTER-RECORD              VALUE "Y".
005800 
005900         01  W-HAS-ACCESS-SWITCH         PIC X(01) VALUE "N".
006000             88  REQUESTER-HAS-ACCESS             VALUE "Y".
006100 
006200         01  W-BROWSE-SWITCH             PIC X(01) VALUE "N".
006300             88  NO-MORE-BROWSE-ROWS             VALUE "Y".
006400 
006500         01  W-VOTER-COUNT               PIC 9(05) COMP-3 VALUE ZERO.
006600 
006700         01  W-DETAIL-LINE.
006800             05  W-DL-NUMBER             PIC Z9.
006900             05  FILLER                  PIC X(02) VALUE ". ".
007000             05  W-DL-TEXT               PIC X(100).
007100             05  FILLER                  PIC X(56).
007200 
007300         01  W-DETAIL-LINE-VIEW REDEFINES W-DETAIL-LINE PIC X(160).
007400 
007500         01  W-QUESTION-LINE.
007600             05  FILLER                  PIC X(10) VALUE "QUESTION: ".
007700             05  W-QL-TEXT               PIC X(100).
007800 
007900         01  W-QUESTION-LINE-VIEW REDEFINES W-QUESTION-LINE
008000                                      PIC X(110).
008100 
008200         01  W-COUNT-LINE.
008300             05  FILLER                  PIC X(20)
008400                                 VALUE "ENROLLED VOTERS: ".
008500             05  W-CL-COUNT              PIC ZZZZ9.
008600             05  FILLER                  PIC X(50).
008700 
008800         01  W-COUNT-LINE-VIEW REDEFINES W-COUNT-LINE PIC X(75).
008900 
009000         01  W-MESSAGE-BUILD-AREA.
009100             05  W-MESSAGE-LEAD          PIC X(20).
009200             05  W-MESSAGE-NUMBER        PIC ZZZZZ9.
009300             05  W-MESSAGE-TAIL          PIC X(80).
009400             05  FILLER                  PIC X(001).
009500 
009600         01  W-MESSAGE-BUILD-BYTES REDEFINES W-MESSAGE-BUILD-AREA
009700                                      PIC X(108).
009800 
009900         77  DUMMY                       PIC X(01).
010000 
010100     LINKAGE SECTION.
010200 
010300         COPY "LKTRANS.CBL".
010400*----------------------------------------------------------------
010500     PROCEDURE DIVISION USING LK-TRANS-AREA.
010600 
010700     MAIN-CONTROL.
010800 
010900         MOVE "N"    TO W-REJECT-SWITCH.
011000         MOVE "00"   TO LK-RETURN-CODE.
011100         MOVE SPACES TO LK-MESSAGE-TEXT.
011200         MOVE ZERO   TO LK-REPORT-LINE-COUNT.
011300 
011400         OPEN I-O POLLS-FILE
011500                  OPTIONS-FILE
011600                  POLLVOTERS-FILE.
011700 
011800         PERFORM CHECK-POLL-EXISTS.
011900 
012000         IF NOT REQUEST-REJECTED
012100            PERFORM CHECK-REQUESTER-HAS-ACCESS.
012200 
012300         IF NOT REQUEST-REJECTED
012400            PERFORM ASSEMBLE-POLL-DETAIL.
012500 
012600         CLOSE POLLS-FILE
012700               OPTIONS-FILE
012800               POLLVOTERS-FILE.
012900 
013000         EXIT PROGRAM.
013100*----------------------------------------------------------------
013200     CHECK-POLL-EXISTS.
013300 
013400         MOVE LK-POLL-ID TO POLL-ID.
013500         MOVE "Y" TO W-FOUND-POLL-RECORD.
013600         PERFORM LOOK-FOR-POLL-RECORD.
013700 
013800         IF NOT FOUND-POLL-RECORD
013900            MOVE "Y" TO W-REJECT-SWITCH
014000            MOVE "99" TO LK-RETURN-CODE
014100            MOVE "POLL " TO W-MESSAGE-LEAD
014200            MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
014300            MOVE " DOES NOT EXIST" TO W-MESSAGE-TAIL
014400            MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT.
014500*----------------------------------------------------------------
014600     CHECK-REQUESTER-HAS-ACCESS.
014700 
014800         MOVE "N" TO W-HAS-ACCESS-SWITCH.
014900 
015000         IF POLL-CREATOR EQUAL LK-USERNAME
015100            MOVE "Y" TO W-HAS-ACCESS-SWITCH
015200         ELSE
015300            MOVE LK-POLL-ID  TO VTR-POLL-ID
015400            MOVE LK-USERNAME TO VTR-USERNAME
015500            MOVE "Y" TO W-FOUND-VOTER-RECORD
015600            PERFORM LOOK-FOR-VOTER-RECORD
015700            IF FOUND-VOTER-RECORD
015800               MOVE "Y" TO W-HAS-ACCESS-SWITCH.
015900 
016000         IF NOT REQUESTER-HAS-ACCESS
016100            MOVE "Y" TO W-REJECT-SWITCH
016200            MOVE "99" TO LK-RETURN-CODE
016300            MOVE "YOU HAVE NO ACCESS TO POLL " TO W-MESSAGE-LEAD
016400            MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
016500            MOVE SPACES TO W-MESSAGE-TAIL
016600            MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT.
016700*----------------------------------------------------------------
016800     ASSEMBLE-POLL-DETAIL.
016900 
017000         MOVE 1 TO LK-REPORT-LINE-COUNT.
017100         MOVE "POLL " TO W-MESSAGE-LEAD.
017200         MOVE LK-POLL-ID TO W-MESSAGE-NUMBER.
017300         MOVE SPACES TO W-MESSAGE-TAIL.
017400         MOVE W-MESSAGE-BUILD-BYTES TO LK-REPORT-LINE(1).
017500 
017600         MOVE SPACES TO W-QUESTION-LINE.
017700         MOVE POLL-DESC TO W-QL-TEXT.
017800         ADD 1 TO LK-REPORT-LINE-COUNT.
017900         MOVE W-QUESTION-LINE-VIEW(1:80)
018000              TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).
018100 
018200         PERFORM PRINT-OPTION-LINES.
018300         PERFORM COUNT-ENROLLED-VOTERS.
018400 
018500         MOVE SPACES TO W-COUNT-LINE.
018600         MOVE W-VOTER-COUNT TO W-CL-COUNT.
018700         ADD 1 TO LK-REPORT-LINE-COUNT.
018800         MOVE W-COUNT-LINE-VIEW(1:75)
018900              TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).
019000 
019100         MOVE "POLL DETAIL COMPLETE" TO LK-MESSAGE-TEXT.
019200*----------------------------------------------------------------
019300     PRINT-OPTION-LINES.
019400 
019500         MOVE LK-POLL-ID TO OPT-POLL-ID.
019600         MOVE ZERO TO OPT-NUMBER.
019700         MOVE "N" TO W-BROWSE-SWITCH.
019800 
019900         START OPTIONS-FILE KEY IS NOT LESS THAN OPT-SRCH-KEY
020000             INVALID KEY
020100                MOVE "Y" TO W-BROWSE-SWITCH.
020200 
020300         PERFORM PRINT-ONE-OPTION-LINE
020400                 UNTIL NO-MORE-BROWSE-ROWS.
020500*----------------------------------------------------------------
020600     PRINT-ONE-OPTION-LINE.
020700 
020800         READ OPTIONS-FILE NEXT RECORD
020900             AT END
021000                MOVE "Y" TO W-BROWSE-SWITCH.
021100 
021200         IF NOT NO-MORE-BROWSE-ROWS
021300            IF OPT-POLL-ID NOT = LK-POLL-ID
021400               MOVE "Y" TO W-BROWSE-SWITCH
021500            ELSE
021600               IF LK-REPORT-LINE-COUNT < 40
021700                  MOVE SPACES TO W-DETAIL-LINE
021800                  MOVE OPT-NUMBER TO W-DL-NUMBER
021900                  MOVE OPT-NAME TO W-DL-TEXT
022000                  ADD 1 TO LK-REPORT-LINE-COUNT
022100                  MOVE W-DETAIL-LINE-VIEW(1:80)
022200                       TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).
022300*----------------------------------------------------------------
022400     COUNT-ENROLLED-VOTERS.
022500 
022600         MOVE ZERO TO W-VOTER-COUNT.
022700         MOVE LK-POLL-ID TO VTR-POLL-ID.
022800         MOVE LOW-VALUES TO VTR-USERNAME.
022900         MOVE "N" TO W-BROWSE-SWITCH.
023000 
023100         START POLLVOTERS-FILE KEY IS NOT LESS THAN VTR-SRCH-KEY
023200             INVALID KEY
023300                MOVE "Y" TO W-BROWSE-SWITCH.
023400 
023500         PERFORM COUNT-ONE-VOTER-ROW
023600                 UNTIL NO-MORE-BROWSE-ROWS.
023700*----------------------------------------------------------------
023800     COUNT-ONE-VOTER-ROW.
023900 
024000         READ POLLVOTERS-FILE NEXT RECORD
024100             AT END
024200                MOVE "Y" TO W-BROWSE-SWITCH.
024300 
024400         IF NOT NO-MORE-BROWSE-ROWS
024500            IF VTR-POLL-ID NOT = LK-POLL-ID
024600               MOVE "Y" TO W-BROWSE-SWITCH
024700            ELSE
024800               ADD 1 TO W-VOTER-COUNT.
024900*----------------------------------------------------------------
025000     COPY "PL-LOOK-FOR-POLL-RECORD.CBL".
025100     COPY "PL-LOOK-FOR-VOTER-RECORD.CBL".
025200*----------------------------------------------------------------
