000100*----------------------------------------------------------------
000200*    FDPOLLS.CBL  -  FD AND RECORD LAYOUT FOR THE POLLS MASTER
000300*    RECORD LENGTH IS 139, ALL FIELDS ARE PACKED FULL - NO ROOM
000400*    LEFT FOR A FILLER SLOT ON THIS ONE.
000500*----------------------------------------------------------------
000600     FD  POLLS-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  POLL-RECORD.
000900         05  POLL-ID                  PIC 9(06).
001000         05  POLL-DESC                PIC X(100).
001100         05  POLL-CREATOR             PIC X(032).
001200         05  POLL-CLOSED              PIC X(001).
001300             88  POLL-IS-CLOSED               VALUE "Y".
001400             88  POLL-IS-OPEN                 VALUE "N".
