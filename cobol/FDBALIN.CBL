000100*----------------------------------------------------------------
000200*    FDBALIN.CBL  -  FD AND RECORD LAYOUT FOR THE RAW BALLOT INPUT
000300*    ONE LINE PER SUBMITTED BALLOT, e.g. "3: 1 > 2 > 0"
000400*----------------------------------------------------------------
000500     FD  BALLOTS-IN
000600         LABEL RECORDS ARE OMITTED.
000700     01  BALLOT-INPUT-RECORD.
000800         05  BAL-USERNAME             PIC X(032).
000900         05  BAL-TEXT                 PIC X(120).
001000         05  FILLER                   PIC X(001).
