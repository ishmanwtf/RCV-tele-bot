000100*----------------------------------------------------------------
000200*    SLPOLLS.CBL  -  FILE-CONTROL ENTRY FOR THE POLLS MASTER
000300*    POLLS IS KEYED BY POLL-ID, ONE ROW PER RANKED-CHOICE POLL.
000400*----------------------------------------------------------------
000500     SELECT POLLS-FILE ASSIGN TO "POLLS"
000600            ORGANIZATION IS INDEXED
000700            ACCESS MODE IS DYNAMIC
000800            RECORD KEY IS POLL-ID
000900            FILE STATUS IS FS-POLLS.
