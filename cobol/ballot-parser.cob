000100     IDENTIFICATION DIVISION.
000200     PROGRAM-ID. BALLOT-PARSER.
000300     AUTHOR. B L CHANDRA.
000400     INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
000500     DATE-WRITTEN. 02/20/1994.
000600     DATE-COMPILED.
000700     SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
000800*----------------------------------------------------------------
000900*    BALLOT-PARSER - CRACKS ONE RAW BALLOT CARD INTO A POLL-ID
001000*    AND AN ORDERED LIST OF RANKING VALUES, TOKEN BY TOKEN, LEFT
001100*    TO RIGHT ACROSS THE CARD IMAGE - THE COLON SPLITS THE POLL-ID
001200*    FROM THE RANKING LIST, THE REMAINDER IS TOKENIZED ONE FIELD
001300*    AT A TIME.  DOES NO FILE I/O OF ITS OWN; PURELY A
001400*    WORKING-STORAGE SCANNER CALLED BY voting-batch-engine.
001500*----------------------------------------------------------------
001600*    CHANGE LOG
001700*    DATE       BY    REQUEST#     DESCRIPTION
001800*----------------------------------------------------------------
001900*    02/20/94   BLC   ELEC-0003    ORIGINAL PROGRAM WRITTEN.
002000*    06/14/94   BLC   ELEC-0011    ACCEPTED THE SPACE-SEPARATED
002100*                                  CHOICE FORMAT IN ADDITION TO
002200*                                  THE ">" SEPARATED FORMAT.
002300*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
002400*                                  CARRIES NO DATE FIELDS, NOTHING
002500*                                  TO REMEDIATE.  SIGNED OFF.
002600*----------------------------------------------------------------
002700     ENVIRONMENT DIVISION.
002800     CONFIGURATION SECTION.
002900     SPECIAL-NAMES.
003000         C01 IS TOP-OF-FORM.
003100 
003200     DATA DIVISION.
003300     WORKING-STORAGE SECTION.
003400 
003500         COPY "wscase01.cbl".
003600 
003700         01  W-REJECT-SWITCH             PIC X(01) VALUE "N".
003800             88  REQUEST-REJECTED               VALUE "Y".
003900 
004000         01  W-SCAN-INDEX                PIC 9(03) COMP.
004100         01  W-FIRST-SPACE-POS           PIC 9(03) COMP.
004200 
004300         01  W-POLL-ID-TEXT              PIC X(10).
004400         01  W-POLL-ID-LENGTH            PIC 9(02) COMP.
004500 
004600         01  W-REMAINDER-AREA.
004700             05  W-REMAINDER-TEXT        PIC X(120).
004800             05  FILLER                  PIC X(001).
004900 
005000         01  W-DASH-STYLE-SWITCH         PIC X(01) VALUE "N".
005100             88  ARROW-SEPARATED-STYLE           VALUE "Y".
005200 
005300         01  W-RAW-TOKEN-TABLE.
005400             05  W-RAW-TOKEN OCCURS 20 TIMES
005500                                      PIC X(20).
005600             05  FILLER                  PIC X(001).
005700 
005800         01  W-RAW-TOKEN-TABLE-VIEW REDEFINES W-RAW-TOKEN-TABLE
005900                                      PIC X(401).
006000 
006100         01  W-CHOICE-COUNT              PIC 9(02) COMP.
006200 
006300         01  W-CHOICE-TOKEN-TABLE.
006400             05  W-CHOICE-ENTRY OCCURS 20 TIMES.
006500                 10  W-CHOICE-TOKEN       PIC X(10).
006600                 10  W-CHOICE-LENGTH      PIC 9(02) COMP.
006700                 10  W-CHOICE-VALUE       PIC S9(06) COMP.
006800             05  FILLER                  PIC X(001).
006900 
007000         01  W-TOKEN-TEXT                PIC X(20).
007100         01  W-TOKEN-LENGTH              PIC 9(02) COMP.
007200         01  W-TOKEN-VALUE               PIC S9(06) COMP.
007300         01  W-TOKEN-NUMERIC-SWITCH      PIC X(01).
007400             88  TOKEN-IS-NUMERIC                VALUE "Y".
007500 
007600         01  W-ONE-CHAR                  PIC X(01).
007700         01  W-ONE-DIGIT                 PIC 9(01).
007800 
007900         01  W-OUTER-SUBSCRIPT           PIC 9(02) COMP.
008000         01  W-INNER-SUBSCRIPT           PIC 9(02) COMP.
008100 
008200         01  W-STYLE-SWITCH-PAIR.
008300             05  W-DASH-STYLE-COPY       PIC X(01).
008400             05  W-NUMERIC-SWITCH-COPY   PIC X(01).
008500             05  FILLER                  PIC X(01).
008600 
008700         01  W-STYLE-SWITCH-BYTES REDEFINES W-STYLE-SWITCH-PAIR
008800                                      PIC X(03).
008900 
009000         01  W-PARSE-TRACE-VIEW.
009100             05  W-TRACE-POLL-LEN-DIGITS PIC 9(02).
009200             05  W-TRACE-CHOICE-CNT-DIGITS
009300                                      PIC 9(02).
009400             05  FILLER                  PIC X(01).
009500 
009600         01  W-PARSE-TRACE-BYTES REDEFINES W-PARSE-TRACE-VIEW
009700                                      PIC X(05).
009800 
009900         77  DUMMY                       PIC X(01).
010000 
010100     LINKAGE SECTION.
010200 
010300         COPY "LKTRANS.CBL".
010400*----------------------------------------------------------------
010500     PROCEDURE DIVISION USING LK-TRANS-AREA.
010600 
010700     MAIN-CONTROL.
010800 
010900         MOVE "N" TO W-REJECT-SWITCH.
011000         MOVE "00" TO LK-RETURN-CODE.
011100         MOVE SPACES TO LK-MESSAGE-TEXT.
011200         MOVE ZERO TO LK-RANKING-COUNT.
011300 
011400         PERFORM FIND-FIRST-SPACE.
011500 
011600         IF W-FIRST-SPACE-POS = 0
011700            MOVE "Y" TO W-REJECT-SWITCH
011800            MOVE "99" TO LK-RETURN-CODE
011900            MOVE "*** NO POLL ID SPECIFIED ***" TO LK-MESSAGE-TEXT
012000         ELSE
012100            PERFORM SPLIT-POLL-ID-AND-REMAINDER.
012200 
012300         IF NOT REQUEST-REJECTED
012400            PERFORM CONVERT-POLL-ID-TO-NUMBER.
012500 
012600         IF NOT REQUEST-REJECTED
012700            PERFORM SPLIT-REMAINDER-INTO-TOKENS
012800            MOVE W-DASH-STYLE-SWITCH TO W-DASH-STYLE-COPY
012900            MOVE W-TOKEN-NUMERIC-SWITCH TO W-NUMERIC-SWITCH-COPY
013000            DISPLAY "BP TRACE - STYLE/NUMERIC SWITCHES: "
013100                    W-STYLE-SWITCH-BYTES
013200            PERFORM MAP-EACH-TOKEN-TO-A-RANKING.
013300 
013400         IF NOT REQUEST-REJECTED
013500            PERFORM CHECK-RANKINGS-UNIQUE.
013600 
013700         IF NOT REQUEST-REJECTED
013800            PERFORM CHECK-RANKINGS-POSITIVE-EXCEPT-LAST.
013900 
014000         IF NOT REQUEST-REJECTED
014100            MOVE W-POLL-ID-LENGTH TO W-TRACE-POLL-LEN-DIGITS
014200            MOVE W-CHOICE-COUNT TO W-TRACE-CHOICE-CNT-DIGITS
014300            DISPLAY "BP TRACE - POLL ID LEN/CHOICE COUNT: "
014400                    W-PARSE-TRACE-BYTES
014500            MOVE W-CHOICE-COUNT TO LK-RANKING-COUNT
014600            PERFORM COPY-RANKINGS-TO-LINKAGE
014700                    VARYING W-OUTER-SUBSCRIPT FROM 1 BY 1
014800                    UNTIL W-OUTER-SUBSCRIPT > W-CHOICE-COUNT.
014900 
015000         EXIT PROGRAM.
015100*----------------------------------------------------------------
015200     FIND-FIRST-SPACE.
015300 
015400         MOVE ZERO TO W-FIRST-SPACE-POS.
015500         MOVE 1 TO W-SCAN-INDEX.
015600         PERFORM SCAN-ONE-POSITION-FOR-SPACE
015700                 VARYING W-SCAN-INDEX FROM 1 BY 1
015800                 UNTIL W-SCAN-INDEX > 120
015900                    OR W-FIRST-SPACE-POS NOT = 0.
016000*----------------------------------------------------------------
016100     SCAN-ONE-POSITION-FOR-SPACE.
016200 
016300         IF W-FIRST-SPACE-POS = 0
016400            IF LK-BALLOT-TEXT(W-SCAN-INDEX:1) = SPACE
016500               MOVE W-SCAN-INDEX TO W-FIRST-SPACE-POS.
016600*----------------------------------------------------------------
016700     SPLIT-POLL-ID-AND-REMAINDER.
016800 
016900         MOVE SPACES TO W-POLL-ID-TEXT.
017000         MOVE (W-FIRST-SPACE-POS - 1) TO W-POLL-ID-LENGTH.
017100 
017200         IF W-POLL-ID-LENGTH > 10
017300            MOVE 10 TO W-POLL-ID-LENGTH.
017400 
017500         MOVE LK-BALLOT-TEXT(1:W-POLL-ID-LENGTH) TO W-POLL-ID-TEXT.
017600 
017700         IF W-POLL-ID-TEXT(W-POLL-ID-LENGTH:1) = ":"
017800            SUBTRACT 1 FROM W-POLL-ID-LENGTH.
017900 
018000         MOVE SPACES TO W-REMAINDER-TEXT.
018100         MOVE LK-BALLOT-TEXT(W-FIRST-SPACE-POS + 1:
018200                             120 - W-FIRST-SPACE-POS)
018300              TO W-REMAINDER-TEXT.
018400*----------------------------------------------------------------
018500     CONVERT-POLL-ID-TO-NUMBER.
018600 
018700         MOVE W-POLL-ID-TEXT TO W-TOKEN-TEXT.
018800         MOVE W-POLL-ID-LENGTH TO W-TOKEN-LENGTH.
018900         PERFORM CONVERT-TOKEN-TO-NUMBER.
019000 
019100         IF NOT TOKEN-IS-NUMERIC
019200            MOVE "Y" TO W-REJECT-SWITCH
019300            MOVE "99" TO LK-RETURN-CODE
019400            MOVE "*** INPUT FORMAT IS INVALID ***" TO LK-MESSAGE-TEXT
019500         ELSE
019600            MOVE W-TOKEN-VALUE TO LK-POLL-ID.
019700*----------------------------------------------------------------
019800*    DIGIT-AT-A-TIME CONVERSION - EACH CHARACTER IS PROVED
019900*    NUMERIC ONE BYTE AT A TIME BEFORE IT IS ADDED IN, SO A
020000*    ONE-BYTE ALPHANUMERIC-TO-NUMERIC MOVE IS SAFE HERE.
020100*----------------------------------------------------------------
020200     CONVERT-TOKEN-TO-NUMBER.
020300 
020400         MOVE ZERO TO W-TOKEN-VALUE.
020500         MOVE "Y"  TO W-TOKEN-NUMERIC-SWITCH.
020600 
020700         IF W-TOKEN-LENGTH = 0
020800            MOVE "N" TO W-TOKEN-NUMERIC-SWITCH
020900         ELSE
021000            PERFORM ACCUMULATE-ONE-DIGIT
021100                    VARYING W-SCAN-INDEX FROM 1 BY 1
021200                    UNTIL W-SCAN-INDEX > W-TOKEN-LENGTH.
021300*----------------------------------------------------------------
021400     ACCUMULATE-ONE-DIGIT.
021500 
021600         MOVE W-TOKEN-TEXT(W-SCAN-INDEX:1) TO W-ONE-CHAR.
021700 
021800         IF W-ONE-CHAR NOT NUMERIC
021900            MOVE "N" TO W-TOKEN-NUMERIC-SWITCH
022000         ELSE
022100            MOVE W-ONE-CHAR TO W-ONE-DIGIT
022200            COMPUTE W-TOKEN-VALUE = W-TOKEN-VALUE * 10 + W-ONE-DIGIT.
022300*----------------------------------------------------------------
022400*    RULE 2: IF THE REMAINDER CONTAINS A ">" THE CHOICES ARE
022500*    ARROW-SEPARATED, OTHERWISE THEY ARE SPACE-SEPARATED.
022600*----------------------------------------------------------------
022700     SPLIT-REMAINDER-INTO-TOKENS.
022800 
022900         MOVE "N" TO W-DASH-STYLE-SWITCH.
023000         MOVE 1 TO W-SCAN-INDEX.
023100         PERFORM LOOK-FOR-ARROW-CHARACTER
023200                 VARYING W-SCAN-INDEX FROM 1 BY 1
023300                 UNTIL W-SCAN-INDEX > 120
023400                    OR ARROW-SEPARATED-STYLE.
023500 
023600         MOVE SPACES TO W-RAW-TOKEN-TABLE-VIEW.
023700         MOVE ZERO   TO W-CHOICE-COUNT.
023800 
023900         IF ARROW-SEPARATED-STYLE
024000            UNSTRING W-REMAINDER-TEXT DELIMITED BY ">"
024100                INTO W-RAW-TOKEN(01)  W-RAW-TOKEN(02)
024200                     W-RAW-TOKEN(03)  W-RAW-TOKEN(04)
024300                     W-RAW-TOKEN(05)  W-RAW-TOKEN(06)
024400                     W-RAW-TOKEN(07)  W-RAW-TOKEN(08)
024500                     W-RAW-TOKEN(09)  W-RAW-TOKEN(10)
024600                     W-RAW-TOKEN(11)  W-RAW-TOKEN(12)
024700                     W-RAW-TOKEN(13)  W-RAW-TOKEN(14)
024800                     W-RAW-TOKEN(15)  W-RAW-TOKEN(16)
024900                     W-RAW-TOKEN(17)  W-RAW-TOKEN(18)
025000                     W-RAW-TOKEN(19)  W-RAW-TOKEN(20)
025100                TALLYING IN W-CHOICE-COUNT
025200         ELSE
025300            UNSTRING W-REMAINDER-TEXT DELIMITED BY ALL SPACE
025400                INTO W-RAW-TOKEN(01)  W-RAW-TOKEN(02)
025500                     W-RAW-TOKEN(03)  W-RAW-TOKEN(04)
025600                     W-RAW-TOKEN(05)  W-RAW-TOKEN(06)
025700                     W-RAW-TOKEN(07)  W-RAW-TOKEN(08)
025800                     W-RAW-TOKEN(09)  W-RAW-TOKEN(10)
025900                     W-RAW-TOKEN(11)  W-RAW-TOKEN(12)
026000                     W-RAW-TOKEN(13)  W-RAW-TOKEN(14)
026100                     W-RAW-TOKEN(15)  W-RAW-TOKEN(16)
026200                     W-RAW-TOKEN(17)  W-RAW-TOKEN(18)
026300                     W-RAW-TOKEN(19)  W-RAW-TOKEN(20)
026400                TALLYING IN W-CHOICE-COUNT.
026500*----------------------------------------------------------------
026600     LOOK-FOR-ARROW-CHARACTER.
026700 
026800         IF W-REMAINDER-TEXT(W-SCAN-INDEX:1) = ">"
026900            MOVE "Y" TO W-DASH-STYLE-SWITCH.
027000*----------------------------------------------------------------
027100*    EACH ARROW-SEPARATED TOKEN CARRIES SURROUNDING BLANKS (THE
027200*    SPACE-SEPARATED STYLE DOES NOT) - TRIM BOTH ENDS, THEN MAP.
027300*----------------------------------------------------------------
027400     MAP-EACH-TOKEN-TO-A-RANKING.
027500 
027600         MOVE 1 TO W-OUTER-SUBSCRIPT.
027700         PERFORM TRIM-AND-MAP-ONE-TOKEN
027800                 VARYING W-OUTER-SUBSCRIPT FROM 1 BY 1
027900                 UNTIL W-OUTER-SUBSCRIPT > W-CHOICE-COUNT
028000                    OR REQUEST-REJECTED.
028100*----------------------------------------------------------------
028200     TRIM-AND-MAP-ONE-TOKEN.
028300 
028400         PERFORM TRIM-ONE-RAW-TOKEN.
028500 
028600         IF W-TOKEN-LENGTH = 1 AND W-TOKEN-TEXT(1:1) = "0"
028700            MOVE -1 TO W-CHOICE-VALUE(W-OUTER-SUBSCRIPT)
028800         ELSE
028900            IF W-TOKEN-LENGTH = 3 AND W-TOKEN-TEXT(1:3) = "NIL"
029000               MOVE -2 TO W-CHOICE-VALUE(W-OUTER-SUBSCRIPT)
029100            ELSE
029200               PERFORM CONVERT-TOKEN-TO-NUMBER
029300               IF NOT TOKEN-IS-NUMERIC OR W-TOKEN-VALUE NOT > 0
029400                  MOVE "Y" TO W-REJECT-SWITCH
029500                  MOVE "99" TO LK-RETURN-CODE
029600                  MOVE "*** INPUT FORMAT IS INVALID ***"
029700                       TO LK-MESSAGE-TEXT
029800               ELSE
029900                  MOVE W-TOKEN-VALUE
030000                       TO W-CHOICE-VALUE(W-OUTER-SUBSCRIPT).
030100*----------------------------------------------------------------
030200     TRIM-ONE-RAW-TOKEN.
030300 
030400         MOVE W-RAW-TOKEN(W-OUTER-SUBSCRIPT) TO W-TOKEN-TEXT.
030500         INSPECT W-TOKEN-TEXT
030600                 CONVERTING WS-LOWER-CASE-ALPHABET
030700                         TO WS-UPPER-CASE-ALPHABET.
030800 
030900         MOVE 1 TO W-SCAN-INDEX.
031000         PERFORM FIND-LEADING-NON-SPACE
031100                 VARYING W-SCAN-INDEX FROM 1 BY 1
031200                 UNTIL W-SCAN-INDEX > 20
031300                    OR W-TOKEN-TEXT(W-SCAN-INDEX:1) NOT = SPACE.
031400 
031500         IF W-SCAN-INDEX > 1 AND W-SCAN-INDEX < 21
031600            MOVE W-TOKEN-TEXT(W-SCAN-INDEX:21 - W-SCAN-INDEX)
031700                 TO W-TOKEN-TEXT.
031800 
031900         MOVE ZERO TO W-TOKEN-LENGTH.
032000         INSPECT W-TOKEN-TEXT
032100                 TALLYING W-TOKEN-LENGTH
032200                 FOR CHARACTERS BEFORE INITIAL SPACE.
032300*----------------------------------------------------------------
032400     FIND-LEADING-NON-SPACE.
032500 
032600         CONTINUE.
032700*----------------------------------------------------------------
032800     CHECK-RANKINGS-UNIQUE.
032900 
033000         MOVE 1 TO W-OUTER-SUBSCRIPT.
033100         PERFORM CHECK-ONE-RANKING-AGAINST-REST
033200                 VARYING W-OUTER-SUBSCRIPT FROM 1 BY 1
033300                 UNTIL W-OUTER-SUBSCRIPT >= W-CHOICE-COUNT
033400                    OR REQUEST-REJECTED.
033500*----------------------------------------------------------------
033600     CHECK-ONE-RANKING-AGAINST-REST.
033700 
033800         COMPUTE W-INNER-SUBSCRIPT = W-OUTER-SUBSCRIPT + 1.
033900         PERFORM COMPARE-RANKING-PAIR
034000                 VARYING W-INNER-SUBSCRIPT
034100                 FROM W-OUTER-SUBSCRIPT + 1 BY 1
034200                 UNTIL W-INNER-SUBSCRIPT > W-CHOICE-COUNT
034300                    OR REQUEST-REJECTED.
034400*----------------------------------------------------------------
034500     COMPARE-RANKING-PAIR.
034600 
034700         IF W-CHOICE-VALUE(W-OUTER-SUBSCRIPT) =
034800            W-CHOICE-VALUE(W-INNER-SUBSCRIPT)
034900            MOVE "Y" TO W-REJECT-SWITCH
035000            MOVE "99" TO LK-RETURN-CODE
035100            MOVE "*** VOTE RANKINGS MUST BE UNIQUE ***"
035200                 TO LK-MESSAGE-TEXT.
035300*----------------------------------------------------------------
035400     CHECK-RANKINGS-POSITIVE-EXCEPT-LAST.
035500 
035600         IF W-CHOICE-COUNT > 1
035700            MOVE 1 TO W-OUTER-SUBSCRIPT
035800            PERFORM CHECK-ONE-RANKING-POSITIVE
035900                    VARYING W-OUTER-SUBSCRIPT FROM 1 BY 1
036000                    UNTIL W-OUTER-SUBSCRIPT > W-CHOICE-COUNT - 1
036100                       OR REQUEST-REJECTED.
036200*----------------------------------------------------------------
036300     CHECK-ONE-RANKING-POSITIVE.
036400 
036500         IF W-CHOICE-VALUE(W-OUTER-SUBSCRIPT) < 1
036600            MOVE "Y" TO W-REJECT-SWITCH
036700            MOVE "99" TO LK-RETURN-CODE
036800            MOVE "*** VOTE RANKINGS MUST BE POSITIVE NON-ZERO NUMBERS ***"
036900                 TO LK-MESSAGE-TEXT.
037000*----------------------------------------------------------------
037100     COPY-RANKINGS-TO-LINKAGE.
037200 
037300         MOVE W-CHOICE-VALUE(W-OUTER-SUBSCRIPT)
037400              TO LK-RANKING-ENTRY(W-OUTER-SUBSCRIPT).
037500*----------------------------------------------------------------
