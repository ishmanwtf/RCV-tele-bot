000100*----------------------------------------------------------------
000200*    SLPOLDEF.CBL  -  FILE-CONTROL ENTRY FOR THE POLL-DEFINITION
000300*    CREATION-REQUEST INPUT (CREATOR/VOTERS LINE, QUESTION LINE,
000400*    THEN 2-20 OPTION LINES).
000500*----------------------------------------------------------------
000600     SELECT POLL-DEFINITION-IN ASSIGN TO "POLLDEFS"
000700            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS IS FS-POLDEF.
