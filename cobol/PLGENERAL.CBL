000100*----------------------------------------------------------------
000200*    PLGENERAL.CBL  -  PARAGRAPHS SHARED BY EVERY VOTING BATCH
000300*    PROGRAM.  COPIED INTO THE PROCEDURE DIVISION, SAME PLACE
000400*    THE SHOP HAS ALWAYS KEPT ITS PLGENERAL ROUTINES.
000500*----------------------------------------------------------------
000600 WRITE-REPORT-LINE.
000700 
000800     WRITE REPORT-LINE.
000900*----------------------------------------------------------------
001000 WRITE-BLANK-REPORT-LINE.
001100 
001200     MOVE SPACES TO REPORT-LINE.
001300     PERFORM WRITE-REPORT-LINE.
