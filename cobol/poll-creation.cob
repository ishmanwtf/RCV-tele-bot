000100     IDENTIFICATION DIVISION.
000200     PROGRAM-ID. POLL-CREATION.
000300     AUTHOR. R T HALVORSEN.
000400     INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
000500     DATE-WRITTEN. 02/13/1994.
000600     DATE-COMPILED.
000700     SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
000800*----------------------------------------------------------------
000900*    POLL-CREATION - VALIDATES ONE POLL DEFINITION FROM THE
001000*    POLL-DEFINITION-IN DECK AND, IF GOOD, WRITES THE NEW POLL,
001100*    ITS OPTIONS AND ITS VOTER ROSTER.  A SINGLE PASS OF READS
001200*    AGAINST THE DEFINITION DECK BUILDS THE WHOLE CARD SET IN
001300*    WORKING STORAGE BEFORE ANYTHING IS WRITTEN.
001400*
001500*    ONE POLL-DEFINITION-IN "CARD SET" IS:
001600*        CARD 1   - VOTER1 VOTER2 ... : QUESTION TEXT
001700*        CARD 2-N - ONE OPTION PER CARD (2 TO 20 CARDS)
001800*        CARD N+1 - "/*" END-OF-DEFINITION SENTINEL
001900*    THE TRIGGERING NEWPOLL: BALLOT CARD SUPPLIES THE CREATOR'S
002000*    USERNAME (LK-USERNAME) - THE CREATOR NEED NOT BE NAMED AGAIN
002100*    IN THE VOTER LIST.
002200*----------------------------------------------------------------
002300*    CHANGE LOG
002400*    DATE       BY    REQUEST#     DESCRIPTION
002500*----------------------------------------------------------------
002600*    02/13/94   RTH   ELEC-0002    ORIGINAL PROGRAM WRITTEN.
002700*    05/01/94   RTH   ELEC-0009    OPTION-LENGTH AND OPTION-COUNT
002800*                                  EDITS ADDED AFTER A BAD DECK
002900*                                  BLEW PAST THE 20-OPTION LIMIT.
003000*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
003100*                                  CARRIES NO DATE FIELDS, NOTHING
003200*                                  TO REMEDIATE.  SIGNED OFF.
003300*    03/14/01   BLC   ELEC-0052    OPTION-LENGTH EDIT WAS ONLY
003400*                                  CHECKING THE LAST CARD READ, NOT
003500*                                  THE LONGEST ONE SUBMITTED - A
003600*                                  151-CHARACTER FIRST OPTION
003700*                                  FOLLOWED BY SHORT ONES GOT PAST
003800*                                  THE EDIT AND WAS TRUNCATED ON
003900*                                  WRITE.  W-MAX-LINE-LENGTH ADDED
004000*                                  TO CARRY THE RUNNING MAXIMUM.
004100*    09/18/02   RTH   ELEC-0058    DROPPED THE COPY OF wscase01.cbl -
004200*                                  ITS CASE-FOLD TABLE WAS NEVER
004300*                                  REFERENCED HERE, ONLY IN
004400*                                  ballot-parser.
004500*----------------------------------------------------------------
004600     ENVIRONMENT DIVISION.
004700     CONFIGURATION SECTION.
004800     SPECIAL-NAMES.
004900         C01 IS TOP-OF-FORM.
005000 
005100     INPUT-OUTPUT SECTION.
005200     FILE-CONTROL.
005300 
005400         COPY "SLPOLDEF.CBL".
005500         COPY "SLPOLLS.CBL".
005600         COPY "SLOPTS.CBL".
005700         COPY "SLVOTERS.CBL".
005800 
005900     DATA DIVISION.
006000     FILE SECTION.
006100 
006200         COPY "FDPOLDEF.CBL".
006300         COPY "FDPOLLS.CBL".
006400         COPY "FDOPTS.CBL".
006500         COPY "FDVOTERS.CBL".
006600 
006700     WORKING-STORAGE SECTION.
006800 
006900         COPY "LKTRANS.CBL".
007000 
007100         01  FS-POLDEF                   PIC X(02) VALUE SPACES.
007200         01  FS-POLLS                    PIC X(02) VALUE SPACES.
007300         01  FS-OPTS                     PIC X(02) VALUE SPACES.
007400         01  FS-VOTERS                   PIC X(02) VALUE SPACES.
007500 
007600         01  W-FIRST-CALL-SWITCH         PIC X(01) VALUE "Y".
007700             88  FIRST-CALL                      VALUE "Y".
007800 
007900         01  W-REJECT-SWITCH             PIC X(01) VALUE "N".
008000             88  REQUEST-REJECTED               VALUE "Y".
008100 
008200         01  W-COLON-SPLIT-AREA.
008300             05  W-VOTER-LIST-TEXT       PIC X(120).
008400             05  W-QUESTION-RAW          PIC X(120).
008500             05  FILLER                  PIC X(001).
008600 
008700         01  W-COLON-SPLIT-VIEW REDEFINES W-COLON-SPLIT-AREA
008800                                      PIC X(241).
008900 
009000         01  W-COLON-FIELD-COUNT         PIC 9(02) COMP.
009100 
009200         01  W-VOTER-ROSTER.
009300             05  W-VOTER-TOKEN OCCURS 20 TIMES
009400                                      PIC X(32).
009500             05  FILLER                  PIC X(001).
009600 
009700         01  W-VOTER-ROSTER-VIEW REDEFINES W-VOTER-ROSTER
009800                                      PIC X(641).
009900 
010000         01  W-VOTER-COUNT-FOUND         PIC 9(02) COMP.
010100         01  W-VOTER-SCAN-SUBSCRIPT      PIC 9(02) COMP.
010200         01  W-VOTER-NAME-LENGTH         PIC 9(02) COMP.
010300 
010400         01  W-OPTION-TABLE.
010500             05  W-OPTION-TEXT OCCURS 20 TIMES
010600                                      PIC X(100).
010700             05  FILLER                  PIC X(001).
010800 
010900         01  W-OPTION-COUNT              PIC 9(02) COMP.
011000         01  W-OPTION-SCAN-SUBSCRIPT     PIC 9(02) COMP.
011100         01  W-LINE-LENGTH               PIC 9(03) COMP.
011200         01  W-MAX-LINE-LENGTH           PIC 9(03) COMP.
011300 
011400         01  W-END-OF-OPTIONS-SWITCH     PIC X(01) VALUE "N".
011500             88  END-OF-OPTIONS                  VALUE "Y".
011600 
011700         01  W-NEW-POLL-ID               PIC 9(06).
011800         01  W-NEW-OPTION-ID             PIC 9(06).
011900         01  W-NEW-VOTER-ID              PIC 9(06).
012000 
012100         01  W-DECK-COUNTS-VIEW.
012200             05  W-VOTER-COUNT-DIGITS    PIC 9(02).
012300             05  W-OPTION-COUNT-DIGITS   PIC 9(02).
012400             05  FILLER                  PIC X(01).
012500 
012600         01  W-DECK-COUNTS-BYTES REDEFINES W-DECK-COUNTS-VIEW
012700                                      PIC X(05).
012800 
012900         77  DUMMY                       PIC X(01).
013000*----------------------------------------------------------------
013100     PROCEDURE DIVISION USING LK-TRANS-AREA.
013200 
013300     MAIN-CONTROL.
013400 
013500         IF FIRST-CALL
013600            OPEN INPUT POLL-DEFINITION-IN
013700            MOVE "N" TO W-FIRST-CALL-SWITCH.
013800 
013900         OPEN I-O    POLLS-FILE.
014000         OPEN I-O    OPTIONS-FILE.
014100         OPEN I-O    POLLVOTERS-FILE.
014200 
014300         MOVE "N" TO W-REJECT-SWITCH.
014400         MOVE "00" TO LK-RETURN-CODE.
014500         MOVE SPACES TO LK-MESSAGE-TEXT.
014600         MOVE ZERO TO W-VOTER-COUNT-FOUND W-OPTION-COUNT.
014700 
014800         PERFORM READ-HEADER-CARD.
014900         PERFORM SPLIT-HEADER-ON-COLON.
015000 
015100         IF NOT REQUEST-REJECTED
015200            PERFORM SPLIT-VOTER-LIST-INTO-ROSTER
015300            PERFORM VALIDATE-VOTER-ROSTER.
015400 
015500         IF NOT REQUEST-REJECTED
015600            PERFORM READ-OPTION-CARDS-TO-SENTINEL
015700            PERFORM VALIDATE-OPTION-COUNT-AND-LENGTHS.
015800 
015900         IF NOT REQUEST-REJECTED
016000            MOVE W-VOTER-COUNT-FOUND TO W-VOTER-COUNT-DIGITS
016100            MOVE W-OPTION-COUNT TO W-OPTION-COUNT-DIGITS
016200            DISPLAY "PC TRACE - VOTER/OPTION DECK COUNTS: "
016300                    W-DECK-COUNTS-BYTES
016400            PERFORM WRITE-NEW-POLL-RECORDS.
016500 
016600         CLOSE POLLS-FILE.
016700         CLOSE OPTIONS-FILE.
016800         CLOSE POLLVOTERS-FILE.
016900 
017000         EXIT PROGRAM.
017100*----------------------------------------------------------------
017200     READ-HEADER-CARD.
017300 
017400         READ POLL-DEFINITION-IN
017500             AT END
017600                MOVE "Y" TO W-REJECT-SWITCH
017700                MOVE "99" TO LK-RETURN-CODE
017800                MOVE "*** NO POLL-DEFINITION CARDS REMAIN ***"
017900                     TO LK-MESSAGE-TEXT.
018000*----------------------------------------------------------------
018100*    RULE: A ":" MUST SEPARATE THE VOTER LIST FROM THE QUESTION -
018200*    UNSTRING'S TALLYING CLAUSE TELLS US HOW MANY FIELDS IT FOUND;
018300*    ONE FIELD MEANS NO COLON WAS PRESENT ON THE CARD.
018400*----------------------------------------------------------------
018500     SPLIT-HEADER-ON-COLON.
018600 
018700         IF NOT REQUEST-REJECTED
018800            MOVE SPACES TO W-COLON-SPLIT-AREA
018900            UNSTRING POLL-DEFINITION-LINE DELIMITED BY ":"
019000                INTO W-VOTER-LIST-TEXT
019100                     W-QUESTION-RAW
019200                TALLYING IN W-COLON-FIELD-COUNT
019300            IF W-COLON-FIELD-COUNT < 2
019400               MOVE "Y" TO W-REJECT-SWITCH
019500               MOVE "99" TO LK-RETURN-CODE
019600               MOVE "*** POLL CREATION FORMAT WRONG ***"
019700                    TO LK-MESSAGE-TEXT
019800            ELSE
019900               IF W-QUESTION-RAW(1:1) = SPACE
020000                  MOVE W-QUESTION-RAW(2:119) TO POLL-DESC
020100               ELSE
020200                  MOVE W-QUESTION-RAW TO POLL-DESC.
020300*----------------------------------------------------------------
020400     SPLIT-VOTER-LIST-INTO-ROSTER.
020500 
020600         MOVE SPACES TO W-VOTER-ROSTER-VIEW.
020700 
020800         UNSTRING W-VOTER-LIST-TEXT DELIMITED BY ALL SPACE
020900             INTO W-VOTER-TOKEN(01)  W-VOTER-TOKEN(02)
021000                  W-VOTER-TOKEN(03)  W-VOTER-TOKEN(04)
021100                  W-VOTER-TOKEN(05)  W-VOTER-TOKEN(06)
021200                  W-VOTER-TOKEN(07)  W-VOTER-TOKEN(08)
021300                  W-VOTER-TOKEN(09)  W-VOTER-TOKEN(10)
021400                  W-VOTER-TOKEN(11)  W-VOTER-TOKEN(12)
021500                  W-VOTER-TOKEN(13)  W-VOTER-TOKEN(14)
021600                  W-VOTER-TOKEN(15)  W-VOTER-TOKEN(16)
021700                  W-VOTER-TOKEN(17)  W-VOTER-TOKEN(18)
021800                  W-VOTER-TOKEN(19)  W-VOTER-TOKEN(20)
021900             TALLYING IN W-VOTER-COUNT-FOUND.
022000*----------------------------------------------------------------
022100     VALIDATE-VOTER-ROSTER.
022200 
022300         MOVE 1 TO W-VOTER-SCAN-SUBSCRIPT.
022400         PERFORM STRIP-AND-CHECK-ONE-VOTER
022500                 UNTIL W-VOTER-SCAN-SUBSCRIPT > W-VOTER-COUNT-FOUND
022600                    OR REQUEST-REJECTED.
022700*----------------------------------------------------------------
022800     STRIP-AND-CHECK-ONE-VOTER.
022900 
023000         IF W-VOTER-TOKEN(W-VOTER-SCAN-SUBSCRIPT) (1:1) = "@"
023100            MOVE W-VOTER-TOKEN(W-VOTER-SCAN-SUBSCRIPT) (2:31)
023200                 TO W-VOTER-TOKEN(W-VOTER-SCAN-SUBSCRIPT).
023300 
023400         MOVE ZERO TO W-VOTER-NAME-LENGTH.
023500         INSPECT W-VOTER-TOKEN(W-VOTER-SCAN-SUBSCRIPT)
023600                 TALLYING W-VOTER-NAME-LENGTH
023700                 FOR CHARACTERS BEFORE INITIAL SPACE.
023800 
023900         IF W-VOTER-NAME-LENGTH < 4
024000            MOVE "Y" TO W-REJECT-SWITCH
024100            MOVE "99" TO LK-RETURN-CODE
024200            MOVE "*** USERNAME TOO SHORT ***" TO LK-MESSAGE-TEXT
024300         ELSE
024400            ADD 1 TO W-VOTER-SCAN-SUBSCRIPT.
024500*----------------------------------------------------------------
024600*    OPTION CARDS ARE READ UNTIL THE "/*" SENTINEL OR UNTIL THE
024700*    20-OPTION HOUSE LIMIT IS REACHED; A 21ST CARD THAT IS NOT THE
024800*    SENTINEL MEANS TOO MANY OPTIONS WERE SUBMITTED.
024900*----------------------------------------------------------------
025000     READ-OPTION-CARDS-TO-SENTINEL.
025100 
025200         MOVE "N" TO W-END-OF-OPTIONS-SWITCH.
025300         MOVE ZERO TO W-MAX-LINE-LENGTH.
025400         PERFORM READ-ONE-OPTION-CARD.
025500         PERFORM READ-ONE-OPTION-CARD
025600                 UNTIL END-OF-OPTIONS
025700                    OR W-OPTION-COUNT > 20
025800                    OR REQUEST-REJECTED.
025900*----------------------------------------------------------------
026000     READ-ONE-OPTION-CARD.
026100 
026200         READ POLL-DEFINITION-IN
026300             AT END
026400                MOVE "Y" TO W-END-OF-OPTIONS-SWITCH
026500             NOT AT END
026600                IF POLL-DEFINITION-LINE(1:2) = "/*"
026700                   MOVE "Y" TO W-END-OF-OPTIONS-SWITCH
026800                ELSE
026900                   ADD 1 TO W-OPTION-COUNT
027000                   IF W-OPTION-COUNT NOT > 20
027100                      PERFORM COMPUTE-LINE-LENGTH
027200                      IF W-LINE-LENGTH > W-MAX-LINE-LENGTH
027300                         MOVE W-LINE-LENGTH TO W-MAX-LINE-LENGTH
027400                      MOVE POLL-DEFINITION-LINE
027500                           TO W-OPTION-TEXT(W-OPTION-COUNT).
027600*----------------------------------------------------------------
027700*    BACKWARD SCAN FOR THE LAST NON-BLANK BYTE ON THE CARD - USED
027800*    TO TEST THE 100-CHARACTER OPTION-LENGTH LIMIT WITHOUT AN
027900*    INTRINSIC FUNCTION.  W-MAX-LINE-LENGTH IS CARRIED FORWARD
028000*    ACROSS THE WHOLE CARD SET SO THE LENGTH TEST BELOW CATCHES
028100*    THE LONGEST OPTION SUBMITTED, NOT JUST THE LAST ONE READ.
028200*----------------------------------------------------------------
028300     COMPUTE-LINE-LENGTH.
028400 
028500         MOVE 120 TO W-LINE-LENGTH.
028600         PERFORM UNTIL W-LINE-LENGTH = 0
028700                    OR POLL-DEFINITION-LINE(W-LINE-LENGTH:1) NOT = SPACE
028800            SUBTRACT 1 FROM W-LINE-LENGTH.
028900*----------------------------------------------------------------
029000     VALIDATE-OPTION-COUNT-AND-LENGTHS.
029100 
029200         IF W-OPTION-COUNT < 2
029300            MOVE "Y" TO W-REJECT-SWITCH
029400            MOVE "99" TO LK-RETURN-CODE
029500            MOVE "*** POLL REQUIRES AT LEAST 2 OPTIONS ***"
029600                 TO LK-MESSAGE-TEXT
029700         ELSE
029800            IF W-OPTION-COUNT > 20
029900               MOVE "Y" TO W-REJECT-SWITCH
030000               MOVE "99" TO LK-RETURN-CODE
030100               MOVE "*** TOO MANY OPTIONS ***" TO LK-MESSAGE-TEXT
030200            ELSE
030300               IF W-MAX-LINE-LENGTH > 100
030400                  MOVE "Y" TO W-REJECT-SWITCH
030500                  MOVE "99" TO LK-RETURN-CODE
030600                  MOVE "*** OPTION TEXT TOO LONG ***" TO LK-MESSAGE-TEXT.
030700*----------------------------------------------------------------
030800     WRITE-NEW-POLL-RECORDS.
030900 
031000         MOVE "NI" TO LK-TRANS-CODE.
031100         MOVE "P"  TO LK-ADMIN-ACTION.
031200         CALL "poll-control-file" USING LK-TRANS-AREA.
031300 
031400         IF NOT LK-OK
031500            MOVE "Y" TO W-REJECT-SWITCH
031600         ELSE
031700            MOVE LK-NEW-ID TO W-NEW-POLL-ID POLL-ID
031800            MOVE "N" TO POLL-CLOSED
031900            MOVE LK-USERNAME TO POLL-CREATOR
032000            WRITE POLL-RECORD
032100                INVALID KEY
032200                   MOVE "Y" TO W-REJECT-SWITCH
032300                   MOVE "99" TO LK-RETURN-CODE
032400                   MOVE "*** ERROR WRITING POLL RECORD ***"
032500                        TO LK-MESSAGE-TEXT.
032600 
032700         IF NOT REQUEST-REJECTED
032800            PERFORM WRITE-ONE-OPTION-RECORD
032900                    VARYING W-OPTION-SCAN-SUBSCRIPT FROM 1 BY 1
033000                    UNTIL W-OPTION-SCAN-SUBSCRIPT > W-OPTION-COUNT
033100                       OR REQUEST-REJECTED.
033200 
033300         IF NOT REQUEST-REJECTED
033400            PERFORM WRITE-ONE-VOTER-RECORD
033500                    VARYING W-VOTER-SCAN-SUBSCRIPT FROM 1 BY 1
033600                    UNTIL W-VOTER-SCAN-SUBSCRIPT > W-VOTER-COUNT-FOUND
033700                       OR REQUEST-REJECTED.
033800 
033900         IF NOT REQUEST-REJECTED
034000            MOVE "POLL CREATED - ID " TO LK-MESSAGE-TEXT(1:18)
034100            MOVE W-NEW-POLL-ID TO LK-MESSAGE-TEXT(19:6).
034200*----------------------------------------------------------------
034300     WRITE-ONE-OPTION-RECORD.
034400 
034500         MOVE "NI" TO LK-TRANS-CODE.
034600         MOVE "O"  TO LK-ADMIN-ACTION.
034700         CALL "poll-control-file" USING LK-TRANS-AREA.
034800 
034900         IF NOT LK-OK
035000            MOVE "Y" TO W-REJECT-SWITCH
035100         ELSE
035200            MOVE LK-NEW-ID        TO W-NEW-OPTION-ID OPT-ID
035300            MOVE W-NEW-POLL-ID    TO OPT-POLL-ID
035400            MOVE W-OPTION-SCAN-SUBSCRIPT TO OPT-NUMBER
035500            MOVE W-OPTION-TEXT(W-OPTION-SCAN-SUBSCRIPT) TO OPT-NAME
035600            WRITE OPTION-RECORD
035700                INVALID KEY
035800                   MOVE "Y" TO W-REJECT-SWITCH
035900                   MOVE "99" TO LK-RETURN-CODE
036000                   MOVE "*** ERROR WRITING OPTION RECORD ***"
036100                        TO LK-MESSAGE-TEXT.
036200*----------------------------------------------------------------
036300     WRITE-ONE-VOTER-RECORD.
036400 
036500         MOVE "NI" TO LK-TRANS-CODE.
036600         MOVE "V"  TO LK-ADMIN-ACTION.
036700         CALL "poll-control-file" USING LK-TRANS-AREA.
036800 
036900         IF NOT LK-OK
037000            MOVE "Y" TO W-REJECT-SWITCH
037100         ELSE
037200            MOVE LK-NEW-ID        TO W-NEW-VOTER-ID VTR-ID
037300            MOVE W-NEW-POLL-ID    TO VTR-POLL-ID
037400            MOVE W-VOTER-TOKEN(W-VOTER-SCAN-SUBSCRIPT) TO VTR-USERNAME
037500            WRITE VOTER-RECORD
037600                INVALID KEY
037700                   MOVE "Y" TO W-REJECT-SWITCH
037800                   MOVE "99" TO LK-RETURN-CODE
037900                   MOVE "*** ERROR WRITING VOTER RECORD ***"
038000                        TO LK-MESSAGE-TEXT.
038100*----------------------------------------------------------------
