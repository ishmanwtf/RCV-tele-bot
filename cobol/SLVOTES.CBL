000100*----------------------------------------------------------------
000200*    SLVOTES.CBL  -  FILE-CONTROL ENTRY FOR THE VOTES MASTER
000300*    VOTE-KEY (POLL + VOTER + RANKING) IS UNIQUE AND KEEPS EACH
000400*    VOTER'S BALLOT IN RANKING ORDER ON A SEQUENTIAL BROWSE.
000500*----------------------------------------------------------------
000600     SELECT VOTES-FILE ASSIGN TO "VOTES"
000700            ORGANIZATION IS INDEXED
000800            ACCESS MODE IS DYNAMIC
000900            RECORD KEY IS VOTE-KEY
001000            FILE STATUS IS FS-VOTES.
