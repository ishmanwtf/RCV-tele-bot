000100*----------------------------------------------------------------
000200*    SLVOTERS.CBL  -  FILE-CONTROL ENTRY FOR THE POLLVOTERS MASTER
000300*    VTR-ID IS THE UNIQUE ENROLLMENT SURROGATE, VTR-SRCH-KEY LETS
000400*    US FIND A VOTER BY POLL + USERNAME.
000500*----------------------------------------------------------------
000600     SELECT POLLVOTERS-FILE ASSIGN TO "POLLVOTERS"
000700            ORGANIZATION IS INDEXED
000800            ACCESS MODE IS DYNAMIC
000900            RECORD KEY IS VTR-ID
001000            ALTERNATE RECORD KEY IS VTR-SRCH-KEY
001100            FILE STATUS IS FS-VOTERS.
