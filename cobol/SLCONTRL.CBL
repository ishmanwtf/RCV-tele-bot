000100*----------------------------------------------------------------
000200*    SLCONTRL.CBL  -  FILE-CONTROL ENTRY FOR THE POLLING CONTROL
000300*    FILE.  ONE RELATIVE RECORD (RELATIVE KEY 1) CARRIES THE NEXT
000400*    POLL, OPTION AND VOTER-ENROLLMENT IDS TO ASSIGN, PLUS THE
000500*    ADMINISTRATOR'S USERNAME.
000600*----------------------------------------------------------------
000700     SELECT CONTROL-FILE ASSIGN TO "POLLCTRL"
000800            ORGANIZATION IS RELATIVE
000900            ACCESS MODE IS RANDOM
001000            RELATIVE KEY IS CONTROL-KEY
001100            FILE STATUS IS FS-CONTRL.
