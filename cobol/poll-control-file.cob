000100     IDENTIFICATION DIVISION.
000200     PROGRAM-ID. POLL-CONTROL-FILE.
000300     AUTHOR. R T HALVORSEN.
000400     INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
000500     DATE-WRITTEN. 02/06/1994.
000600     DATE-COMPILED.
000700     SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
000800*----------------------------------------------------------------
000900*    POLL-CONTROL-FILE - KEEPER OF THE ONE-RECORD CONTROL FILE.
001000*    HANDS OUT THE NEXT POLL, OPTION OR VOTER-ENROLLMENT ID FROM
001100*    THE THREE COUNTERS KEPT THERE, AND ANSWERS WHETHER A USERNAME
001200*    IS THE ELECTION ADMINISTRATOR ON RECORD.  CALLED BY
001300*    poll-creation AND BY poll-close-control - NEVER RUN BY ITSELF.
001400*----------------------------------------------------------------
001500*    CHANGE LOG
001600*    DATE       BY    REQUEST#     DESCRIPTION
001700*----------------------------------------------------------------
001800*    02/06/94   RTH   ELEC-0001    ORIGINAL PROGRAM WRITTEN, NEXT-
001900*                                  POLL-ID FUNCTION ONLY.
002000*    09/19/94   RTH   ELEC-0014    ADMIN-USERNAME CHECK FUNCTION
002100*                                  ADDED FOR THE CA TRANSACTION.
002200*    03/02/95   RTH   ELEC-0018    NI FUNCTION GENERALIZED TO ALSO
002300*                                  ISSUE OPTION-ID AND VOTER-ID
002400*                                  COUNTERS FOR poll-creation.
002500*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
002600*                                  CARRIES NO DATE FIELDS, NOTHING
002700*                                  TO REMEDIATE.  SIGNED OFF.
002800*----------------------------------------------------------------
002900     ENVIRONMENT DIVISION.
003000     CONFIGURATION SECTION.
003100     SPECIAL-NAMES.
003200         C01 IS TOP-OF-FORM.
003300 
003400     INPUT-OUTPUT SECTION.
003500     FILE-CONTROL.
003600 
003700         COPY "SLCONTRL.CBL".
003800 
003900     DATA DIVISION.
004000     FILE SECTION.
004100 
004200         COPY "FDCONTRL.CBL".
004300 
004400     WORKING-STORAGE SECTION.
004500 
004600         01  CONTROL-KEY                 PIC 9(06) COMP-3 VALUE ZEROS.
004700         01  FS-CONTRL                   PIC X(02) VALUE SPACES.
004800 
004900         01  W-ERROR-READING-CTRL-FILE   PIC X(01) VALUE "N".
005000             88  ERROR-READING-CTRL-FILE        VALUE "Y".
005100 
005200         01  W-ERROR-WRITING-CTRL-FILE   PIC X(01) VALUE "N".
005300             88  ERROR-WRITING-CTRL-FILE        VALUE "Y".
005400 
005500         01  W-FUNCTION-CODE             PIC X(02).
005600             88  CTLFN-NEXT-ID                   VALUE "NI".
005700             88  CTLFN-CHECK-ADMIN               VALUE "CA".
005800 
005900         01  W-ID-CLASS                  PIC X(01).
006000             88  CTL-ID-IS-POLL                  VALUE "P".
006100             88  CTL-ID-IS-OPTION                VALUE "O".
006200             88  CTL-ID-IS-VOTER                 VALUE "V".
006300 
006400         01  W-NEXT-ID-COUNTERS.
006500             05  W-ISSUED-THIS-RUN       PIC 9(05) COMP-3 VALUE ZEROS.
006600             05  FILLER                  PIC X(01).
006700 
006800         01  W-NEXT-ID-COUNTERS-VIEW REDEFINES W-NEXT-ID-COUNTERS.
006900             05  W-ISSUED-DIGITS         PIC 9(05).
007000             05  FILLER                  PIC X(01).
007100 
007200         01  W-ADMIN-COMPARE-AREA.
007300             05  W-ADMIN-CALLER          PIC X(32).
007400             05  W-ADMIN-ON-FILE         PIC X(32).
007500             05  FILLER                  PIC X(01).
007600 
007700         01  W-ADMIN-COMPARE-BYTES REDEFINES W-ADMIN-COMPARE-AREA
007800                                      PIC X(65).
007900 
008000         01  W-DISPATCH-TRACE-PAIR.
008100             05  W-FUNCTION-CODE-COPY    PIC X(02).
008200             05  W-ID-CLASS-COPY         PIC X(01).
008300             05  FILLER                  PIC X(01).
008400 
008500         01  W-DISPATCH-TRACE-BYTES REDEFINES W-DISPATCH-TRACE-PAIR
008600                                      PIC X(04).
008700 
008800         77  DUMMY                       PIC X(01).
008900 
009000     LINKAGE SECTION.
009100 
009200         COPY "LKTRANS.CBL".
009300*----------------------------------------------------------------
009400     PROCEDURE DIVISION USING LK-TRANS-AREA.
009500 
009600     MAIN-CONTROL.
009700 
009800         MOVE LK-TRANS-CODE   TO W-FUNCTION-CODE.
009900         MOVE LK-ADMIN-ACTION TO W-ID-CLASS.
010000         MOVE "00"    TO LK-RETURN-CODE.
010100         MOVE SPACES  TO LK-MESSAGE-TEXT.
010200 
010300         MOVE W-FUNCTION-CODE TO W-FUNCTION-CODE-COPY.
010400         MOVE W-ID-CLASS      TO W-ID-CLASS-COPY.
010500         DISPLAY "PCF TRACE - FUNCTION/ID-CLASS: " W-DISPATCH-TRACE-BYTES.
010600 
010700         OPEN I-O CONTROL-FILE.
010800         PERFORM READ-CONTROL-FILE-ONLY-RECORD.
010900 
011000         IF ERROR-READING-CTRL-FILE
011100            MOVE "99" TO LK-RETURN-CODE
011200            MOVE "*** ERROR READING CONTROL-FILE ***" TO LK-MESSAGE-TEXT
011300         ELSE
011400            IF CTLFN-NEXT-ID
011500               PERFORM ISSUE-NEXT-ID
011600            ELSE
011700               IF CTLFN-CHECK-ADMIN
011800                  PERFORM CHECK-ADMIN-USERNAME
011900               ELSE
012000                  MOVE "99" TO LK-RETURN-CODE
012100                  MOVE "*** UNKNOWN CONTROL-FILE FUNCTION ***"
012200                       TO LK-MESSAGE-TEXT.
012300 
012400         CLOSE CONTROL-FILE.
012500 
012600         EXIT PROGRAM.
012700*----------------------------------------------------------------
012800     ISSUE-NEXT-ID.
012900 
013000         IF CTL-ID-IS-POLL
013100            MOVE CTL-NEXT-POLL-ID TO LK-NEW-ID
013200            ADD 1 TO CTL-NEXT-POLL-ID
013300         ELSE
013400            IF CTL-ID-IS-OPTION
013500               MOVE CTL-NEXT-OPTION-ID TO LK-NEW-ID
013600               ADD 1 TO CTL-NEXT-OPTION-ID
013700            ELSE
013800               IF CTL-ID-IS-VOTER
013900                  MOVE CTL-NEXT-VOTER-ID TO LK-NEW-ID
014000                  ADD 1 TO CTL-NEXT-VOTER-ID
014100               ELSE
014200                  MOVE "99" TO LK-RETURN-CODE
014300                  MOVE "*** UNKNOWN ID CLASS REQUESTED ***"
014400                       TO LK-MESSAGE-TEXT.
014500 
014600         IF LK-OK
014700            ADD 1 TO W-ISSUED-THIS-RUN
014800            PERFORM WRITE-CONTROL-FILE-ONLY-RECORD
014900            IF ERROR-WRITING-CTRL-FILE
015000               MOVE "99" TO LK-RETURN-CODE
015100               MOVE "*** ERROR WRITING CONTROL-FILE ***"
015200                    TO LK-MESSAGE-TEXT.
015300*----------------------------------------------------------------
015400     CHECK-ADMIN-USERNAME.
015500 
015600         MOVE LK-USERNAME          TO W-ADMIN-CALLER.
015700         MOVE CTL-ADMIN-USERNAME   TO W-ADMIN-ON-FILE.
015800 
015900         IF W-ADMIN-CALLER NOT EQUAL W-ADMIN-ON-FILE
016000            MOVE "99" TO LK-RETURN-CODE
016100            MOVE "*** NOT THE ELECTION ADMINISTRATOR ***"
016200                 TO LK-MESSAGE-TEXT.
016300*----------------------------------------------------------------
016400     READ-CONTROL-FILE-ONLY-RECORD.
016500 
016600         MOVE 1 TO CONTROL-KEY.
016700         MOVE "N" TO W-ERROR-READING-CTRL-FILE.
016800 
016900         READ CONTROL-FILE RECORD
017000             INVALID KEY
017100                MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
017200*----------------------------------------------------------------
017300     WRITE-CONTROL-FILE-ONLY-RECORD.
017400 
017500         MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
017600 
017700         REWRITE CONTROL-RECORD
017800             INVALID KEY
017900                MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
018000*----------------------------------------------------------------
