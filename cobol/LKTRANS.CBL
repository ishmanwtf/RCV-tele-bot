000100*----------------------------------------------------------------
000200*    LKTRANS.CBL  -  SHARED CALL LINKAGE BETWEEN THE VOTING BATCH
000300*    ENGINE DRIVER AND EACH OF ITS TRANSACTION SUBPROGRAMS.  THE
000400*    DRIVER OWNS THE STORAGE (COPIED INTO WORKING-STORAGE); EVERY
000500*    SUBPROGRAM RECEIVES THE SAME LAYOUT (COPIED INTO LINKAGE)
000600*    ON ITS CALL ... USING.
000700*----------------------------------------------------------------
000800     01  LK-TRANS-AREA.
000900         05  LK-TRANS-CODE            PIC X(02).
001000             88  LK-TRANS-CREATE-POLL         VALUE "CP".
001100             88  LK-TRANS-BALLOT              VALUE "BL".
001200             88  LK-TRANS-CLOSE               VALUE "CL".
001300             88  LK-TRANS-ADMIN-SET           VALUE "CA".
001400             88  LK-TRANS-POLL-DETAIL         VALUE "PD".
001500             88  LK-TRANS-PARTICIPATION       VALUE "PV".
001600             88  LK-TRANS-BALLOT-LISTING      VALUE "VL".
001700             88  LK-TRANS-HAS-VOTED           VALUE "HV".
001800         05  LK-POLL-ID               PIC 9(06).
001900*    LK-NEW-ID CARRIES THE ID JUST ISSUED BACK FROM POLL-CONTROL-
002000*    FILE'S "NI" FUNCTION (POLL, OPTION OR VOTER-ENROLLMENT,
002100*    WHICHEVER LK-ADMIN-ACTION ASKED FOR) - KEPT SEPARATE FROM
002200*    LK-POLL-ID SO A NEWLY ISSUED OPTION OR VOTER ID CAN NEVER BE
002300*    MISTAKEN FOR THE POLL-ID INPUT FIELD.
002400         05  LK-NEW-ID                PIC 9(06).
002500         05  LK-USERNAME              PIC X(032).
002600         05  LK-BALLOT-TEXT           PIC X(120).
002700         05  LK-ADMIN-ACTION          PIC X(001).
002800             88  LK-ADMIN-FORCE-CLOSE         VALUE "C".
002900             88  LK-ADMIN-FORCE-UNCLOSE       VALUE "U".
003000         05  LK-RANKING-COUNT         PIC 9(02) COMP.
003100         05  LK-RANKING-TABLE.
003200             10  LK-RANKING-ENTRY OCCURS 20 TIMES
003300                                      PIC S9(06).
003400         05  LK-RETURN-CODE           PIC X(02).
003500             88  LK-OK                        VALUE "00".
003600             88  LK-ERROR                     VALUE "99".
003700         05  LK-MESSAGE-TEXT          PIC X(132).
003800*    A REPORT SUBPROGRAM (POLL DETAIL, VOTER LIST, BALLOT LISTING)
003900*    HANDS BACK AS MANY PRINT LINES AS IT BUILT HERE INSTEAD OF
004000*    JUST THE ONE-LINE LK-MESSAGE-TEXT - THE DRIVER OWNS THE ONLY
004100*    OPEN ON REPORT-OUT, SO EVERY LINE COMES HOME THROUGH LINKAGE.
004200         05  LK-REPORT-LINE-COUNT     PIC 9(02) COMP.
004300         05  LK-REPORT-LINE-TABLE.
004400             10  LK-REPORT-LINE OCCURS 40 TIMES
004500                                      PIC X(080).
004600         05  FILLER                   PIC X(010).
