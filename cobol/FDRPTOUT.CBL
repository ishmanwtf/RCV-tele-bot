000100*----------------------------------------------------------------
000200*    FDRPTOUT.CBL  -  FD AND RECORD LAYOUT FOR REPORT-OUT
000300*----------------------------------------------------------------
000400     FD  REPORT-OUT
000500         LABEL RECORDS ARE OMITTED.
000600     01  REPORT-LINE                  PIC X(132).
