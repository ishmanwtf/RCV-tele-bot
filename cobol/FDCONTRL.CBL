000100*----------------------------------------------------------------
000200*    FDCONTRL.CBL  -  FD AND RECORD LAYOUT FOR THE CONTROL FILE.
000300*    ONE RECORD CARRIES ALL THREE NEXT-ID COUNTERS THE POLLING
000400*    SYSTEM HANDS OUT (POLL, OPTION, VOTER-ENROLLMENT) PLUS THE
000500*    ELECTION ADMINISTRATOR'S USERNAME OF RECORD.
000600*----------------------------------------------------------------
000700     FD  CONTROL-FILE
000800         LABEL RECORDS ARE STANDARD.
000900     01  CONTROL-RECORD.
001000         05  CTL-NEXT-POLL-ID         PIC 9(06).
001100         05  CTL-NEXT-OPTION-ID       PIC 9(06).
001200         05  CTL-NEXT-VOTER-ID        PIC 9(06).
001300         05  CTL-ADMIN-USERNAME       PIC X(032).
001400         05  FILLER                   PIC X(002).
