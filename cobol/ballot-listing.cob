000100     IDENTIFICATION DIVISION.
000200     PROGRAM-ID. BALLOT-LISTING.
000300     AUTHOR. R T HALVORSEN.
000400     INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
000500     DATE-WRITTEN. 04/10/1995.
000600     DATE-COMPILED.
000700     SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
000800*----------------------------------------------------------------
000900*    BALLOT-LISTING - THE VL TRANSACTION.  ONCE A POLL IS CLOSED,
001000*    THIS RENDERS EVERY RECORDED BALLOT AS ONE LINE OF RANKINGS
001100*    "V1 > V2 > ... > VN" (0 FOR ABSTAIN, NIL FOR WITHDRAW), USING
001200*    THE VOTES-FILE'S OWN KEY ORDER (POLL/VOTER/RANKING) TO WALK
001300*    EACH VOTER'S BALLOT IN SEQUENCE - NO SORT STEP REQUIRED.
001400*    ONE CONTROL BREAK ON VTR-VOTER-ID DRIVES A LINE OUT EVERY TIME
001500*    THE VOTER CHANGES.
001600*----------------------------------------------------------------
001700*    CHANGE LOG
001800*    DATE       BY    REQUEST#     DESCRIPTION
001900*----------------------------------------------------------------
002000*    04/10/95   RTH   ELEC-0025    ORIGINAL PROGRAM WRITTEN.
002100*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
002200*                                  CARRIES NO DATE FIELDS, NOTHING
002300*                                  TO REMEDIATE.  SIGNED OFF.
002400*----------------------------------------------------------------
002500     ENVIRONMENT DIVISION.
002600     CONFIGURATION SECTION.
002700     SPECIAL-NAMES.
002800         C01 IS TOP-OF-FORM.
002900 
003000     INPUT-OUTPUT SECTION.
003100     FILE-CONTROL.
003200 
003300         COPY "SLPOLLS.CBL".
003400         COPY "SLVOTERS.CBL".
003500         COPY "SLVOTES.CBL".
003600 
003700     DATA DIVISION.
003800     FILE SECTION.
003900 
004000         COPY "FDPOLLS.CBL".
004100         COPY "FDVOTERS.CBL".
004200         COPY "FDVOTES.CBL".
004300 
004400     WORKING-STORAGE SECTION.
004500 
004600         01  FS-POLLS                    PIC X(02) VALUE SPACES.
004700         01  FS-VOTERS                   PIC X(02) VALUE SPACES.
004800         01  FS-VOTES                    PIC X(02) VALUE SPACES.
004900 
005000         01  W-REJECT-SWITCH             PIC X(01) VALUE "N".
005100             88  REQUEST-REJECTED               VALUE "Y".
005200 
005300         01  W-FOUND-POLL-RECORD         PIC X(01) VALUE "N".
005400             88  FOUND-POLL-RECORD               VALUE "Y".
005500 
005600         01  W-FOUND-VOTER-RECORD        PIC X(01) VALUE "N".
005700             88  FOUND-VOTER-RECORD              VALUE "Y".
005800 
005900         01  W-HAS-ACCESS-SWITCH         PIC X(01) VALUE "N".
006000             88  REQUESTER-HAS-ACCESS             VALUE "Y".
006100 
006200         01  W-BROWSE-SWITCH             PIC X(01) VALUE "N".
006300             88  NO-MORE-BROWSE-ROWS             VALUE "Y".
006400 
006500         01  W-FIRST-ROW-SWITCH          PIC X(01) VALUE "Y".
006600             88  THIS-IS-THE-FIRST-ROW           VALUE "Y".
006700 
006800         01  W-FIRST-TOKEN-SWITCH        PIC X(01) VALUE "Y".
006900             88  THIS-IS-THE-FIRST-TOKEN         VALUE "Y".
007000 
007100         01  W-PREVIOUS-VOTER-ID         PIC 9(06) VALUE ZEROS.
007200 
007300         01  W-PREVIOUS-VOTER-ID-VIEW REDEFINES W-PREVIOUS-VOTER-ID
007400                                      PIC X(06).
007500 
007600         01  W-BALLOT-LINE-AREA          PIC X(080) VALUE SPACES.
007700         01  W-LINE-POINTER              PIC 9(03) COMP VALUE 1.
007800 
007900         01  W-OPTION-NUMBER-DISPLAY     PIC ZZZZZ9.
008000 
008100         01  W-OPTION-NUMBER-VIEW REDEFINES W-OPTION-NUMBER-DISPLAY
008200                                      PIC X(06).
008300 
008400         01  W-TRIM-SUBSCRIPT            PIC 9(02) COMP.
008500         01  W-TOKEN-LENGTH              PIC 9(02) COMP.
008600 
008700         01  W-MESSAGE-BUILD-AREA.
008800             05  W-MESSAGE-LEAD          PIC X(20).
008900             05  W-MESSAGE-NUMBER        PIC ZZZZZ9.
009000             05  W-MESSAGE-TAIL          PIC X(80).
009100             05  FILLER                  PIC X(001).
009200 
009300         01  W-MESSAGE-BUILD-BYTES REDEFINES W-MESSAGE-BUILD-AREA
009400                                      PIC X(108).
009500 
009600         77  DUMMY                       PIC X(01).
009700 
009800     LINKAGE SECTION.
009900 
010000         COPY "LKTRANS.CBL".
010100*----------------------------------------------------------------
010200     PROCEDURE DIVISION USING LK-TRANS-AREA.
010300 
010400     MAIN-CONTROL.
010500 
010600         MOVE "N"    TO W-REJECT-SWITCH.
010700         MOVE "00"   TO LK-RETURN-CODE.
010800         MOVE SPACES TO LK-MESSAGE-TEXT.
010900         MOVE ZERO   TO LK-REPORT-LINE-COUNT.
011000 
011100         OPEN I-O POLLS-FILE
011200                  POLLVOTERS-FILE
011300                  VOTES-FILE.
011400 
011500         PERFORM CHECK-POLL-EXISTS-AND-CLOSED.
011600 
011700         IF NOT REQUEST-REJECTED
011800            PERFORM CHECK-REQUESTER-HAS-ACCESS.
011900 
012000         IF NOT REQUEST-REJECTED
012100            PERFORM LIST-ALL-RECORDED-BALLOTS.
012200 
012300         CLOSE POLLS-FILE
012400               POLLVOTERS-FILE
012500               VOTES-FILE.
012600 
012700         EXIT PROGRAM.
012800*----------------------------------------------------------------
012900     CHECK-POLL-EXISTS-AND-CLOSED.
013000 
013100         MOVE LK-POLL-ID TO POLL-ID.
013200         MOVE "Y" TO W-FOUND-POLL-RECORD.
013300         PERFORM LOOK-FOR-POLL-RECORD.
013400 
013500         IF NOT FOUND-POLL-RECORD
013600            MOVE "Y" TO W-REJECT-SWITCH
013700            MOVE "99" TO LK-RETURN-CODE
013800            MOVE "POLL " TO W-MESSAGE-LEAD
013900            MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
014000            MOVE " DOES NOT EXIST" TO W-MESSAGE-TAIL
014100            MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT
014200         ELSE
014300            IF NOT POLL-IS-CLOSED
014400               MOVE "Y" TO W-REJECT-SWITCH
014500               MOVE "99" TO LK-RETURN-CODE
014600               MOVE "*** POLL VOTES CAN ONLY BE VIEWED AFTER CLOSING ***"
014700                    TO LK-MESSAGE-TEXT.
014800*----------------------------------------------------------------
014900     CHECK-REQUESTER-HAS-ACCESS.
015000 
015100         MOVE "N" TO W-HAS-ACCESS-SWITCH.
015200 
015300         IF POLL-CREATOR EQUAL LK-USERNAME
015400            MOVE "Y" TO W-HAS-ACCESS-SWITCH
015500         ELSE
015600            MOVE LK-POLL-ID  TO VTR-POLL-ID
015700            MOVE LK-USERNAME TO VTR-USERNAME
015800            MOVE "Y" TO W-FOUND-VOTER-RECORD
015900            PERFORM LOOK-FOR-VOTER-RECORD
016000            IF FOUND-VOTER-RECORD
016100               MOVE "Y" TO W-HAS-ACCESS-SWITCH.
016200 
016300         IF NOT REQUESTER-HAS-ACCESS
016400            MOVE "Y" TO W-REJECT-SWITCH
016500            MOVE "99" TO LK-RETURN-CODE
016600            MOVE "YOU HAVE NO ACCESS TO POLL " TO W-MESSAGE-LEAD
016700            MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
016800            MOVE SPACES TO W-MESSAGE-TAIL
016900            MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT.
017000*----------------------------------------------------------------
017100*    THE VOTES-FILE IS BROWSED IN ITS OWN KEY ORDER - POLL, VOTER,
017200*    RANKING - SO ONE VOTER'S CHOICES ARRIVE TOGETHER AND ALREADY
017300*    IN RANKING SEQUENCE.  A CHANGE IN VOTE-VOTER-ID CLOSES OUT
017400*    THE LINE IN PROGRESS AND STARTS THE NEXT ONE.
017500*----------------------------------------------------------------
017600     LIST-ALL-RECORDED-BALLOTS.
017700 
017800         MOVE 1 TO LK-REPORT-LINE-COUNT.
017900         MOVE "VOTES RECORDED:" TO LK-REPORT-LINE(1).
018000 
018100         MOVE LK-POLL-ID TO VOTE-POLL-ID.
018200         MOVE ZERO TO VOTE-VOTER-ID.
018300         MOVE ZERO TO VOTE-RANKING.
018400         MOVE "N" TO W-BROWSE-SWITCH.
018500         MOVE "Y" TO W-FIRST-ROW-SWITCH.
018600         MOVE SPACES TO W-BALLOT-LINE-AREA.
018700 
018800         START VOTES-FILE KEY IS NOT LESS THAN VOTE-KEY
018900             INVALID KEY
019000                MOVE "Y" TO W-BROWSE-SWITCH.
019100 
019200         PERFORM READ-ONE-VOTE-ROW
019300                 UNTIL NO-MORE-BROWSE-ROWS.
019400 
019500         IF NOT THIS-IS-THE-FIRST-ROW
019600            PERFORM FLUSH-CURRENT-BALLOT-LINE.
019700 
019800         MOVE "BALLOT LISTING COMPLETE" TO LK-MESSAGE-TEXT.
019900*----------------------------------------------------------------
020000     READ-ONE-VOTE-ROW.
020100 
020200         READ VOTES-FILE NEXT RECORD
020300             AT END
020400                MOVE "Y" TO W-BROWSE-SWITCH.
020500 
020600         IF NOT NO-MORE-BROWSE-ROWS
020700            IF VOTE-POLL-ID NOT = LK-POLL-ID
020800               MOVE "Y" TO W-BROWSE-SWITCH
020900            ELSE
021000               IF THIS-IS-THE-FIRST-ROW
021100                  MOVE "N" TO W-FIRST-ROW-SWITCH
021200                  MOVE VOTE-VOTER-ID TO W-PREVIOUS-VOTER-ID
021300                  MOVE "Y" TO W-FIRST-TOKEN-SWITCH
021400               ELSE
021500                  IF VOTE-VOTER-ID NOT = W-PREVIOUS-VOTER-ID
021600                     PERFORM FLUSH-CURRENT-BALLOT-LINE
021700                     MOVE VOTE-VOTER-ID TO W-PREVIOUS-VOTER-ID
021800                     MOVE "Y" TO W-FIRST-TOKEN-SWITCH
021900               PERFORM APPEND-ONE-RANKING-TO-LINE.
022000*----------------------------------------------------------------
022100     APPEND-ONE-RANKING-TO-LINE.
022200 
022300         IF NOT THIS-IS-THE-FIRST-TOKEN
022400            STRING " > " DELIMITED BY SIZE
022500                INTO W-BALLOT-LINE-AREA
022600                WITH POINTER W-LINE-POINTER.
022700 
022800         IF VOTE-IS-ABSTAIN
022900            STRING "0" DELIMITED BY SIZE
023000                INTO W-BALLOT-LINE-AREA
023100                WITH POINTER W-LINE-POINTER
023200         ELSE
023300            IF VOTE-IS-WITHDRAW
023400               STRING "NIL" DELIMITED BY SIZE
023500                   INTO W-BALLOT-LINE-AREA
023600                   WITH POINTER W-LINE-POINTER
023700            ELSE
023800               MOVE VOTE-OPTION-ID TO W-OPTION-NUMBER-DISPLAY
023900               PERFORM FIND-FIRST-DIGIT-POSITION
024000               STRING W-OPTION-NUMBER-VIEW(W-TRIM-SUBSCRIPT:
024100                      W-TOKEN-LENGTH) DELIMITED BY SIZE
024200                   INTO W-BALLOT-LINE-AREA
024300                   WITH POINTER W-LINE-POINTER.
024400 
024500         MOVE "N" TO W-FIRST-TOKEN-SWITCH.
024600*----------------------------------------------------------------
024700     FIND-FIRST-DIGIT-POSITION.
024800 
024900         MOVE 1 TO W-TRIM-SUBSCRIPT.
025000         PERFORM SCAN-ONE-POSITION-FOR-DIGIT
025100                 VARYING W-TRIM-SUBSCRIPT FROM 1 BY 1
025200                 UNTIL W-TRIM-SUBSCRIPT = 6
025300                    OR W-OPTION-NUMBER-VIEW(W-TRIM-SUBSCRIPT:1)
025400                                                         NOT = SPACE.
025500 
025600         COMPUTE W-TOKEN-LENGTH = 7 - W-TRIM-SUBSCRIPT.
025700*----------------------------------------------------------------
025800     SCAN-ONE-POSITION-FOR-DIGIT.
025900 
026000         CONTINUE.
026100*----------------------------------------------------------------
026200     FLUSH-CURRENT-BALLOT-LINE.
026300 
026400         IF LK-REPORT-LINE-COUNT < 40
026500            ADD 1 TO LK-REPORT-LINE-COUNT
026600            MOVE W-BALLOT-LINE-AREA
026700                 TO LK-REPORT-LINE(LK-REPORT-LINE-COUNT).
026800 
026900         MOVE SPACES TO W-BALLOT-LINE-AREA.
027000         MOVE 1 TO W-LINE-POINTER.
027100*----------------------------------------------------------------
027200     COPY "PL-LOOK-FOR-POLL-RECORD.CBL".
027300     COPY "PL-LOOK-FOR-VOTER-RECORD.CBL".
027400*----------------------------------------------------------------
