000100*----------------------------------------------------------------
000200*    SLBALIN.CBL  -  FILE-CONTROL ENTRY FOR THE RAW BALLOT INPUT
000300*----------------------------------------------------------------
000400     SELECT BALLOTS-IN ASSIGN TO "BALLOTS-IN"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS IS FS-BALIN.
