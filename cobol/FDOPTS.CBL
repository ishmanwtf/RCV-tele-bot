000100*----------------------------------------------------------------
000200*    FDOPTS.CBL  -  FD AND RECORD LAYOUT FOR THE OPTIONS MASTER
000300*    RECORD LENGTH IS 114, ONE ROW PER NUMBERED OPTION OF A POLL.
000400*    ALL FIELDS ARE PACKED FULL - NO ROOM LEFT FOR A FILLER SLOT.
000500*----------------------------------------------------------------
000600     FD  OPTIONS-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  OPTION-RECORD.
000900         05  OPT-ID                   PIC 9(06).
001000         05  OPT-SRCH-KEY.
001100             10  OPT-POLL-ID          PIC 9(06).
001200             10  OPT-NUMBER           PIC 9(02).
001300         05  OPT-NAME                 PIC X(100).
