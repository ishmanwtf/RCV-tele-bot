000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-VOTER-RECORD.CBL  -  SHARED KEYED VOTER-
000300*    ENROLLMENT LOOKUP BY POLL + USERNAME.  CALLER MOVES THE
000400*    WANTED POLL/USERNAME INTO VTR-SRCH-KEY, SETS
000500*    W-FOUND-VOTER-RECORD TO "Y" AND PERFORMS THIS PARAGRAPH.
000600*----------------------------------------------------------------
000700 LOOK-FOR-VOTER-RECORD.
000800 
000900     READ POLLVOTERS-FILE RECORD
001000         KEY IS VTR-SRCH-KEY
001100         INVALID KEY
001200            MOVE "N" TO W-FOUND-VOTER-RECORD.
