000100*----------------------------------------------------------------
000200*    FDVOTERS.CBL  -  FD AND RECORD LAYOUT FOR THE POLLVOTERS FILE
000300*    RECORD LENGTH IS 44, ONE ROW PER VOTER ENROLLED IN A POLL.
000400*    ALL FIELDS ARE PACKED FULL - NO ROOM LEFT FOR A FILLER SLOT.
000500*----------------------------------------------------------------
000600     FD  POLLVOTERS-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  VOTER-RECORD.
000900         05  VTR-ID                   PIC 9(06).
001000         05  VTR-SRCH-KEY.
001100             10  VTR-POLL-ID          PIC 9(06).
001200             10  VTR-USERNAME         PIC X(032).
