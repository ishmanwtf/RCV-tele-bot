000100*----------------------------------------------------------------
000200*    SLOPTS.CBL  -  FILE-CONTROL ENTRY FOR THE OPTIONS MASTER
000300*    OPT-ID IS THE UNIQUE GLOBAL SURROGATE, OPT-SRCH-KEY LETS US
000400*    BROWSE THE OPTIONS OF ONE POLL IN BALLOT-NUMBER ORDER.
000500*----------------------------------------------------------------
000600     SELECT OPTIONS-FILE ASSIGN TO "OPTIONS"
000700            ORGANIZATION IS INDEXED
000800            ACCESS MODE IS DYNAMIC
000900            RECORD KEY IS OPT-ID
001000            ALTERNATE RECORD KEY IS OPT-SRCH-KEY
001100            FILE STATUS IS FS-OPTS.
