000100     IDENTIFICATION DIVISION.
000200     PROGRAM-ID. WINNER-COMPUTATION.
000300     AUTHOR. R T HALVORSEN.
000400     INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
000500     DATE-WRITTEN. 04/03/1995.
000600     DATE-COMPILED.
000700     SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
000800*----------------------------------------------------------------
000900*    WINNER-COMPUTATION - RUNS THE INSTANT-RUNOFF ROUNDS FOR ONE
001000*    POLL ONCE EVERY ELIGIBLE VOTER HAS CAST A BALLOT.  BALLOTS
001100*    ARE READ STRAIGHT OFF THE VOTES MASTER IN KEY ORDER (POLL,
001200*    VOTER, RANKING) SO NO SORT STEP IS NEEDED - THE FILE'S OWN
001300*    KEY SEQUENCE ALREADY GROUPS EACH VOTER'S RANKINGS TOGETHER.
001400*    CALLED BY vote-registration WHEN THE LAST ELIGIBLE VOTER HAS
001500*    VOTED.
001600*    NEVER RUN BY ITSELF, AND NEVER RUN AGAINST A POLL WITH MORE
001700*    THAN 200 ENROLLED VOTERS - THIS OFFICE HAS NEVER SEATED A
001800*    BODY THAT LARGE AND THE BALLOT TABLE IS SIZED ACCORDINGLY.
001900*----------------------------------------------------------------
002000*    CHANGE LOG
002100*    DATE       BY    REQUEST#     DESCRIPTION
002200*----------------------------------------------------------------
002300*    04/03/95   RTH   ELEC-0022    ORIGINAL PROGRAM WRITTEN.
002400*    01/11/96   BLC   ELEC-0030    "ALL OPTIONS TIE AT FINAL ROUND"
002500*                                  NOW DETECTED BEFORE THE ROUND
002600*                                  RUNS INSTEAD OF AFTER, SO A TIE
002700*                                  CANNOT WIPE OUT THE LAST OPTION
002800*                                  AND LEAVE THE TABLE EMPTY.
002900*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
003000*                                  CARRIES NO DATE FIELDS, NOTHING
003100*                                  TO REMEDIATE.  SIGNED OFF.
003200*----------------------------------------------------------------
003300     ENVIRONMENT DIVISION.
003400     CONFIGURATION SECTION.
003500     SPECIAL-NAMES.
003600         C01 IS TOP-OF-FORM.
003700 
003800     INPUT-OUTPUT SECTION.
003900     FILE-CONTROL.
004000 
004100         COPY "SLVOTERS.CBL".
004200         COPY "SLOPTS.CBL".
004300         COPY "SLVOTES.CBL".
004400 
004500     DATA DIVISION.
004600     FILE SECTION.
004700 
004800         COPY "FDVOTERS.CBL".
004900         COPY "FDOPTS.CBL".
005000         COPY "FDVOTES.CBL".
005100 
005200     WORKING-STORAGE SECTION.
005300 
005400         01  FS-VOTERS                   PIC X(02) VALUE SPACES.
005500         01  FS-OPTS                     PIC X(02) VALUE SPACES.
005600         01  FS-VOTES                    PIC X(02) VALUE SPACES.
005700 
005800         01  W-BROWSE-SWITCH             PIC X(01) VALUE "N".
005900             88  NO-MORE-BROWSE-ROWS             VALUE "Y".
006000 
006100         01  W-ELIGIBLE-COUNT            PIC 9(05) COMP-3 VALUE ZEROS.
006200 
006300*    OPTION TABLE - ONE ENTRY PER OPTION OF THIS POLL.
006400         01  W-OPTION-TABLE.
006500             05  W-OPTION-ENTRY OCCURS 20 TIMES.
006600                 10  W-OPTION-ID          PIC 9(06).
006700                 10  W-OPTION-VOTES       PIC 9(05) COMP-3.
006800                 10  W-OPTION-ELIMINATED  PIC X(01) VALUE "N".
006900                     88  OPTION-IS-ELIMINATED    VALUE "Y".
007000             05  FILLER                  PIC X(001).
007100 
007200         01  W-OPTION-TABLE-VIEW REDEFINES W-OPTION-TABLE
007300                                      PIC X(201).
007400 
007500         01  W-OPTION-COUNT              PIC 9(02) COMP.
007600         01  W-OPTION-SUBSCRIPT          PIC 9(02) COMP.
007700         01  W-OPTION-SUBSCRIPT-FOUND    PIC 9(02) COMP.
007800 
007900*    BALLOT TABLE - ONE ENTRY PER VOTER WHO CAST A BALLOT, WITH
008000*    THE VOTER'S FULL RANKED CHOICE LIST CARRIED ALONGSIDE.
008100         01  W-BALLOT-TABLE.
008200             05  W-BALLOT-ENTRY OCCURS 200 TIMES.
008300                 10  W-BALLOT-VOTER-ID    PIC 9(06).
008400                 10  W-BALLOT-CHOICE-COUNT
008500                                          PIC 9(02) COMP.
008600                 10  W-BALLOT-POINTER     PIC 9(02) COMP.
008700                 10  W-BALLOT-STATE       PIC X(01) VALUE "A".
008800                     88  BALLOT-ALIVE             VALUE "A".
008900                     88  BALLOT-ABSTAINED         VALUE "B".
009000                     88  BALLOT-WITHDRAWN         VALUE "W".
009100                     88  BALLOT-EXHAUSTED         VALUE "X".
009200                 10  W-BALLOT-CHOICE OCCURS 20 TIMES
009300                                          PIC S9(06) COMP.
009400             05  FILLER                  PIC X(001).
009500 
009600         01  W-BALLOT-COUNT              PIC 9(03) COMP.
009700         01  W-BALLOT-SUBSCRIPT          PIC 9(03) COMP.
009800         01  W-CURRENT-BALLOT-VOTER      PIC 9(06) VALUE ZEROS.
009900         01  W-CURRENT-CHOICE-VALUE      PIC S9(06) COMP.
010000         01  W-POINTER-RESOLVED-SWITCH   PIC X(01).
010100             88  POINTER-RESOLVED                VALUE "Y".
010200 
010300         01  W-EFFECTIVE-ELECTORATE      PIC S9(05) COMP-3.
010400         01  W-DOUBLE-VOTES              PIC 9(07) COMP.
010500 
010600*    PER-ROUND STATISTICS, RECOMPUTED AT THE TOP OF EVERY ROUND.
010700         01  W-ROUND-STATS.
010800             05  W-MIN-VOTES             PIC 9(05) COMP.
010900             05  W-REMAINING-OPTION-COUNT
011000                                          PIC 9(02) COMP.
011100             05  W-TIED-AT-MIN-COUNT     PIC 9(02) COMP.
011200             05  W-TOTAL-VOTES-THIS-ROUND
011300                                          PIC 9(07) COMP.
011400             05  FILLER                  PIC X(01).
011500 
011600         01  W-ROUND-STATS-VIEW REDEFINES W-ROUND-STATS
011700                                      PIC X(17).
011800 
011900         01  W-WINNER-FOUND-SWITCH       PIC X(01) VALUE "N".
012000             88  WINNER-FOUND                    VALUE "Y".
012100         01  W-NO-WINNER-SWITCH          PIC X(01) VALUE "N".
012200             88  NO-WINNER-DETERMINED            VALUE "Y".
012300         01  W-WINNER-OPTION-ID          PIC 9(06) VALUE ZEROS.
012400 
012500         01  W-RESULT-MESSAGE.
012600             05  W-RESULT-LEAD           PIC X(17).
012700             05  W-RESULT-NAME           PIC X(100).
012800             05  FILLER                  PIC X(001).
012900 
013000         01  W-RESULT-MESSAGE-BYTES REDEFINES W-RESULT-MESSAGE
013100                                      PIC X(118).
013200 
013300         77  DUMMY                       PIC X(01).
013400 
013500     LINKAGE SECTION.
013600 
013700         COPY "LKTRANS.CBL".
013800*----------------------------------------------------------------
013900     PROCEDURE DIVISION USING LK-TRANS-AREA.
014000 
014100     MAIN-CONTROL.
014200 
014300         OPEN I-O POLLVOTERS-FILE
014400                  OPTIONS-FILE
014500                  VOTES-FILE.
014600 
014700         PERFORM COUNT-ELIGIBLE-VOTERS.
014800         PERFORM ASSEMBLE-OPTIONS.
014900         PERFORM ASSEMBLE-BALLOTS.
015000 
015100         MOVE W-ELIGIBLE-COUNT TO W-EFFECTIVE-ELECTORATE.
015200         MOVE "N" TO W-WINNER-FOUND-SWITCH.
015300         MOVE "N" TO W-NO-WINNER-SWITCH.
015400 
015500         PERFORM RUN-ONE-ROUND
015600                 UNTIL WINNER-FOUND OR NO-WINNER-DETERMINED.
015700 
015800         PERFORM REPORT-WINNER.
015900 
016000         CLOSE POLLVOTERS-FILE
016100               OPTIONS-FILE
016200               VOTES-FILE.
016300 
016400         EXIT PROGRAM.
016500*----------------------------------------------------------------
016600     COUNT-ELIGIBLE-VOTERS.
016700 
016800         MOVE ZERO TO W-ELIGIBLE-COUNT.
016900         MOVE LK-POLL-ID TO VTR-POLL-ID.
017000         MOVE LOW-VALUES TO VTR-USERNAME.
017100         MOVE "N" TO W-BROWSE-SWITCH.
017200 
017300         START POLLVOTERS-FILE KEY IS NOT LESS THAN VTR-SRCH-KEY
017400             INVALID KEY
017500                MOVE "Y" TO W-BROWSE-SWITCH.
017600 
017700         PERFORM COUNT-ONE-ELIGIBLE-VOTER
017800                 UNTIL NO-MORE-BROWSE-ROWS.
017900*----------------------------------------------------------------
018000     COUNT-ONE-ELIGIBLE-VOTER.
018100 
018200         READ POLLVOTERS-FILE NEXT RECORD
018300             AT END
018400                MOVE "Y" TO W-BROWSE-SWITCH.
018500 
018600         IF NOT NO-MORE-BROWSE-ROWS
018700            IF VTR-POLL-ID NOT = LK-POLL-ID
018800               MOVE "Y" TO W-BROWSE-SWITCH
018900            ELSE
019000               ADD 1 TO W-ELIGIBLE-COUNT.
019100*----------------------------------------------------------------
019200     ASSEMBLE-OPTIONS.
019300 
019400         MOVE ZERO TO W-OPTION-COUNT.
019500         MOVE LK-POLL-ID TO OPT-POLL-ID.
019600         MOVE ZERO TO OPT-NUMBER.
019700         MOVE "N" TO W-BROWSE-SWITCH.
019800 
019900         START OPTIONS-FILE KEY IS NOT LESS THAN OPT-SRCH-KEY
020000             INVALID KEY
020100                MOVE "Y" TO W-BROWSE-SWITCH.
020200 
020300         PERFORM ASSEMBLE-ONE-OPTION-RECORD
020400                 UNTIL NO-MORE-BROWSE-ROWS.
020500*----------------------------------------------------------------
020600     ASSEMBLE-ONE-OPTION-RECORD.
020700 
020800         READ OPTIONS-FILE NEXT RECORD
020900             AT END
021000                MOVE "Y" TO W-BROWSE-SWITCH.
021100 
021200         IF NOT NO-MORE-BROWSE-ROWS
021300            IF OPT-POLL-ID NOT = LK-POLL-ID
021400               MOVE "Y" TO W-BROWSE-SWITCH
021500            ELSE
021600               ADD 1 TO W-OPTION-COUNT
021700               MOVE OPT-ID TO W-OPTION-ID(W-OPTION-COUNT)
021800               MOVE ZERO   TO W-OPTION-VOTES(W-OPTION-COUNT)
021900               MOVE "N"    TO W-OPTION-ELIMINATED(W-OPTION-COUNT).
022000*----------------------------------------------------------------
022100     ASSEMBLE-BALLOTS.
022200 
022300         MOVE ZERO TO W-BALLOT-COUNT.
022400         MOVE ZERO TO W-CURRENT-BALLOT-VOTER.
022500         MOVE LK-POLL-ID TO VOTE-POLL-ID.
022600         MOVE ZERO TO VOTE-VOTER-ID.
022700         MOVE ZERO TO VOTE-RANKING.
022800         MOVE "N" TO W-BROWSE-SWITCH.
022900 
023000         START VOTES-FILE KEY IS NOT LESS THAN VOTE-KEY
023100             INVALID KEY
023200                MOVE "Y" TO W-BROWSE-SWITCH.
023300 
023400         PERFORM ASSEMBLE-ONE-VOTE-RECORD
023500                 UNTIL NO-MORE-BROWSE-ROWS.
023600*----------------------------------------------------------------
023700     ASSEMBLE-ONE-VOTE-RECORD.
023800 
023900         READ VOTES-FILE NEXT RECORD
024000             AT END
024100                MOVE "Y" TO W-BROWSE-SWITCH.
024200 
024300         IF NOT NO-MORE-BROWSE-ROWS
024400            IF VOTE-POLL-ID NOT = LK-POLL-ID
024500               MOVE "Y" TO W-BROWSE-SWITCH
024600            ELSE
024700               IF VOTE-VOTER-ID NOT = W-CURRENT-BALLOT-VOTER
024800                  ADD 1 TO W-BALLOT-COUNT
024900                  MOVE VOTE-VOTER-ID TO W-CURRENT-BALLOT-VOTER
025000                  MOVE VOTE-VOTER-ID
025100                       TO W-BALLOT-VOTER-ID(W-BALLOT-COUNT)
025200                  MOVE ZERO TO W-BALLOT-CHOICE-COUNT(W-BALLOT-COUNT)
025300                  MOVE 1    TO W-BALLOT-POINTER(W-BALLOT-COUNT)
025400                  MOVE "A"  TO W-BALLOT-STATE(W-BALLOT-COUNT)
025500               PERFORM STORE-ONE-CHOICE-VALUE.
025600*----------------------------------------------------------------
025700     STORE-ONE-CHOICE-VALUE.
025800 
025900         ADD 1 TO W-BALLOT-CHOICE-COUNT(W-BALLOT-COUNT).
026000 
026100         IF VOTE-IS-AN-OPTION
026200            MOVE VOTE-OPTION-ID
026300                 TO W-BALLOT-CHOICE(W-BALLOT-COUNT,
026400                               W-BALLOT-CHOICE-COUNT(W-BALLOT-COUNT))
026500         ELSE
026600            MOVE VOTE-SPECIAL
026700                 TO W-BALLOT-CHOICE(W-BALLOT-COUNT,
026800                               W-BALLOT-CHOICE-COUNT(W-BALLOT-COUNT)).
026900*----------------------------------------------------------------
027000*    ONE INSTANT-RUNOFF ROUND: RESOLVE EVERY LIVE BALLOT'S ACTIVE
027100*    CHOICE, TALLY THE VOTES, TEST FOR A MAJORITY, AND ELIMINATE
027200*    THE LOWEST OPTION(S) IF THE ROUND DID NOT DECIDE IT.
027300*----------------------------------------------------------------
027400     RUN-ONE-ROUND.
027500 
027600         PERFORM ADVANCE-ALL-POINTERS.
027700         PERFORM TALLY-VOTES.
027800         PERFORM COMPUTE-ROUND-STATISTICS.
027900         PERFORM CHECK-FOR-MAJORITY.
028000 
028100         IF NOT WINNER-FOUND
028200            PERFORM CHECK-FOR-NO-WINNER.
028300 
028400         IF NOT WINNER-FOUND AND NOT NO-WINNER-DETERMINED
028500            PERFORM ELIMINATE-LOWEST-OPTIONS.
028600*----------------------------------------------------------------
028700     ADVANCE-ALL-POINTERS.
028800 
028900         PERFORM RESOLVE-ONE-BALLOT
029000                 VARYING W-BALLOT-SUBSCRIPT FROM 1 BY 1
029100                 UNTIL W-BALLOT-SUBSCRIPT > W-BALLOT-COUNT.
029200*----------------------------------------------------------------
029300     RESOLVE-ONE-BALLOT.
029400 
029500         IF BALLOT-ALIVE(W-BALLOT-SUBSCRIPT)
029600            MOVE "N" TO W-POINTER-RESOLVED-SWITCH
029700            PERFORM RESOLVE-ONE-POINTER-STEP
029800                    UNTIL POINTER-RESOLVED.
029900*----------------------------------------------------------------
030000     RESOLVE-ONE-POINTER-STEP.
030100 
030200         IF W-BALLOT-POINTER(W-BALLOT-SUBSCRIPT) >
030300            W-BALLOT-CHOICE-COUNT(W-BALLOT-SUBSCRIPT)
030400            MOVE "X" TO W-BALLOT-STATE(W-BALLOT-SUBSCRIPT)
030500            MOVE "Y" TO W-POINTER-RESOLVED-SWITCH
030600         ELSE
030700            MOVE W-BALLOT-CHOICE(W-BALLOT-SUBSCRIPT,
030800                         W-BALLOT-POINTER(W-BALLOT-SUBSCRIPT))
030900                 TO W-CURRENT-CHOICE-VALUE
031000            IF W-CURRENT-CHOICE-VALUE = -2
031100               MOVE "W" TO W-BALLOT-STATE(W-BALLOT-SUBSCRIPT)
031200               SUBTRACT 1 FROM W-EFFECTIVE-ELECTORATE
031300               MOVE "Y" TO W-POINTER-RESOLVED-SWITCH
031400            ELSE
031500               IF W-CURRENT-CHOICE-VALUE = -1
031600                  MOVE "B" TO W-BALLOT-STATE(W-BALLOT-SUBSCRIPT)
031700                  MOVE "Y" TO W-POINTER-RESOLVED-SWITCH
031800               ELSE
031900                  PERFORM FIND-OPTION-SUBSCRIPT
032000                  IF OPTION-IS-ELIMINATED(W-OPTION-SUBSCRIPT-FOUND)
032100                     ADD 1 TO W-BALLOT-POINTER(W-BALLOT-SUBSCRIPT)
032200                  ELSE
032300                     MOVE "Y" TO W-POINTER-RESOLVED-SWITCH.
032400*----------------------------------------------------------------
032500     FIND-OPTION-SUBSCRIPT.
032600 
032700         MOVE 1 TO W-OPTION-SUBSCRIPT-FOUND.
032800         PERFORM TEST-ONE-OPTION-SUBSCRIPT
032900                 VARYING W-OPTION-SUBSCRIPT-FOUND FROM 1 BY 1
033000                 UNTIL W-OPTION-SUBSCRIPT-FOUND > W-OPTION-COUNT
033100                    OR W-OPTION-ID(W-OPTION-SUBSCRIPT-FOUND) =
033200                       W-CURRENT-CHOICE-VALUE.
033300*----------------------------------------------------------------
033400     TEST-ONE-OPTION-SUBSCRIPT.
033500 
033600         CONTINUE.
033700*----------------------------------------------------------------
033800     TALLY-VOTES.
033900 
034000         PERFORM ZERO-ONE-OPTION-COUNT
034100                 VARYING W-OPTION-SUBSCRIPT FROM 1 BY 1
034200                 UNTIL W-OPTION-SUBSCRIPT > W-OPTION-COUNT.
034300 
034400         PERFORM TALLY-ONE-BALLOT
034500                 VARYING W-BALLOT-SUBSCRIPT FROM 1 BY 1
034600                 UNTIL W-BALLOT-SUBSCRIPT > W-BALLOT-COUNT.
034700*----------------------------------------------------------------
034800     ZERO-ONE-OPTION-COUNT.
034900 
035000         MOVE ZERO TO W-OPTION-VOTES(W-OPTION-SUBSCRIPT).
035100*----------------------------------------------------------------
035200     TALLY-ONE-BALLOT.
035300 
035400         IF BALLOT-ALIVE(W-BALLOT-SUBSCRIPT)
035500            MOVE W-BALLOT-CHOICE(W-BALLOT-SUBSCRIPT,
035600                         W-BALLOT-POINTER(W-BALLOT-SUBSCRIPT))
035700                 TO W-CURRENT-CHOICE-VALUE
035800            PERFORM FIND-OPTION-SUBSCRIPT
035900            ADD 1 TO W-OPTION-VOTES(W-OPTION-SUBSCRIPT-FOUND).
036000*----------------------------------------------------------------
036100     COMPUTE-ROUND-STATISTICS.
036200 
036300         MOVE 99999 TO W-MIN-VOTES.
036400         MOVE ZERO  TO W-REMAINING-OPTION-COUNT.
036500         MOVE ZERO  TO W-TOTAL-VOTES-THIS-ROUND.
036600 
036700         PERFORM ACCUMULATE-ONE-OPTION-STAT
036800                 VARYING W-OPTION-SUBSCRIPT FROM 1 BY 1
036900                 UNTIL W-OPTION-SUBSCRIPT > W-OPTION-COUNT.
037000 
037100         MOVE ZERO TO W-TIED-AT-MIN-COUNT.
037200         PERFORM COUNT-ONE-TIED-OPTION
037300                 VARYING W-OPTION-SUBSCRIPT FROM 1 BY 1
037400                 UNTIL W-OPTION-SUBSCRIPT > W-OPTION-COUNT.
037500*----------------------------------------------------------------
037600     ACCUMULATE-ONE-OPTION-STAT.
037700 
037800         IF NOT OPTION-IS-ELIMINATED(W-OPTION-SUBSCRIPT)
037900            ADD 1 TO W-REMAINING-OPTION-COUNT
038000            ADD W-OPTION-VOTES(W-OPTION-SUBSCRIPT)
038100                TO W-TOTAL-VOTES-THIS-ROUND
038200            IF W-OPTION-VOTES(W-OPTION-SUBSCRIPT) < W-MIN-VOTES
038300               MOVE W-OPTION-VOTES(W-OPTION-SUBSCRIPT) TO W-MIN-VOTES.
038400*----------------------------------------------------------------
038500     COUNT-ONE-TIED-OPTION.
038600 
038700         IF NOT OPTION-IS-ELIMINATED(W-OPTION-SUBSCRIPT)
038800            AND W-OPTION-VOTES(W-OPTION-SUBSCRIPT) = W-MIN-VOTES
038900            ADD 1 TO W-TIED-AT-MIN-COUNT.
039000*----------------------------------------------------------------
039100*    MAJORITY TEST IS PURE CROSS-MULTIPLICATION - VOTES TIMES TWO
039200*    AGAINST THE EFFECTIVE ELECTORATE - NO FRACTIONS INVOLVED.
039300*----------------------------------------------------------------
039400     CHECK-FOR-MAJORITY.
039500 
039600         PERFORM CHECK-ONE-OPTION-MAJORITY
039700                 VARYING W-OPTION-SUBSCRIPT FROM 1 BY 1
039800                 UNTIL W-OPTION-SUBSCRIPT > W-OPTION-COUNT
039900                    OR WINNER-FOUND.
040000*----------------------------------------------------------------
040100     CHECK-ONE-OPTION-MAJORITY.
040200 
040300         IF NOT OPTION-IS-ELIMINATED(W-OPTION-SUBSCRIPT)
040400            COMPUTE W-DOUBLE-VOTES =
040500                    W-OPTION-VOTES(W-OPTION-SUBSCRIPT) * 2
040600            IF W-DOUBLE-VOTES > W-EFFECTIVE-ELECTORATE
040700               MOVE "Y" TO W-WINNER-FOUND-SWITCH
040800               MOVE W-OPTION-ID(W-OPTION-SUBSCRIPT)
040900                    TO W-WINNER-OPTION-ID.
041000*----------------------------------------------------------------
041100*    IF EVERY OPTION STILL STANDING IS TIED AT THE ROUND'S LOW
041200*    WATER MARK THERE IS NOTHING LEFT TO ELIMINATE TOWARD A
041300*    MAJORITY - THIS COVERS A TOTAL VOTE OF ZERO AS WELL AS A
041400*    FINAL-ROUND TIE AMONG THE SURVIVORS.
041500*----------------------------------------------------------------
041600     CHECK-FOR-NO-WINNER.
041700 
041800         IF W-REMAINING-OPTION-COUNT = 0
041900            OR W-TIED-AT-MIN-COUNT >= W-REMAINING-OPTION-COUNT
042000            MOVE "Y" TO W-NO-WINNER-SWITCH.
042100*----------------------------------------------------------------
042200     ELIMINATE-LOWEST-OPTIONS.
042300 
042400         PERFORM ELIMINATE-ONE-OPTION-IF-MIN
042500                 VARYING W-OPTION-SUBSCRIPT FROM 1 BY 1
042600                 UNTIL W-OPTION-SUBSCRIPT > W-OPTION-COUNT.
042700*----------------------------------------------------------------
042800     ELIMINATE-ONE-OPTION-IF-MIN.
042900 
043000         IF NOT OPTION-IS-ELIMINATED(W-OPTION-SUBSCRIPT)
043100            AND W-OPTION-VOTES(W-OPTION-SUBSCRIPT) = W-MIN-VOTES
043200            MOVE "Y" TO W-OPTION-ELIMINATED(W-OPTION-SUBSCRIPT).
043300*----------------------------------------------------------------
043400     REPORT-WINNER.
043500 
043600         MOVE "00"   TO LK-RETURN-CODE.
043700         MOVE SPACES TO W-RESULT-MESSAGE.
043800 
043900         IF WINNER-FOUND
044000            MOVE W-WINNER-OPTION-ID TO OPT-ID
044100            PERFORM LOOK-UP-WINNING-OPTION
044200            MOVE "POLL WINNER IS: " TO W-RESULT-LEAD
044300            MOVE OPT-NAME TO W-RESULT-NAME
044400         ELSE
044500            MOVE "POLL HAS NO WINNER" TO W-RESULT-LEAD.
044600 
044700         MOVE W-RESULT-MESSAGE-BYTES TO LK-MESSAGE-TEXT.
044800*----------------------------------------------------------------
044900     LOOK-UP-WINNING-OPTION.
045000 
045100         READ OPTIONS-FILE RECORD
045200             INVALID KEY
045300                MOVE SPACES TO OPT-NAME.
045400*----------------------------------------------------------------
