000100     IDENTIFICATION DIVISION.
000200     PROGRAM-ID. POLL-CLOSE-CONTROL.
000300     AUTHOR. R T HALVORSEN.
000400     INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
000500     DATE-WRITTEN. 02/06/1994.
000600     DATE-COMPILED.
000700     SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
000800*----------------------------------------------------------------
000900*    POLL-CLOSE-CONTROL - THE CL AND CA TRANSACTIONS.  CL IS A
001000*    NORMAL CLOSE, CREATOR ONLY.  CA IS THE ELECTION ADMINISTRATOR
001100*    FORCING A POLL CLOSED OR OPEN AGAIN, REGARDLESS OF WHO CREATED
001200*    IT - THE ADMIN USERNAME CHECK ITSELF IS poll-control-file'S
001300*    JOB, SINCE THAT'S WHERE THE ADMIN USERNAME OF RECORD LIVES.
001400*    BOTH TRANSACTIONS ARE A KEYED READ OF THE ONE POLL RECORD
001500*    FOLLOWED BY A REWRITE OF THE POLL-CLOSED INDICATOR.
001600*----------------------------------------------------------------
001700*    CHANGE LOG
001800*    DATE       BY    REQUEST#     DESCRIPTION
001900*----------------------------------------------------------------
002000*    02/06/94   RTH   ELEC-0001    ORIGINAL PROGRAM WRITTEN, CL
002100*                                  FUNCTION ONLY.
002200*    09/19/94   RTH   ELEC-0014    CA (ADMINISTRATOR FORCE CLOSE
002300*                                  AND FORCE UNCLOSE) FUNCTION
002400*                                  ADDED, CALLS poll-control-file
002500*                                  TO CHECK THE ADMIN USERNAME.
002600*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
002700*                                  CARRIES NO DATE FIELDS, NOTHING
002800*                                  TO REMEDIATE.  SIGNED OFF.
002900*----------------------------------------------------------------
003000     ENVIRONMENT DIVISION.
003100     CONFIGURATION SECTION.
003200     SPECIAL-NAMES.
003300         C01 IS TOP-OF-FORM.
003400 
003500     INPUT-OUTPUT SECTION.
003600     FILE-CONTROL.
003700 
003800         COPY "SLPOLLS.CBL".
003900 
004000     DATA DIVISION.
004100     FILE SECTION.
004200 
004300         COPY "FDPOLLS.CBL".
004400 
004500     WORKING-STORAGE SECTION.
004600 
004700         01  FS-POLLS                    PIC X(02) VALUE SPACES.
004800 
004900         01  W-FOUND-POLL-RECORD         PIC X(01) VALUE "N".
005000             88  FOUND-POLL-RECORD               VALUE "Y".
005100 
005200         01  W-MESSAGE-BUILD-AREA.
005300             05  W-MESSAGE-LEAD          PIC X(20).
005400             05  W-MESSAGE-NUMBER        PIC ZZZZZ9.
005500             05  W-MESSAGE-TAIL          PIC X(80).
005600             05  FILLER                  PIC X(001).
005700 
005800         01  W-MESSAGE-BUILD-BYTES REDEFINES W-MESSAGE-BUILD-AREA
005900                                      PIC X(108).
006000 
006100         01  W-CLOSE-ATTEMPTS-THIS-RUN   PIC 9(05) COMP-3 VALUE ZEROS.
006200         01  W-ADMIN-ATTEMPTS-THIS-RUN   PIC 9(05) COMP-3 VALUE ZEROS.
006300 
006400         01  W-ATTEMPT-COUNTERS-VIEW.
006500             05  W-AC-CLOSE-DIGITS       PIC 9(05).
006600             05  W-AC-ADMIN-DIGITS       PIC 9(05).
006700             05  FILLER                  PIC X(01).
006800 
006900         01  W-ATTEMPT-COUNTERS-BYTES REDEFINES W-ATTEMPT-COUNTERS-VIEW
007000                                      PIC X(11).
007100 
007200         01  W-STATE-CHANGE-PAIR.
007300             05  W-PRIOR-STATE           PIC X(01).
007400             05  W-NEW-STATE             PIC X(01).
007500             05  FILLER                  PIC X(01).
007600 
007700         01  W-STATE-CHANGE-BYTES REDEFINES W-STATE-CHANGE-PAIR
007800                                      PIC X(03).
007900 
008000         77  DUMMY                       PIC X(01).
008100 
008200     LINKAGE SECTION.
008300 
008400         COPY "LKTRANS.CBL".
008500*----------------------------------------------------------------
008600     PROCEDURE DIVISION USING LK-TRANS-AREA.
008700 
008800     MAIN-CONTROL.
008900 
009000         MOVE "00"   TO LK-RETURN-CODE.
009100         MOVE SPACES TO LK-MESSAGE-TEXT.
009200         MOVE ZERO   TO LK-REPORT-LINE-COUNT.
009300 
009400         OPEN I-O POLLS-FILE.
009500 
009600         MOVE LK-POLL-ID TO POLL-ID.
009700         MOVE "Y" TO W-FOUND-POLL-RECORD.
009800         PERFORM LOOK-FOR-POLL-RECORD.
009900 
010000         IF NOT FOUND-POLL-RECORD
010100            MOVE "99" TO LK-RETURN-CODE
010200            MOVE "POLL " TO W-MESSAGE-LEAD
010300            MOVE LK-POLL-ID TO W-MESSAGE-NUMBER
010400            MOVE " DOES NOT EXIST" TO W-MESSAGE-TAIL
010500            MOVE W-MESSAGE-BUILD-BYTES TO LK-MESSAGE-TEXT
010600         ELSE
010700            IF LK-TRANS-CLOSE
010800               PERFORM CLOSE-BY-CREATOR
010900            ELSE
011000               IF LK-TRANS-ADMIN-SET
011100                  PERFORM ADMIN-SET-STATUS
011200               ELSE
011300                  MOVE "99" TO LK-RETURN-CODE
011400                  MOVE "*** UNKNOWN POLL CLOSE FUNCTION ***"
011500                       TO LK-MESSAGE-TEXT.
011600 
011700         CLOSE POLLS-FILE.
011800 
011900         EXIT PROGRAM.
012000*----------------------------------------------------------------
012100     CLOSE-BY-CREATOR.
012200 
012300         ADD 1 TO W-CLOSE-ATTEMPTS-THIS-RUN.
012400 
012500         IF POLL-CREATOR NOT EQUAL LK-USERNAME
012600            MOVE "99" TO LK-RETURN-CODE
012700            MOVE "*** ONLY POLL CREATOR IS ALLOWED TO CLOSE POLL ***"
012800                 TO LK-MESSAGE-TEXT
012900         ELSE
013000            MOVE POLL-CLOSED TO W-PRIOR-STATE
013100            MOVE "Y" TO POLL-CLOSED
013200            MOVE POLL-CLOSED TO W-NEW-STATE
013300            REWRITE POLL-RECORD
013400                INVALID KEY
013500                   MOVE "99" TO LK-RETURN-CODE
013600                   MOVE "*** ERROR REWRITING POLL RECORD ***"
013700                        TO LK-MESSAGE-TEXT
013800            NOT INVALID KEY
013900                   MOVE "POLL CLOSED" TO LK-MESSAGE-TEXT.
014000*----------------------------------------------------------------
014100*    THE ADMIN USERNAME OF RECORD LIVES IN THE CONTROL FILE, NOT
014200*    HERE - poll-control-file IS ASKED TO CHECK IT.  LK-TRANS-CODE
014300*    IS ALREADY "CA" ON THE WAY IN, WHICH IS EXACTLY THE FUNCTION
014400*    CODE poll-control-file LOOKS FOR TO RUN THAT CHECK.
014500*----------------------------------------------------------------
014600     ADMIN-SET-STATUS.
014700 
014800         ADD 1 TO W-ADMIN-ATTEMPTS-THIS-RUN.
014900         MOVE W-CLOSE-ATTEMPTS-THIS-RUN TO W-AC-CLOSE-DIGITS.
015000         MOVE W-ADMIN-ATTEMPTS-THIS-RUN TO W-AC-ADMIN-DIGITS.
015100         DISPLAY "PCC TRACE - CLOSE/ADMIN ATTEMPT COUNTS: "
015200                 W-ATTEMPT-COUNTERS-BYTES.
015300 
015400         CALL "poll-control-file" USING LK-TRANS-AREA.
015500 
015600         IF LK-ERROR
015700            MOVE "ACCESS DENIED" TO LK-MESSAGE-TEXT
015800         ELSE
015900            MOVE POLL-CLOSED TO W-PRIOR-STATE
016000            IF LK-ADMIN-FORCE-CLOSE
016100               MOVE "Y" TO POLL-CLOSED
016200               MOVE "POLL FORCED CLOSED" TO LK-MESSAGE-TEXT
016300            ELSE
016400               MOVE "N" TO POLL-CLOSED
016500               MOVE "POLL FORCED OPEN" TO LK-MESSAGE-TEXT
016600            MOVE POLL-CLOSED TO W-NEW-STATE
016700            DISPLAY "PCC TRACE - POLL STATE PRIOR/NEW: "
016800                    W-STATE-CHANGE-BYTES
016900            REWRITE POLL-RECORD
017000                INVALID KEY
017100                   MOVE "99" TO LK-RETURN-CODE
017200                   MOVE "*** ERROR REWRITING POLL RECORD ***"
017300                        TO LK-MESSAGE-TEXT.
017400*----------------------------------------------------------------
017500     COPY "PL-LOOK-FOR-POLL-RECORD.CBL".
017600*----------------------------------------------------------------
