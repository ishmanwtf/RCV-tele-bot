000100     IDENTIFICATION DIVISION.
000200     PROGRAM-ID. VOTING-BATCH-ENGINE.
000300     AUTHOR. R T HALVORSEN.
000400     INSTALLATION. MIDSTATE DATA CENTER - ADMINISTRATIVE SYSTEMS.
000500     DATE-WRITTEN. 02/06/1994.
000600     DATE-COMPILED.
000700     SECURITY. UNCLASSIFIED - INTERNAL BATCH JOB, OPERATOR CONSOLE ONLY.
000800*----------------------------------------------------------------
000900*    RCVENGIN - MAIN DRIVER OF THE RANKED-CHOICE POLLING SYSTEM.
001000*    READS ONE TRANSACTION AT A TIME FROM THE TRANSACTION FILE AND
001100*    CALLS THE ONE SUBPROGRAM THAT KNOWS HOW TO HANDLE IT - THIS
001200*    JOB RUNS UNATTENDED, SO THE TRANSACTION CODE ON EACH RECORD
001300*    IS THE ONLY "MENU CHOICE" THERE IS.
001400*----------------------------------------------------------------
001500*    CHANGE LOG
001600*    DATE       BY    REQUEST#     DESCRIPTION
001700*----------------------------------------------------------------
001800*    02/06/94   RTH   ELEC-0001    ORIGINAL PROGRAM WRITTEN FOR
001900*                                  STUDENT GOVERNMENT ELECTIONS.
002000*    09/19/94   RTH   ELEC-0014    ADDED CA TRANSACTION FOR THE
002100*                                  ADMINISTRATOR FORCE CLOSE/
002200*                                  UNCLOSE REQUEST.
002300*    04/03/95   BLC   ELEC-0022    ADDED HV (HAS-VOTED) SINGLE
002400*                                  VOTER CHECK TRANSACTION.
002500*    06/02/95   BLC   ELEC-0024    REPORT SUBPROGRAMS NOW HAND BACK
002600*                                  A TABLE OF PRINT LINES INSTEAD OF
002700*                                  ONE MESSAGE, SO POLLINFO/
002800*                                  VOTELIST/BALLOTLS CAN PRINT MORE
002900*                                  THAN A SINGLE LINE.
003000*    01/11/96   BLC   ELEC-0030    TIGHTENED TRANS-CODE VALIDATION
003100*                                  AFTER A BAD CARD DECK LOOPED
003200*                                  THE JOB ON AN UNKNOWN CODE.
003300*    07/22/97   DWK   ELEC-0041    REJECT COUNT NOW WRITTEN TO
003400*                                  THE OPERATOR CONSOLE AT EOJ.
003500*    11/02/98   JKL   Y2K-0041     YEAR 2000 REVIEW - PROGRAM
003600*                                  CARRIES NO DATE FIELDS, NOTHING
003700*                                  TO REMEDIATE.  SIGNED OFF.
003800*    03/30/00   JKL   ELEC-0057    REUSED FOR THE ALUMNI BOARD
003900*                                  POLL RUN - NO CODE CHANGE, RUN
004000*                                  BOOK UPDATED ONLY.
004100*    08/14/02   MTV   ELEC-0063    VL TRANSACTION ADDED FOR THE
004200*                                  RECORDED-BALLOT LISTING.
004300*----------------------------------------------------------------
004400     ENVIRONMENT DIVISION.
004500     CONFIGURATION SECTION.
004600     SPECIAL-NAMES.
004700         C01 IS TOP-OF-FORM.
004800 
004900     INPUT-OUTPUT SECTION.
005000     FILE-CONTROL.
005100 
005200         COPY "SLBALIN.CBL".
005300         COPY "SLPOLDEF.CBL".
005400         COPY "SLRPTOUT.CBL".
005500 
005600     DATA DIVISION.
005700     FILE SECTION.
005800 
005900         COPY "FDBALIN.CBL".
006000         COPY "FDPOLDEF.CBL".
006100         COPY "FDRPTOUT.CBL".
006200 
006300     WORKING-STORAGE SECTION.
006400 
006500         COPY "LKTRANS.CBL".
006600 
006700         01  FS-BALIN                 PIC X(02) VALUE SPACES.
006800         01  FS-POLDEF                PIC X(02) VALUE SPACES.
006900         01  FS-RPTOUT                PIC X(02) VALUE SPACES.
007000 
007100         01  W-END-OF-BALLOTS         PIC X(01) VALUE "N".
007200             88  END-OF-BALLOTS               VALUE "Y".
007300 
007400         01  W-TRANS-COUNTERS.
007500             05  W-TRANS-READ         PIC 9(07) COMP-3 VALUE ZEROS.
007600             05  W-TRANS-ACCEPTED     PIC 9(07) COMP-3 VALUE ZEROS.
007700             05  W-TRANS-REJECTED     PIC 9(07) COMP-3 VALUE ZEROS.
007800             05  FILLER               PIC X(01).
007900 
008000         01  W-TRANS-COUNTERS-EDIT REDEFINES W-TRANS-COUNTERS.
008100             05  W-READ-DIGITS        PIC 9(07).
008200             05  W-ACCEPT-DIGITS      PIC 9(07).
008300             05  W-REJECT-DIGITS      PIC 9(07).
008400             05  FILLER               PIC X(01).
008500 
008600         01  W-EOJ-LINE.
008700             05  FILLER               PIC X(20)
008800                                       VALUE "TRANSACTIONS READ...".
008900             05  W-EOJ-READ            PIC ZZZZZZ9.
009000             05  FILLER               PIC X(20)
009100                                       VALUE "  ACCEPTED..........".
009200             05  W-EOJ-ACCEPTED        PIC ZZZZZZ9.
009300             05  FILLER               PIC X(20)
009400                                       VALUE "  REJECTED..........".
009500             05  W-EOJ-REJECTED        PIC ZZZZZZ9.
009600             05  FILLER               PIC X(10) VALUE SPACES.
009700 
009800         01  W-EOJ-LINE-BYTES REDEFINES W-EOJ-LINE PIC X(103).
009900 
010000         01  W-REPORT-LINE-SUBSCRIPT   PIC 9(02) COMP.
010100 
010200         01  W-SCAN-TRACE-VIEW.
010300             05  W-RPT-LINE-COUNT-DIGITS
010400                                        PIC 9(02).
010500             05  W-RPT-LINE-SUB-DIGITS  PIC 9(02).
010600             05  FILLER                 PIC X(01).
010700 
010800         01  W-SCAN-TRACE-BYTES REDEFINES W-SCAN-TRACE-VIEW
010900                                   PIC X(05).
011000 
011100         77  DUMMY                     PIC X(01).
011200*----------------------------------------------------------------
011300     PROCEDURE DIVISION.
011400 
011500     MAIN-CONTROL.
011600 
011700         OPEN INPUT  BALLOTS-IN
011800         OPEN OUTPUT REPORT-OUT.
011900 
012000         MOVE "N" TO W-END-OF-BALLOTS.
012100 
012200         PERFORM READ-NEXT-TRANSACTION.
012300         PERFORM PROCESS-ONE-TRANSACTION THRU
012400                 PROCESS-ONE-TRANSACTION-EXIT
012500                 UNTIL END-OF-BALLOTS.
012600 
012700         PERFORM WRITE-END-OF-JOB-TOTALS.
012800 
012900         CLOSE BALLOTS-IN.
013000         CLOSE REPORT-OUT.
013100 
013200         STOP RUN.
013300*----------------------------------------------------------------
013400     PROCESS-ONE-TRANSACTION.
013500 
013600         PERFORM DO-TRANSACTION.
013700         PERFORM READ-NEXT-TRANSACTION.
013800 
013900     PROCESS-ONE-TRANSACTION-EXIT.
014000         EXIT.
014100*----------------------------------------------------------------
014200     READ-NEXT-TRANSACTION.
014300 
014400         READ BALLOTS-IN
014500             AT END
014600                MOVE "Y" TO W-END-OF-BALLOTS
014700             NOT AT END
014800                ADD 1 TO W-TRANS-READ
014900                MOVE "BL"          TO LK-TRANS-CODE
015000                MOVE BAL-USERNAME  TO LK-USERNAME
015100                MOVE BAL-TEXT      TO LK-BALLOT-TEXT.
015200*----------------------------------------------------------------
015300*    THIS JOB'S ONLY SOURCE OF WORK IS THE BALLOTS-IN CARD DECK -
015400*    ONE RANKED BALLOT PER LINE.  POLL-CREATION, POLL-CLOSE AND
015500*    THE REPORT-ONLY TRANSACTIONS ARE ROUTED IN THE SAME MANNER
015600*    BY OPERATOR-SUBMITTED PSEUDO-BALLOT LINES BEGINNING WITH A
015700*    RESERVED WORD IN COLUMN ONE, RECOGNIZED BELOW.
015800*----------------------------------------------------------------
015900     DO-TRANSACTION.
016000 
016100         MOVE SPACES TO LK-MESSAGE-TEXT.
016200         MOVE "00"   TO LK-RETURN-CODE.
016300         MOVE ZERO   TO LK-REPORT-LINE-COUNT.
016400 
016500         IF LK-BALLOT-TEXT(1:8) = "CLOSEPOL"
016600            MOVE "CL" TO LK-TRANS-CODE
016700            PERFORM DECODE-POLL-ID-FROM-TEXT
016800            CALL "poll-close-control" USING LK-TRANS-AREA
016900         ELSE
017000            IF LK-BALLOT-TEXT(1:8) = "ADMINSET"
017100               MOVE "CA" TO LK-TRANS-CODE
017200               PERFORM DECODE-POLL-ID-FROM-TEXT
017300               MOVE LK-BALLOT-TEXT(16:1) TO LK-ADMIN-ACTION
017400               CALL "poll-close-control" USING LK-TRANS-AREA
017500            ELSE
017600               IF LK-BALLOT-TEXT(1:8) = "POLLINFO"
017700                  MOVE "PD" TO LK-TRANS-CODE
017800                  PERFORM DECODE-POLL-ID-FROM-TEXT
017900                  CALL "poll-detail-report" USING LK-TRANS-AREA
018000               ELSE
018100                  IF LK-BALLOT-TEXT(1:8) = "VOTELIST"
018200                     MOVE "PV" TO LK-TRANS-CODE
018300                     PERFORM DECODE-POLL-ID-FROM-TEXT
018400                     CALL "participation-report" USING LK-TRANS-AREA
018500                  ELSE
018600                     IF LK-BALLOT-TEXT(1:8) = "HASVOTED"
018700                        MOVE "HV" TO LK-TRANS-CODE
018800                        PERFORM DECODE-POLL-ID-FROM-TEXT
018900                        CALL "participation-report" USING
019000                             LK-TRANS-AREA
019100                     ELSE
019200                        IF LK-BALLOT-TEXT(1:8) = "BALLOTLS"
019300                           MOVE "VL" TO LK-TRANS-CODE
019400                           PERFORM DECODE-POLL-ID-FROM-TEXT
019500                           CALL "ballot-listing" USING LK-TRANS-AREA
019600                        ELSE
019700                           IF LK-BALLOT-TEXT(1:8) = "NEWPOLL:"
019800                              MOVE "CP" TO LK-TRANS-CODE
019900                              CALL "poll-creation" USING LK-TRANS-AREA
020000                           ELSE
020100                              CALL "ballot-parser" USING LK-TRANS-AREA
020200                              IF LK-OK
020300                                 MOVE "BL" TO LK-TRANS-CODE
020400                                 CALL "vote-registration" USING
020500                                      LK-TRANS-AREA.
020600 
020700         IF LK-OK
020800            ADD 1 TO W-TRANS-ACCEPTED
020900         ELSE
021000            ADD 1 TO W-TRANS-REJECTED.
021100 
021200         IF LK-REPORT-LINE-COUNT > 0
021300            PERFORM WRITE-REPORT-LINE-TABLE
021400         ELSE
021500            MOVE LK-MESSAGE-TEXT TO REPORT-LINE
021600            PERFORM WRITE-REPORT-LINE.
021700*----------------------------------------------------------------
021800     DECODE-POLL-ID-FROM-TEXT.
021900 
022000         MOVE LK-BALLOT-TEXT(10:6) TO LK-POLL-ID.
022100*----------------------------------------------------------------
022200*    A REPORT SUBPROGRAM HANDS BACK A TABLE OF LINES RATHER THAN
022300*    ONE MESSAGE - PRINT THEM ALL, THEN THE ONE-LINE VERDICT.
022400*----------------------------------------------------------------
022500     WRITE-REPORT-LINE-TABLE.
022600 
022700         MOVE LK-REPORT-LINE-COUNT TO W-RPT-LINE-COUNT-DIGITS.
022800         MOVE 1 TO W-REPORT-LINE-SUBSCRIPT.
022900         PERFORM WRITE-ONE-REPORT-TABLE-LINE
023000                 VARYING W-REPORT-LINE-SUBSCRIPT FROM 1 BY 1
023100                 UNTIL W-REPORT-LINE-SUBSCRIPT > LK-REPORT-LINE-COUNT.
023200 
023300         MOVE W-REPORT-LINE-SUBSCRIPT TO W-RPT-LINE-SUB-DIGITS.
023400         DISPLAY "VBE TRACE - REPORT LINES QUEUED/WRITTEN: "
023500                 W-SCAN-TRACE-BYTES.
023600 
023700         MOVE LK-MESSAGE-TEXT TO REPORT-LINE.
023800         PERFORM WRITE-REPORT-LINE.
023900*----------------------------------------------------------------
024000     WRITE-ONE-REPORT-TABLE-LINE.
024100 
024200         MOVE LK-REPORT-LINE(W-REPORT-LINE-SUBSCRIPT) TO REPORT-LINE.
024300         PERFORM WRITE-REPORT-LINE.
024400*----------------------------------------------------------------
024500     WRITE-END-OF-JOB-TOTALS.
024600 
024700         PERFORM WRITE-BLANK-REPORT-LINE.
024800         MOVE W-TRANS-READ     TO W-EOJ-READ.
024900         MOVE W-TRANS-ACCEPTED TO W-EOJ-ACCEPTED.
025000         MOVE W-TRANS-REJECTED TO W-EOJ-REJECTED.
025100         MOVE W-EOJ-LINE       TO REPORT-LINE.
025200         PERFORM WRITE-REPORT-LINE.
025300         DISPLAY W-EOJ-LINE.
025400*----------------------------------------------------------------
025500     COPY "PLGENERAL.CBL".
025600*----------------------------------------------------------------
